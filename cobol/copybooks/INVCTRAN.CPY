000100***************************************************************** 00000100
000200* INVCTRAN - INVOICE TRANSACTION RECORD (INVCPROC INPUT)        * 00000200
000300* ONE RECORD PER INVOICE CREATE OR STATUS-CHANGE ACTION.        * 00000300
000400* PROCESSED IN FILE ORDER.                                      * 00000400
000500*                                                                *00000500
000600* MAINTENANCE HISTORY                                           * 00000600
000700*   2015-05-06  RHM  INITIAL COPYBOOK FOR RENTMAN CONVERSION.   * 00000700
000800*   2018-12-03  DJT  CHG0688 ADDED IT-COMMISSION-AMOUNT FOR THE * 00000800
000900*                    COMMISSION INVOICE TYPE.                   * 00000900
001000*   2026-07-21  RHM  CHG0901 ADDED IT-TAX-RATE AND              * 00001000
001100*                    IT-DISCOUNT-RATE SO A LINE ITEM CAN CARRY  * 00001100
001200*                    ITS OWN RATE SEPARATE FROM THE INVOICE     * 00001200
001300*                    FLAT TAX AND MANUAL DISCOUNT AMOUNT.       * 00001300
001400*   2026-07-29  RHM  CHG0923 ADDED IT-TRAN-DELETE AND THE       * 00001400
001500*                    ITEMADD/ITEMRMV LINE-ITEM MAINTENANCE      * 00001500
001600*                    TRANSACTIONS, WITH THEIR SUPPORTING        * 00001600
001700*                    IT-ITEM-xxx FIELDS BELOW.                  * 00001700
001800***************************************************************** 00001800
001900 01  INVC-TRAN-REC.                                               00001900
002000     05  IT-TRAN-CODE              PIC X(08).                     00002000
002100         88  IT-TRAN-CREATE            VALUE 'CREATE'.            00002100
002200         88  IT-TRAN-SEND              VALUE 'SEND'.              00002200
002300         88  IT-TRAN-PAY               VALUE 'PAY'.               00002300
002400         88  IT-TRAN-OVERDUE           VALUE 'OVERDUE'.           00002400
002500         88  IT-TRAN-CANCEL            VALUE 'CANCEL'.            00002500
002600         88  IT-TRAN-REFUND            VALUE 'REFUND'.            00002600
002700         88  IT-TRAN-DELETE            VALUE 'DELETE'.            00002700
002800         88  IT-TRAN-ITEM-ADD          VALUE 'ITEMADD'.           00002800
002900         88  IT-TRAN-ITEM-REMOVE       VALUE 'ITEMRMV'.           00002900
003000     05  IT-INVOICE-ID              PIC 9(09).                    00003000
003100     05  IT-INVOICE-TYPE            PIC X(12).                    00003100
003200         88  IT-TYPE-SUBSCRIPTION       VALUE 'SUBSCRIPTION'.     00003200
003300         88  IT-TYPE-COMMISSION         VALUE 'COMMISSION'.       00003300
003400         88  IT-TYPE-RESERVATION        VALUE 'RESERVATION'.      00003400
003500     05  IT-COMPANY-ID              PIC 9(09).                    00003500
003600     05  IT-RESERVATION-ID          PIC 9(09).                    00003600
003700     05  IT-COMMISSION-AMOUNT       PIC S9(08)V99.                00003700
003800     05  IT-DISCOUNT-AMOUNT         PIC S9(08)V99.                00003800
003900     05  IT-PROCESSING-FEE          PIC S9(08)V99.                00003900
004000     05  IT-TAX-RATE                PIC S9V9999.                  00004000
004100     05  IT-DISCOUNT-RATE           PIC S9V9999.                  00004100
004200     05  IT-ITEM-ID                 PIC 9(09).                    00004200
004300     05  IT-ITEM-NAME               PIC X(18).                    00004300
004400     05  IT-ITEM-TYPE               PIC X(20).                    00004400
004500         88  IT-ITEM-TYPE-GPS           VALUE 'GPS'.              00004500
004600         88  IT-ITEM-TYPE-CHILD-SEAT    VALUE 'CHILD_SEAT'.       00004600
004700         88  IT-ITEM-TYPE-ADD-DRIVER    VALUE 'ADDITIONAL_DRIVER'.00004700
004800         88  IT-ITEM-TYPE-PENALTY       VALUE 'PENALTY'.          00004800
004900         88  IT-ITEM-TYPE-REFUND        VALUE 'REFUND'.           00004900
005000         88  IT-ITEM-TYPE-OTHER         VALUE 'OTHER'.            00005000
005100     05  IT-ITEM-QUANTITY           PIC 9(05).                    00005100
005200     05  IT-ITEM-UNIT-PRICE         PIC S9(08)V99.                00005200
005300     05  IT-TRAN-DATE               PIC 9(08).                    00005300
005400     05  FILLER                     PIC X(01).                    00005400
005500                                                                  00005500
005600                                                                  00005600
