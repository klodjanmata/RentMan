000100***************************************************************** 00000100
000200* DEFCMAST - DEFECT MASTER RECORD                               * 00000200
000300* ONE RECORD PER REPORTED VEHICLE DEFECT.  KEYED BY DM-DEFECT-ID* 00000300
000400*                                                                *00000400
000500* MAINTENANCE HISTORY                                           * 00000500
000600*   2015-07-09  RHM  INITIAL COPYBOOK FOR RENTMAN CONVERSION.   * 00000600
000700*   2018-03-15  DJT  CHG0578 ADDED DM-ASSIGNED-EMPLOYEE-ID AND  * 00000700
000800*                    PER-STAGE DATES FOR THE INVESTIGATION FLOW.* 00000800
000900*   2021-09-07  SPK  CHG1043 ADDED DM-ACTUAL-DOWNTIME-DAYS.     * 00000900
001000*   2026-07-28  RHM  CHG0917 ADDED DM-STATUS-DELETED.  ONLY A   * 00001000
001100*                    REPORTED DEFECT MAY BE DELETED.            * 00001100
001200*   2026-08-09  RHM  CHG1240 ADDED DM-ROOT-CAUSE AND            * 00001200
001300*                    DM-INVESTIGATION-NOTES.  THE COMPLETE-     * 00001300
001400*                    INVESTIGATION TRANSACTION WAS STAMPING THE * 00001400
001500*                    COMPLETION DATE BUT HAD NOWHERE TO POST    * 00001500
001600*                    THE FINDINGS.                               *00001600
001700***************************************************************** 00001700
001800 01  DEFECT-MASTER-REC.                                           00001800
001900     05  DM-DEFECT-ID                PIC 9(09).                   00001900
002000     05  DM-DEFECT-NUMBER            PIC X(10).                   00002000
002100     05  DM-VEHICLE-ID                PIC 9(09).                  00002100
002200     05  DM-COMPANY-ID                PIC 9(09).                  00002200
002300     05  DM-DEFECT-TYPE               PIC X(15).                  00002300
002400     05  DM-DEFECT-SEVERITY           PIC X(08).                  00002400
002500         88  DM-SEVERITY-LOW              VALUE 'LOW'.            00002500
002600         88  DM-SEVERITY-MEDIUM           VALUE 'MEDIUM'.         00002600
002700         88  DM-SEVERITY-HIGH             VALUE 'HIGH'.           00002700
002800         88  DM-SEVERITY-CRITICAL         VALUE 'CRITICAL'.       00002800
002900     05  DM-DEFECT-STATUS             PIC X(12).                  00002900
003000         88  DM-STATUS-REPORTED           VALUE 'REPORTED'.       00003000
003100         88  DM-STATUS-INVESTIGATING      VALUE 'INVESTIGATING'.  00003100
003200         88  DM-STATUS-IN-PROGRESS        VALUE 'IN_PROGRESS'.    00003200
003300         88  DM-STATUS-RESOLVED           VALUE 'RESOLVED'.       00003300
003400         88  DM-STATUS-CLOSED             VALUE 'CLOSED'.         00003400
003500         88  DM-STATUS-CANCELLED          VALUE 'CANCELLED'.      00003500
003600         88  DM-STATUS-DUPLICATE          VALUE 'DUPLICATE'.      00003600
003700         88  DM-STATUS-DELETED            VALUE 'DELETED'.        00003700
003800     05  DM-SAFETY-IMPACT             PIC X(01).                  00003800
003900         88  DM-SAFETY-IMPACT-YES           VALUE 'Y'.            00003900
004000     05  DM-VEHICLE-OUT-OF-SERVICE    PIC X(01).                  00004000
004100         88  DM-VEH-OUT-OF-SVC-YES          VALUE 'Y'.            00004100
004200     05  DM-ASSIGNED-EMPLOYEE-ID      PIC 9(09).                  00004200
004300     05  DM-ESTIMATED-RESOLUTION-DT   PIC 9(08).                  00004300
004400     05  DM-REPORTED-DATE             PIC 9(08).                  00004400
004500     05  DM-REPORTED-DATE-R REDEFINES                             00004500
004600           DM-REPORTED-DATE.                                      00004600
004700         10  DM-REPORTED-CCYY         PIC 9(04).                  00004700
004800         10  DM-REPORTED-MM           PIC 9(02).                  00004800
004900         10  DM-REPORTED-DD           PIC 9(02).                  00004900
005000     05  DM-INVESTIGATION-START-DT    PIC 9(08).                  00005000
005100     05  DM-INVESTIGATION-CMPLT-DT    PIC 9(08).                  00005100
005200     05  DM-ROOT-CAUSE                PIC X(40).                  00005200
005300     05  DM-INVESTIGATION-NOTES       PIC X(120).                 00005300
005400     05  DM-RESOLUTION-DATE           PIC 9(08).                  00005400
005500     05  DM-ACTUAL-DOWNTIME-DAYS      PIC 9(03).                  00005500
005600     05  FILLER                       PIC X(01).                  00005600
005700                                                                  00005700
005800                                                                  00005800
