000100***************************************************************** 00000100
000200* COMPMAST - COMPANY MASTER RECORD                              * 00000200
000300* ONE RECORD PER TENANT RENTAL COMPANY.  KEYED BY CO-COMPANY-ID.* 00000300
000400* REWRITTEN IN PLACE EACH RUN BY CMPYPROC.                      * 00000400
000500*                                                                *00000500
000600* MAINTENANCE HISTORY                                           * 00000600
000700*   2015-03-02  RHM  INITIAL COPYBOOK FOR RENTMAN CONVERSION.   * 00000700
000800*   2018-05-21  DJT  CHG0601 ADDED BUS-REG/TAX-ID/EMAIL FOR     * 00000800
000900*                    PRE-CREATE UNIQUENESS EDIT.                * 00000900
001000*   2021-09-07  SPK  CHG1042 ADDED RUNNING VEHICLE/EMPLOYEE     * 00001000
001100*                    CONTROL TOTALS FOR CAPACITY CHECKS.        * 00001100
001200*   2026-07-28  RHM  CHG0917 ADDED CO-CURRENT-RESERVATIONS AND  * 00001200
001300*                    DELETED STATUS FOR THE COMPANY DELETE      * 00001300
001400*                    TRANSACTION.                                *00001400
001500*   2026-08-09  RHM  CHG1240 WIDENED CO-COMPANY-NAME TO X(80)   * 00001500
001600*                    PER LEGAL/TRADE NAME SPEC AND CO-EMAIL TO  * 00001600
001700*                    X(100) -- BOTH WERE CUTTING OFF REAL INPUT * 00001700
001800*                    BEFORE THE UNIQUENESS EDIT EVER SAW IT.    * 00001800
001900***************************************************************** 00001900
002000 01  COMP-MASTER-REC.                                             00002000
002100     05  CO-COMPANY-ID            PIC 9(09).                      00002100
002200     05  CO-COMPANY-NAME          PIC X(80).                      00002200
002300     05  CO-BUS-REG-NUMBER        PIC X(12).                      00002300
002400     05  CO-TAX-ID                PIC X(10).                      00002400
002500     05  CO-EMAIL                 PIC X(100).                     00002500
002600     05  CO-SUBSCRIPTION-PLAN     PIC X(12).                      00002600
002700         88  CO-PLAN-BASIC            VALUE 'BASIC'.              00002700
002800         88  CO-PLAN-PROFESSIONAL     VALUE 'PROFESSIONAL'.       00002800
002900         88  CO-PLAN-ENTERPRISE       VALUE 'ENTERPRISE'.         00002900
003000         88  CO-PLAN-CUSTOM           VALUE 'CUSTOM'.             00003000
003100     05  CO-MONTHLY-FEE           PIC S9(08)V99.                  00003100
003200     05  CO-COMMISSION-RATE       PIC S9V9999.                    00003200
003300     05  CO-MAX-VEHICLES          PIC 9(05).                      00003300
003400     05  CO-MAX-EMPLOYEES         PIC 9(05).                      00003400
003500     05  CO-CURRENT-VEHICLES      PIC 9(05).                      00003500
003600     05  CO-CURRENT-EMPLOYEES     PIC 9(05).                      00003600
003700     05  CO-CURRENT-RESERVATIONS  PIC 9(05).                      00003700
003800     05  CO-COMPANY-STATUS        PIC X(16).                      00003800
003900         88  CO-STATUS-PENDING        VALUE 'PENDING_APPROVAL'.   00003900
004000         88  CO-STATUS-ACTIVE         VALUE 'ACTIVE'.             00004000
004100         88  CO-STATUS-SUSPENDED      VALUE 'SUSPENDED'.          00004100
004200         88  CO-STATUS-INACTIVE       VALUE 'INACTIVE'.           00004200
004300         88  CO-STATUS-REJECTED       VALUE 'REJECTED'.           00004300
004400         88  CO-STATUS-DELETED        VALUE 'DELETED'.            00004400
004500     05  CO-SUBSCRIPTION-END-DATE PIC 9(08).                      00004500
004600     05  CO-SUB-END-DATE-R REDEFINES                              00004600
004700           CO-SUBSCRIPTION-END-DATE.                              00004700
004800         10  CO-SUB-END-CCYY      PIC 9(04).                      00004800
004900         10  CO-SUB-END-MM        PIC 9(02).                      00004900
005000         10  CO-SUB-END-DD        PIC 9(02).                      00005000
005100     05  FILLER                   PIC X(03).                      00005100
005200                                                                  00005200
005300                                                                  00005300
