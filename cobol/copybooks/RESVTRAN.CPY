000100***************************************************************** 00000100
000200* RESVTRAN - RESERVATION TRANSACTION RECORD (RESVPROC INPUT)    * 00000200
000300* ONE RECORD PER RESERVATION ACTION.  PROCESSED IN FILE ORDER.  * 00000300
000400*                                                                *00000400
000500* MAINTENANCE HISTORY                                           * 00000500
000600*   2015-04-18  RHM  INITIAL COPYBOOK FOR RENTMAN CONVERSION.   * 00000600
000700*   2019-01-09  DJT  CHG0710 ADDED RT-TRAN-DATE FOR AUDIT TRAIL.* 00000700
000800***************************************************************** 00000800
000900 01  RESV-TRAN-REC.                                               00000900
001000     05  RT-TRAN-CODE             PIC X(08).                      00001000
001100         88  RT-TRAN-CREATE           VALUE 'CREATE'.             00001100
001200         88  RT-TRAN-CONFIRM          VALUE 'CONFIRM'.            00001200
001300         88  RT-TRAN-START            VALUE 'START'.              00001300
001400         88  RT-TRAN-COMPLETE         VALUE 'COMPLETE'.           00001400
001500         88  RT-TRAN-CANCEL           VALUE 'CANCEL'.             00001500
001600     05  RT-RESERVATION-ID         PIC 9(09).                     00001600
001700     05  RT-CUSTOMER-ID            PIC 9(09).                     00001700
001800     05  RT-VEHICLE-ID             PIC 9(09).                     00001800
001900     05  RT-COMPANY-ID             PIC 9(09).                     00001900
002000     05  RT-START-DATE             PIC 9(08).                     00002000
002100     05  RT-END-DATE               PIC 9(08).                     00002100
002200     05  RT-INSURANCE-INCLUDED     PIC X(01).                     00002200
002300         88  RT-INSURANCE-YES          VALUE 'Y'.                 00002300
002400     05  RT-ADDITIONAL-DRIVER      PIC X(01).                     00002400
002500         88  RT-ADD-DRIVER-YES         VALUE 'Y'.                 00002500
002600     05  RT-GPS-INCLUDED           PIC X(01).                     00002600
002700         88  RT-GPS-YES                VALUE 'Y'.                 00002700
002800     05  RT-CHILD-SEAT-INCLUDED    PIC X(01).                     00002800
002900         88  RT-CHILD-SEAT-YES         VALUE 'Y'.                 00002900
003000     05  RT-DISCOUNT-AMOUNT        PIC S9(08)V99.                 00003000
003100     05  RT-RETURN-MILEAGE         PIC 9(07).                     00003100
003200     05  RT-TRAN-DATE              PIC 9(08).                     00003200
003300     05  FILLER                    PIC X(71).                     00003300
