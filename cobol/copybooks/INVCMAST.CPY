000100***************************************************************** 00000100
000200* INVCMAST - INVOICE MASTER RECORD (HEADER)                     * 00000200
000300* ONE RECORD PER INVOICE.  KEYED BY IM-INVOICE-ID.              * 00000300
000400* LINE-ITEM DETAIL LIVES IN INVCITEM, KEYED BY IM-INVOICE-ID.   * 00000400
000500*                                                                *00000500
000600* MAINTENANCE HISTORY                                           * 00000600
000700*   2015-05-06  RHM  INITIAL COPYBOOK FOR RENTMAN CONVERSION.   * 00000700
000800*   2017-02-14  DJT  CHG0455 ADDED IM-SENT-DATE/IM-PAID-DATE.   * 00000800
000900*   2020-07-28  SPK  CHG0975 ADDED IM-NET-AMOUNT FOR PLATFORM   * 00000900
001000*                    PAYOUT RECONCILIATION.                     * 00001000
001100*   2026-07-29  RHM  CHG0923 ADDED IM-STATUS-DELETED.  ONLY A   * 00001100
001200*                    PENDING INVOICE MAY BE DELETED; ITS LINES  * 00001200
001300*                    CASCADE-DELETE IN INVCITEM.                * 00001300
001400***************************************************************** 00001400
001500 01  INVC-MASTER-REC.                                             00001500
001600     05  IM-INVOICE-ID             PIC 9(09).                     00001600
001700     05  IM-INVOICE-NUMBER         PIC X(14).                     00001700
001800     05  IM-COMPANY-ID             PIC 9(09).                     00001800
001900     05  IM-RESERVATION-ID         PIC 9(09).                     00001900
002000     05  IM-INVOICE-TYPE           PIC X(12).                     00002000
002100         88  IM-TYPE-SUBSCRIPTION      VALUE 'SUBSCRIPTION'.      00002100
002200         88  IM-TYPE-COMMISSION        VALUE 'COMMISSION'.        00002200
002300         88  IM-TYPE-RESERVATION       VALUE 'RESERVATION'.       00002300
002400         88  IM-TYPE-PENALTY           VALUE 'PENALTY'.           00002400
002500         88  IM-TYPE-REFUND            VALUE 'REFUND'.            00002500
002600         88  IM-TYPE-ADJUSTMENT        VALUE 'ADJUSTMENT'.        00002600
002700     05  IM-INVOICE-STATUS         PIC X(09).                     00002700
002800         88  IM-STATUS-PENDING         VALUE 'PENDING'.           00002800
002900         88  IM-STATUS-SENT            VALUE 'SENT'.              00002900
003000         88  IM-STATUS-PAID            VALUE 'PAID'.              00003000
003100         88  IM-STATUS-OVERDUE         VALUE 'OVERDUE'.           00003100
003200         88  IM-STATUS-CANCELLED       VALUE 'CANCELLED'.         00003200
003300         88  IM-STATUS-REFUNDED        VALUE 'REFUNDED'.          00003300
003400         88  IM-STATUS-DELETED         VALUE 'DELETED'.           00003400
003500     05  IM-INVOICE-DATE           PIC 9(08).                     00003500
003600     05  IM-DUE-DATE               PIC 9(08).                     00003600
003700     05  IM-DUE-DATE-R REDEFINES                                  00003700
003800           IM-DUE-DATE.                                           00003800
003900         10  IM-DUE-CCYY           PIC 9(04).                     00003900
004000         10  IM-DUE-MM             PIC 9(02).                     00004000
004100         10  IM-DUE-DD             PIC 9(02).                     00004100
004200     05  IM-SENT-DATE              PIC 9(08).                     00004200
004300     05  IM-PAID-DATE              PIC 9(08).                     00004300
004400     05  IM-SUBTOTAL               PIC S9(13)V99.                 00004400
004500     05  IM-TAX-AMOUNT             PIC S9(13)V99.                 00004500
004600     05  IM-DISCOUNT-AMOUNT        PIC S9(13)V99.                 00004600
004700     05  IM-TOTAL-AMOUNT           PIC S9(13)V99.                 00004700
004800     05  IM-AMOUNT-PAID            PIC S9(13)V99.                 00004800
004900     05  IM-BALANCE-DUE            PIC S9(13)V99.                 00004900
005000     05  IM-PLATFORM-COMMISSION    PIC S9(13)V99.                 00005000
005100     05  IM-PROCESSING-FEE         PIC S9(13)V99.                 00005100
005200     05  IM-NET-AMOUNT             PIC S9(13)V99.                 00005200
005300     05  FILLER                    PIC X(06).                     00005300
005400                                                                  00005400
