000100***************************************************************** 00000100
000200* COMPTRAN - COMPANY TRANSACTION RECORD (CMPYPROC INPUT)        * 00000200
000300* ONE RECORD PER COMPANY ACTION.  PROCESSED IN FILE ORDER.      * 00000300
000400*                                                                *00000400
000500* MAINTENANCE HISTORY                                           * 00000500
000600*   2015-03-02  RHM  INITIAL COPYBOOK FOR RENTMAN CONVERSION.   * 00000600
000700*   2019-06-14  DJT  CHG0699 ADDED CT-RENEWAL-MONTHS FOR THE    * 00000700
000800*                    SUBSCRIPTION-RENEWAL TRANSACTION.          * 00000800
000900*   2026-07-28  RHM  CHG0917 ADDED CT-TRAN-DELETE FOR THE       * 00000900
001000*                    COMPANY DELETE TRANSACTION.                * 00001000
001100*   2026-08-09  RHM  CHG1240 WIDENED CT-COMPANY-NAME TO X(80)   * 00001100
001200*                    AND CT-EMAIL TO X(100) TO MATCH COMPMAST.  * 00001200
001300***************************************************************** 00001300
001400 01  COMP-TRAN-REC.                                               00001400
001500     05  CT-TRAN-CODE             PIC X(08).                      00001500
001600         88  CT-TRAN-CREATE           VALUE 'CREATE'.             00001600
001700         88  CT-TRAN-PLAN-CHANGE      VALUE 'PLANCHG'.            00001700
001800         88  CT-TRAN-RENEW            VALUE 'RENEW'.              00001800
001900         88  CT-TRAN-CHK-VEHICLE      VALUE 'CHKVEH'.             00001900
002000         88  CT-TRAN-CHK-EMPLOYEE     VALUE 'CHKEMP'.             00002000
002100         88  CT-TRAN-DELETE           VALUE 'DELETE'.             00002100
002200     05  CT-COMPANY-ID             PIC 9(09).                     00002200
002300     05  CT-COMPANY-NAME           PIC X(80).                     00002300
002400     05  CT-BUS-REG-NUMBER         PIC X(12).                     00002400
002500     05  CT-TAX-ID                 PIC X(10).                     00002500
002600     05  CT-EMAIL                  PIC X(100).                    00002600
002700     05  CT-SUBSCRIPTION-PLAN      PIC X(12).                     00002700
002800         88  CT-PLAN-BASIC             VALUE 'BASIC'.             00002800
002900         88  CT-PLAN-PROFESSIONAL      VALUE 'PROFESSIONAL'.      00002900
003000         88  CT-PLAN-ENTERPRISE        VALUE 'ENTERPRISE'.        00003000
003100         88  CT-PLAN-CUSTOM            VALUE 'CUSTOM'.            00003100
003200     05  CT-RENEWAL-MONTHS         PIC 9(03).                     00003200
003300     05  CT-TRAN-DATE              PIC 9(08).                     00003300
003400     05  FILLER                    PIC X(13).                     00003400
003500                                                                  00003500
003600                                                                  00003600
