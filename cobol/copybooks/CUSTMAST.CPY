000100***************************************************************** 00000100
000200* CUSTMAST - CUSTOMER / EMPLOYEE MASTER RECORD                  * 00000200
000300* ONE RECORD PER PLATFORM USER (CUSTOMER, EMPLOYEE OR ADMIN).   * 00000300
000400* KEYED BY CM-USER-ID.  RECORD LENGTH 260 BYTES.                * 00000400
000500*                                                                *00000500
000600* MAINTENANCE HISTORY                                           * 00000600
000700*   2015-03-02  RHM  INITIAL COPYBOOK FOR RENTMAN CONVERSION.   * 00000700
000800*   2016-11-14  DJT  CHG0441 ADDED CM-STATUS 88-LEVELS.         * 00000800
000900*   2019-06-19  SPK  CHG0903 NARROWED NAME FIELDS TO FIT 130.   * 00000900
001000*   2026-08-09  RHM  CHG1240 WIDENED CM-LAST-NAME/CM-FIRST-NAME * 00001000
001100*                    /CM-EMAIL -- CHG0903'S 130-BYTE NARROWING  * 00001100
001200*                    WAS TRUNCATING REAL CUSTOMER NAMES AND     * 00001200
001300*                    E-MAIL ADDRESSES ON INBOUND TRANSACTIONS.  * 00001300
001400***************************************************************** 00001400
001500 01  CUST-MASTER-REC.                                             00001500
001600     05  CM-USER-ID              PIC 9(09).                       00001600
001700     05  CM-LAST-NAME            PIC X(50).                       00001700
001800     05  CM-FIRST-NAME           PIC X(50).                       00001800
001900     05  CM-EMAIL                PIC X(100).                      00001900
002000     05  CM-PHONE-NUMBER         PIC X(12).                       00002000
002100     05  CM-ROLE                 PIC X(08).                       00002100
002200         88  CM-ROLE-CUSTOMER        VALUE 'CUSTOMER'.            00002200
002300         88  CM-ROLE-EMPLOYEE        VALUE 'EMPLOYEE'.            00002300
002400         88  CM-ROLE-ADMIN           VALUE 'ADMIN   '.            00002400
002500     05  CM-STATUS               PIC X(20).                       00002500
002600         88  CM-STATUS-ACTIVE            VALUE 'ACTIVE'.          00002600
002700         88  CM-STATUS-INACTIVE          VALUE 'INACTIVE'.        00002700
002800         88  CM-STATUS-SUSPENDED         VALUE 'SUSPENDED'.       00002800
002900         88  CM-STATUS-PENDING-VERIFY    VALUE                    00002900
003000                                  'PENDING_VERIFICATION'.         00003000
003100         88  CM-STATUS-BANNED            VALUE 'BANNED'.          00003100
003200     05  FILLER                  PIC X(11).                       00003200
003300                                                                  00003300
