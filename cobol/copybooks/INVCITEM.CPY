000100***************************************************************** 00000100
000200* INVCITEM - INVOICE LINE-ITEM DETAIL RECORD                    * 00000200
000300* ONE RECORD PER INVOICE LINE.  KEYED BY II-INVOICE-ITEM-ID,    * 00000300
000400* FOREIGN KEY II-INVOICE-ID POINTS BACK TO INVCMAST.            * 00000400
000500*                                                                *00000500
000600* MAINTENANCE HISTORY                                           * 00000600
000700*   2015-05-06  RHM  INITIAL COPYBOOK FOR RENTMAN CONVERSION.   * 00000700
000800*   2019-04-02  DJT  CHG0744 ADDED II-DISCOUNT-RATE/AMOUNT FOR  * 00000800
000900*                    PRE-TAX LINE DISCOUNTS.                    * 00000900
001000*   2026-07-29  RHM  CHG0923 ADDED II-ITEM-STATUS.  LINE ITEMS  * 00001000
001100*                    ARE NOW HELD IN MEMORY AND REWRITTEN AT    * 00001100
001200*                    EOJ BY INVCPROC, SO A CASCADE-DELETED OR   * 00001200
001300*                    REMOVED LINE IS FLAGGED DELETED HERE AND   * 00001300
001400*                    DROPPED RATHER THAN WRITTEN.               * 00001400
001500*   2026-08-09  RHM  CHG1240 WIDENED II-ITEM-NAME TO X(60).     * 00001500
001600*                    RECORD LENGTH GREW FROM 122 TO 164 BYTES.  * 00001600
001700***************************************************************** 00001700
001800 01  INVC-ITEM-REC.                                               00001800
001900     05  II-INVOICE-ITEM-ID        PIC 9(09).                     00001900
002000     05  II-INVOICE-ID             PIC 9(09).                     00002000
002100     05  II-ITEM-NAME              PIC X(60).                     00002100
002200     05  II-ITEM-TYPE              PIC X(20).                     00002200
002300         88  II-TYPE-RENTAL-FEE        VALUE 'RENTAL_FEE'.        00002300
002400         88  II-TYPE-INSURANCE         VALUE 'INSURANCE'.         00002400
002500         88  II-TYPE-GPS               VALUE 'GPS'.               00002500
002600         88  II-TYPE-CHILD-SEAT        VALUE 'CHILD_SEAT'.        00002600
002700         88  II-TYPE-ADD-DRIVER        VALUE 'ADDITIONAL_DRIVER'. 00002700
002800         88  II-TYPE-COMMISSION        VALUE 'PLATFORM_COMMISSION'00002800
002900         88  II-TYPE-SUBSCRIPTION      VALUE 'SUBSCRIPTION_FEE'.  00002900
003000         88  II-TYPE-PROCESSING        VALUE 'PROCESSING_FEE'.    00003000
003100         88  II-TYPE-PENALTY           VALUE 'PENALTY'.           00003100
003200         88  II-TYPE-REFUND            VALUE 'REFUND'.            00003200
003300         88  II-TYPE-OTHER             VALUE 'OTHER'.             00003300
003400     05  II-QUANTITY                PIC 9(05).                    00003400
003500     05  II-UNIT-PRICE              PIC S9(08)V99.                00003500
003600     05  II-TOTAL-PRICE             PIC S9(13)V99.                00003600
003700     05  II-TAX-RATE                PIC S9V9999.                  00003700
003800     05  II-TAX-AMOUNT              PIC S9(08)V99.                00003800
003900     05  II-DISCOUNT-RATE           PIC S9V9999.                  00003900
004000     05  II-DISCOUNT-AMOUNT         PIC S9(08)V99.                00004000
004100     05  II-ITEM-STATUS             PIC X(01).                    00004100
004200         88  II-STATUS-ACTIVE           VALUE 'A'.                00004200
004300         88  II-STATUS-DELETED          VALUE 'D'.                00004300
004400     05  FILLER                     PIC X(03).                    00004400
004500                                                                  00004500
004600                                                                  00004600
