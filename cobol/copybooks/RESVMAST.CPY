000100***************************************************************** 00000100
000200* RESVMAST - RESERVATION MASTER RECORD                          * 00000200
000300* ONE RECORD PER RESERVATION.  KEYED BY RM-RESERVATION-ID.      * 00000300
000400* REWRITTEN IN FULL EACH RUN BY RESVPROC.                       * 00000400
000500*                                                                *00000500
000600* MAINTENANCE HISTORY                                           * 00000600
000700*   2015-04-18  RHM  INITIAL COPYBOOK FOR RENTMAN CONVERSION.   * 00000700
000800*   2016-10-02  DJT  CHG0398 SHORTENED RM-RESERVATION-NUMBER TO * 00000800
000900*                    FIT HOST RECORD.                           * 00000900
001000*   2019-01-09  DJT  CHG0711 ADDED RM-STATUS-DATE AUDIT STAMP.  * 00001000
001100***************************************************************** 00001100
001200 01  RESV-MASTER-REC.                                             00001200
001300     05  RM-RESERVATION-ID        PIC 9(09).                      00001300
001400     05  RM-RESERVATION-NUMBER    PIC X(14).                      00001400
001500     05  RM-CUSTOMER-ID           PIC 9(09).                      00001500
001600     05  RM-VEHICLE-ID            PIC 9(09).                      00001600
001700     05  RM-COMPANY-ID            PIC 9(09).                      00001700
001800     05  RM-START-DATE            PIC 9(08).                      00001800
001900     05  RM-END-DATE              PIC 9(08).                      00001900
002000     05  RM-START-DATE-R REDEFINES                                00002000
002100           RM-START-DATE.                                         00002100
002200         10  RM-START-CCYY        PIC 9(04).                      00002200
002300         10  RM-START-MM          PIC 9(02).                      00002300
002400         10  RM-START-DD          PIC 9(02).                      00002400
002500     05  RM-RESERVATION-STATUS    PIC X(11).                      00002500
002600         88  RM-STATUS-PENDING        VALUE 'PENDING'.            00002600
002700         88  RM-STATUS-CONFIRMED      VALUE 'CONFIRMED'.          00002700
002800         88  RM-STATUS-IN-PROGRESS    VALUE 'IN_PROGRESS'.        00002800
002900         88  RM-STATUS-COMPLETED      VALUE 'COMPLETED'.          00002900
003000         88  RM-STATUS-CANCELLED      VALUE 'CANCELLED'.          00003000
003100         88  RM-STATUS-NO-SHOW        VALUE 'NO_SHOW'.            00003100
003200         88  RM-STATUS-OVERDUE        VALUE 'OVERDUE'.            00003200
003300     05  RM-DAILY-RATE             PIC S9(08)V99.                 00003300
003400     05  RM-TOTAL-DAYS             PIC 9(05).                     00003400
003500     05  RM-SUBTOTAL               PIC S9(08)V99.                 00003500
003600     05  RM-TAX-AMOUNT             PIC S9(08)V99.                 00003600
003700     05  RM-INSURANCE-AMOUNT       PIC S9(08)V99.                 00003700
003800     05  RM-ADDITIONAL-FEES        PIC S9(08)V99.                 00003800
003900     05  RM-DISCOUNT-AMOUNT        PIC S9(08)V99.                 00003900
004000     05  RM-TOTAL-AMOUNT           PIC S9(08)V99.                 00004000
004100     05  RM-AMOUNT-PAID            PIC S9(08)V99.                 00004100
004200     05  RM-INSURANCE-INCLUDED     PIC X(01).                     00004200
004300         88  RM-INSURANCE-YES          VALUE 'Y'.                 00004300
004400     05  RM-ADDITIONAL-DRIVER      PIC X(01).                     00004400
004500         88  RM-ADD-DRIVER-YES         VALUE 'Y'.                 00004500
004600     05  RM-GPS-INCLUDED           PIC X(01).                     00004600
004700         88  RM-GPS-YES                VALUE 'Y'.                 00004700
004800     05  RM-CHILD-SEAT-INCLUDED    PIC X(01).                     00004800
004900         88  RM-CHILD-SEAT-YES         VALUE 'Y'.                 00004900
005000     05  RM-RETURN-MILEAGE         PIC 9(07).                     00005000
005100     05  RM-STATUS-DATE            PIC 9(08).                     00005100
005200     05  FILLER                    PIC X(04).                     00005200
