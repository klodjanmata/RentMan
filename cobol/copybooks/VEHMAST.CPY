000100***************************************************************** 00000100
000200* VEHMAST - VEHICLE MASTER RECORD                               * 00000200
000300* ONE RECORD PER FLEET VEHICLE.  KEYED BY VM-VEHICLE-ID.        * 00000300
000400* REWRITTEN IN PLACE EACH RUN BY RESVPROC/MNTNPROC/DEFCPROC AS  * 00000400
000500* VEHICLE-STATUS AND MILEAGE CHANGE.  RECORD LENGTH 130 BYTES.  * 00000500
000600*                                                                *00000600
000700* MAINTENANCE HISTORY                                           * 00000700
000800*   2015-03-02  RHM  INITIAL COPYBOOK FOR RENTMAN CONVERSION.   * 00000800
000900*   2017-08-30  DJT  CHG0512 ADDED VM-COMPANY-ID FOR FLEET      * 00000900
001000*                    OWNERSHIP CROSS-CHECK (MAINT/DEFECT).      * 00001000
001100*   2020-02-11  SPK  CHG0988 ADDED VM-LAST/NEXT-MAINT-DATE FOR  * 00001100
001200*                    MAINTENANCE RECURRENCE ROLL-FORWARD.       * 00001200
001300***************************************************************** 00001300
001400 01  VEH-MASTER-REC.                                              00001400
001500     05  VM-VEHICLE-ID           PIC 9(09).                       00001500
001600     05  VM-COMPANY-ID           PIC 9(09).                       00001600
001700     05  VM-MAKE                 PIC X(15).                       00001700
001800     05  VM-MODEL                PIC X(15).                       00001800
001900     05  VM-MODEL-YEAR           PIC 9(04).                       00001900
002000     05  VM-LICENSE-PLATE        PIC X(12).                       00002000
002100     05  VM-VEHICLE-TYPE         PIC X(12).                       00002100
002200         88  VM-TYPE-CAR             VALUE 'CAR'.                 00002200
002300         88  VM-TYPE-SUV             VALUE 'SUV'.                 00002300
002400         88  VM-TYPE-TRUCK           VALUE 'TRUCK'.               00002400
002500         88  VM-TYPE-VAN             VALUE 'VAN'.                 00002500
002600         88  VM-TYPE-MOTORCYCLE      VALUE 'MOTORCYCLE'.          00002600
002700         88  VM-TYPE-LUXURY          VALUE 'LUXURY'.              00002700
002800         88  VM-TYPE-CONVERTIBLE     VALUE 'CONVERTIBLE'.         00002800
002900     05  VM-VEHICLE-STATUS       PIC X(14).                       00002900
003000         88  VM-STATUS-AVAILABLE     VALUE 'AVAILABLE'.           00003000
003100         88  VM-STATUS-RENTED        VALUE 'RENTED'.              00003100
003200         88  VM-STATUS-MAINTENANCE   VALUE 'MAINTENANCE'.         00003200
003300         88  VM-STATUS-OUT-OF-SVC    VALUE 'OUT_OF_SERVICE'.      00003300
003400     05  VM-DAILY-RATE           PIC S9(08)V99.                   00003400
003500     05  VM-MILEAGE              PIC 9(07).                       00003500
003600     05  VM-LAST-MAINT-DATE      PIC 9(08).                       00003600
003700     05  VM-NEXT-MAINT-DATE      PIC 9(08).                       00003700
003800     05  VM-LAST-MAINT-DATE-R REDEFINES                           00003800
003900           VM-LAST-MAINT-DATE.                                    00003900
004000         10  VM-LAST-MAINT-CCYY  PIC 9(04).                       00004000
004100         10  VM-LAST-MAINT-MM    PIC 9(02).                       00004100
004200         10  VM-LAST-MAINT-DD    PIC 9(02).                       00004200
004300     05  FILLER                  PIC X(07).                       00004300
