000100***************************************************************** 00000100
000200* DEFCTRAN - DEFECT TRANSACTION RECORD (DEFCPROC INPUT)         * 00000200
000300* ONE RECORD PER DEFECT ACTION.  PROCESSED IN FILE ORDER.       * 00000300
000400*                                                                *00000400
000500* MAINTENANCE HISTORY                                           * 00000500
000600*   2015-07-09  RHM  INITIAL COPYBOOK FOR RENTMAN CONVERSION.   * 00000600
000700*   2019-10-04  DJT  CHG0801 ADDED DT-EMPLOYEE-ID FOR ASSIGN.   * 00000700
000800*   2026-07-28  RHM  CHG0917 ADDED DT-TRAN-DELETE FOR THE       * 00000800
000900*                    DEFECT DELETE TRANSACTION.                 * 00000900
001000*   2026-08-09  RHM  CHG1240 ADDED DT-ROOT-CAUSE AND            * 00001000
001100*                    DT-INVESTIGATION-NOTES FOR THE CMPLTINV     *00001100
001200*                    TRANSACTION.                                *00001200
001300***************************************************************** 00001300
001400 01  DEFECT-TRAN-REC.                                             00001400
001500     05  DT-TRAN-CODE               PIC X(08).                    00001500
001600         88  DT-TRAN-REPORT             VALUE 'REPORT'.           00001600
001700         88  DT-TRAN-ASSIGN             VALUE 'ASSIGN'.           00001700
001800         88  DT-TRAN-START-INVEST       VALUE 'STARTINV'.         00001800
001900         88  DT-TRAN-COMPLETE-INVEST    VALUE 'CMPLTINV'.         00001900
002000         88  DT-TRAN-RESOLVE            VALUE 'RESOLVE'.          00002000
002100         88  DT-TRAN-CLOSE              VALUE 'CLOSE'.            00002100
002200         88  DT-TRAN-CANCEL             VALUE 'CANCEL'.           00002200
002300         88  DT-TRAN-DELETE             VALUE 'DELETE'.           00002300
002400     05  DT-DEFECT-ID                PIC 9(09).                   00002400
002500     05  DT-VEHICLE-ID               PIC 9(09).                   00002500
002600     05  DT-COMPANY-ID               PIC 9(09).                   00002600
002700     05  DT-DEFECT-TYPE              PIC X(15).                   00002700
002800     05  DT-DEFECT-SEVERITY          PIC X(08).                   00002800
002900     05  DT-SAFETY-IMPACT            PIC X(01).                   00002900
003000         88  DT-SAFETY-IMPACT-YES        VALUE 'Y'.               00003000
003100     05  DT-VEHICLE-OUT-OF-SERVICE   PIC X(01).                   00003100
003200         88  DT-VEH-OUT-OF-SVC-YES       VALUE 'Y'.               00003200
003300     05  DT-ESTIMATED-RESOLUTION-DT  PIC 9(08).                   00003300
003400     05  DT-EMPLOYEE-ID              PIC 9(09).                   00003400
003500     05  DT-ROOT-CAUSE               PIC X(40).                   00003500
003600     05  DT-INVESTIGATION-NOTES      PIC X(120).                  00003600
003700     05  DT-TRAN-DATE                PIC 9(08).                   00003700
003800     05  FILLER                      PIC X(05).                   00003800
003900                                                                  00003900
004000                                                                  00004000
