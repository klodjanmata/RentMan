000100***************************************************************** 00000100
000200* MAINTRAN - MAINTENANCE TRANSACTION RECORD (MNTNPROC INPUT)    * 00000200
000300* ONE RECORD PER MAINTENANCE ACTION.  PROCESSED IN FILE ORDER.  * 00000300
000400*                                                                *00000400
000500* MAINTENANCE HISTORY                                           * 00000500
000600*   2015-06-11  RHM  INITIAL COPYBOOK FOR RENTMAN CONVERSION.   * 00000600
000700*   2018-09-20  DJT  CHG0633 ADDED MT-CURRENT-MILEAGE OVERRIDE. * 00000700
000800*   2026-07-28  RHM  CHG0917 ADDED MT-TRAN-DELETE AND THE       * 00000800
000900*                    MT-INITIAL-STATUS FLAG SO A CREATE CAN     * 00000900
001000*                    ARRIVE ALREADY IN_PROGRESS.                * 00001000
001100***************************************************************** 00001100
001200 01  MAINT-TRAN-REC.                                              00001200
001300     05  MT-TRAN-CODE              PIC X(08).                     00001300
001400         88  MT-TRAN-CREATE            VALUE 'CREATE'.            00001400
001500         88  MT-TRAN-START             VALUE 'START'.             00001500
001600         88  MT-TRAN-COMPLETE          VALUE 'COMPLETE'.          00001600
001700         88  MT-TRAN-CANCEL            VALUE 'CANCEL'.            00001700
001800         88  MT-TRAN-DELETE            VALUE 'DELETE'.            00001800
001900     05  MT-MAINTENANCE-ID          PIC 9(09).                    00001900
002000     05  MT-VEHICLE-ID              PIC 9(09).                    00002000
002100     05  MT-COMPANY-ID              PIC 9(09).                    00002100
002200     05  MT-MAINTENANCE-TYPE        PIC X(15).                    00002200
002300     05  MT-SCHEDULED-DATE          PIC 9(08).                    00002300
002400     05  MT-ESTIMATED-COST          PIC S9(08)V99.                00002400
002500     05  MT-ACTUAL-COST             PIC S9(08)V99.                00002500
002600     05  MT-LABOR-COST              PIC S9(08)V99.                00002600
002700     05  MT-PARTS-COST              PIC S9(08)V99.                00002700
002800     05  MT-WARRANTY-PERIOD-MOS     PIC 9(03).                    00002800
002900     05  MT-IS-RECURRING            PIC X(01).                    00002900
003000         88  MT-RECURRING-YES           VALUE 'Y'.                00003000
003100     05  MT-RECURRENCE-INTERVAL-MOS PIC 9(03).                    00003100
003200     05  MT-CURRENT-MILEAGE         PIC 9(07).                    00003200
003300     05  MT-TRAN-DATE               PIC 9(08).                    00003300
003400     05  MT-INITIAL-STATUS          PIC X(11).                    00003400
003500         88  MT-INITIAL-SCHEDULED       VALUE 'SCHEDULED'.        00003500
003600         88  MT-INITIAL-IN-PROGRESS     VALUE 'IN_PROGRESS'.      00003600
003700     05  FILLER                     PIC X(01).                    00003700
003800                                                                  00003800
