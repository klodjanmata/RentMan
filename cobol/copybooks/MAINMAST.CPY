000100***************************************************************** 00000100
000200* MAINMAST - MAINTENANCE MASTER RECORD                          * 00000200
000300* ONE RECORD PER MAINTENANCE JOB.  KEYED BY MM-MAINTENANCE-ID.  * 00000300
000400*                                                                *00000400
000500* MAINTENANCE HISTORY                                           * 00000500
000600*   2015-06-11  RHM  INITIAL COPYBOOK FOR RENTMAN CONVERSION.   * 00000600
000700*   2017-11-29  DJT  CHG0549 ADDED MM-START-DATE/MM-COMPLETION- * 00000700
000800*                    DATE FOR THE START/COMPLETE TRANSITIONS.   * 00000800
000900*   2020-02-11  SPK  CHG0988 ADDED MM-WARRANTY-EXPIRY-DATE.     * 00000900
001000***************************************************************** 00001000
001100 01  MAINT-MASTER-REC.                                            00001100
001200     05  MM-MAINTENANCE-ID          PIC 9(09).                    00001200
001300     05  MM-MAINTENANCE-NUMBER      PIC X(14).                    00001300
001400     05  MM-VEHICLE-ID              PIC 9(09).                    00001400
001500     05  MM-COMPANY-ID              PIC 9(09).                    00001500
001600     05  MM-MAINTENANCE-TYPE        PIC X(15).                    00001600
001700     05  MM-MAINTENANCE-STATUS      PIC X(14).                    00001700
001800         88  MM-STATUS-SCHEDULED        VALUE 'SCHEDULED'.        00001800
001900         88  MM-STATUS-IN-PROGRESS      VALUE 'IN_PROGRESS'.      00001900
002000         88  MM-STATUS-COMPLETED        VALUE 'COMPLETED'.        00002000
002100         88  MM-STATUS-CANCELLED        VALUE 'CANCELLED'.        00002100
002200         88  MM-STATUS-ON-HOLD          VALUE 'ON_HOLD'.          00002200
002300         88  MM-STATUS-WAITING-PARTS    VALUE 'WAITING_PARTS'.    00002300
002400     05  MM-SCHEDULED-DATE          PIC 9(08).                    00002400
002500     05  MM-SCHEDULED-DATE-R REDEFINES                            00002500
002600           MM-SCHEDULED-DATE.                                     00002600
002700         10  MM-SCHED-CCYY          PIC 9(04).                    00002700
002800         10  MM-SCHED-MM            PIC 9(02).                    00002800
002900         10  MM-SCHED-DD            PIC 9(02).                    00002900
003000     05  MM-START-DATE              PIC 9(08).                    00003000
003100     05  MM-COMPLETION-DATE         PIC 9(08).                    00003100
003200     05  MM-ESTIMATED-COST          PIC S9(08)V99.                00003200
003300     05  MM-ACTUAL-COST             PIC S9(08)V99.                00003300
003400     05  MM-LABOR-COST              PIC S9(08)V99.                00003400
003500     05  MM-PARTS-COST              PIC S9(08)V99.                00003500
003600     05  MM-WARRANTY-PERIOD-MOS     PIC 9(03).                    00003600
003700     05  MM-WARRANTY-EXPIRY-DATE    PIC 9(08).                    00003700
003800     05  MM-IS-RECURRING            PIC X(01).                    00003800
003900         88  MM-RECURRING-YES           VALUE 'Y'.                00003900
004000     05  MM-RECURRENCE-INTERVAL-MOS PIC 9(03).                    00004000
004100     05  FILLER                     PIC X(02).                    00004100
