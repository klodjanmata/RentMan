000100      ************************************************************00000100
000200      * LICENSED MATERIALS - PROPERTY OF IBM                      00000200
000300      * ALL RIGHTS RESERVED                                       00000300
000400      ************************************************************00000400
000500      * PROGRAM:  CMPYPROC                                        00000500
000600      *                                                           00000600
000700      * AUTHOR :  R. H. McKenna                                   00000700
000800      *                                                           00000800
000900      * READS A SEQUENTIAL COMPANY TRANSACTION FILE AND APPLIES   00000900
001000      * THE                                                       00001000
001100      * REQUESTED CREATE / PLANCHG / RENEW / CHKVEH / CHKEMP      00001100
001200      * ACTION                                                    00001200
001300      * AGAINST THE IN-MEMORY COMPANY MASTER TABLE.  PLAN-DERIVED 00001300
001400      * LIMITS (MAX-VEHICLES, MAX-EMPLOYEES, MONTHLY-FEE) COME    00001400
001500      * FROM                                                      00001500
001600      * A FOUR-ROW FIXED TABLE LOADED AT INIT TIME.  THE COMPANY  00001600
001700      * MASTER IS REWRITTEN AT END OF RUN.                        00001700
001800      *                                                           00001800
001900      * MAINTENANCE HISTORY                                       00001900
002000      *   2015-07-20  RHM  INITIAL VERSION FOR RENTMAN CONVERSION.00002000
002100      *   2016-09-02  RHM  ADDED BUS-REG/TAX-ID/EMAIL UNIQUENESS  00002100
002200      * SCAN                                                      00002200
002300      *                    AHEAD OF THE CREATE-TRAN WRITE.        00002300
002400      *   2018-05-21  DJT  CHG0601 ADDED THE FOUR-PLAN RATE TABLE 00002400
002500      * AND                                                       00002500
002600      *                    THE ENTERPRISE-TO-BASIC DOWNGRADE      00002600
002700      * GUARD.                                                    00002700
002800      *   1998-11-04  RHM  Y2K REMEDIATION - WINDOWED THE         00002800
002900      * TWO-DIGIT                                                 00002900
003000      *                    SYSTEM DATE YEAR AT                    00003000
003100      * 050-GET-CURRENT-DATE.                                     00003100
003200      *   2021-09-07  SPK  CHG1042 ADDED CHKVEH/CHKEMP            00003200
003300      * CAPACITY-CHECK                                            00003300
003400      *                    TRANSACTIONS AGAINST THE RUNNING       00003400
003500      * CONTROL                                                   00003500
003600      *                    TOTALS ON THE COMPANY MASTER.          00003600
003700      *   2023-02-08  MLF  CHG1215 ADDED SUBSCRIPTION-RENEWAL     00003700
003800      * MONTH                                                     00003800
003900      *                    ROLL-FORWARD AT                        00003900
004000      * 220-PROCESS-RENEWAL-TRAN.                                 00004000
004100      ************************************************************00004100
004200       IDENTIFICATION DIVISION.                                   00004200
004300       PROGRAM-ID.     CMPYPROC.                                  00004300
004400       AUTHOR.         R. H. MCKENNA.                             00004400
004500       INSTALLATION.   COBOL DEVELOPMENT CENTER.                  00004500
004600       DATE-WRITTEN.   07/20/85.                                  00004600
004700       DATE-COMPILED.  07/20/85.                                  00004700
004800       SECURITY.       NON-CONFIDENTIAL.                          00004800
004900      *                                                           00004900
005000       ENVIRONMENT DIVISION.                                      00005000
005100       CONFIGURATION SECTION.                                     00005100
005200       SOURCE-COMPUTER. IBM-390.                                  00005200
005300       OBJECT-COMPUTER. IBM-390.                                  00005300
005400       SPECIAL-NAMES.                                             00005400
005500           C01 IS TOP-OF-FORM                                     00005500
005600           UPSI-0 ON RPT-SWITCH-ON                                00005600
005700                  OFF RPT-SWITCH-OFF.                             00005700
005800       INPUT-OUTPUT SECTION.                                      00005800
005900       FILE-CONTROL.                                              00005900
006000           SELECT COMPANY-TRANS ASSIGN TO COMPTRAN                00006000
006100               ORGANIZATION IS LINE SEQUENTIAL                    00006100
006200               FILE STATUS  IS WS-COMPTRAN-STATUS.                00006200
006300                                                                  00006300
006400           SELECT COMPANY-MASTER-IN ASSIGN TO COMPMSTR            00006400
006500               ORGANIZATION IS LINE SEQUENTIAL                    00006500
006600               FILE STATUS  IS WS-COMPMSTR-STATUS.                00006600
006700                                                                  00006700
006800           SELECT COMPANY-MASTER-OUT ASSIGN TO COMPMOUT           00006800
006900               ORGANIZATION IS LINE SEQUENTIAL                    00006900
007000               FILE STATUS  IS WS-COMPMOUT-STATUS.                00007000
007100                                                                  00007100
007200           SELECT REPORT-FILE ASSIGN TO COMPRPT                   00007200
007300               FILE STATUS  IS WS-REPORT-STATUS.                  00007300
007400                                                                  00007400
007500      ************************************************************00007500
007600       DATA DIVISION.                                             00007600
007700       FILE SECTION.                                              00007700
007800                                                                  00007800
007900       FD  COMPANY-TRANS                                          00007900
008000           RECORDING MODE IS F                                    00008000
008100           LABEL RECORDS ARE STANDARD                             00008100
008200           BLOCK CONTAINS 0 RECORDS.                              00008200
008300       COPY COMPTRAN.                                             00008300
008400                                                                  00008400
008500       FD  COMPANY-MASTER-IN                                      00008500
008600           RECORDING MODE IS F                                    00008600
008700           LABEL RECORDS ARE STANDARD                             00008700
008800           BLOCK CONTAINS 0 RECORDS.                              00008800
008900       01  COMPMSTR-IN-REC                 PIC X(285).            00008900
009000                                                                  00009000
009100       FD  COMPANY-MASTER-OUT                                     00009100
009200           RECORDING MODE IS F                                    00009200
009300           LABEL RECORDS ARE STANDARD                             00009300
009400           BLOCK CONTAINS 0 RECORDS.                              00009400
009500       01  COMPMSTR-OUT-REC                PIC X(285).            00009500
009600                                                                  00009600
009700       FD  REPORT-FILE                                            00009700
009800           RECORDING MODE IS F.                                   00009800
009900       01  REPORT-RECORD                   PIC X(132).            00009900
010000                                                                  00010000
010100      ************************************************************00010100
010200       WORKING-STORAGE SECTION.                                   00010200
010300      ************************************************************00010300
010400       01  WS-FILE-STATUS-CODES.                                  00010400
010500           05  WS-COMPTRAN-STATUS      PIC X(2) VALUE SPACES.     00010500
010600           05  WS-COMPMSTR-STATUS      PIC X(2) VALUE SPACES.     00010600
010700           05  WS-COMPMOUT-STATUS      PIC X(2) VALUE SPACES.     00010700
010800           05  WS-REPORT-STATUS        PIC X(2) VALUE SPACES.     00010800
010900                                                                  00010900
011000       01  WS-SWITCHES.                                           00011000
011100           05  COMP-TRAN-EOF-SW        PIC X(1) VALUE 'N'.        00011100
011200               88  COMP-TRAN-EOF           VALUE 'Y'.             00011200
011300           05  COMP-LOAD-EOF-SW        PIC X(1) VALUE 'N'.        00011300
011400               88  COMP-LOAD-EOF            VALUE 'Y'.            00011400
011500           05  WS-COMP-FOUND-SW        PIC X(1) VALUE 'N'.        00011500
011600               88  WS-COMP-FOUND            VALUE 'Y'.            00011600
011700           05  WS-PLAN-FOUND-SW        PIC X(1) VALUE 'N'.        00011700
011800               88  WS-PLAN-FOUND            VALUE 'Y'.            00011800
011900           05  WS-UNIQUE-OK-SW         PIC X(1) VALUE 'Y'.        00011900
012000               88  WS-UNIQUE-OK             VALUE 'Y'.            00012000
012100           05  WS-TRAN-OK-SW           PIC X(1) VALUE 'Y'.        00012100
012200               88  WS-TRAN-OK               VALUE 'Y'.            00012200
012300           05  WS-DOWNGRADE-OK-SW      PIC X(1) VALUE 'Y'.        00012300
012400               88  WS-DOWNGRADE-OK          VALUE 'Y'.            00012400
012500           05  WS-DELETE-OK-SW         PIC X(1) VALUE 'Y'.        00012500
012600               88  WS-DELETE-OK             VALUE 'Y'.            00012600
012700                                                                  00012700
012800       01  PARA-NAME                   PIC X(40) VALUE SPACES.    00012800
012900                                                                  00012900
013000       01  WS-CURRENT-DATE-FIELDS.                                00013000
013100           05  WS-SYS-DATE-6           PIC 9(6).                  00013100
013200           05  WS-SYS-DATE-R REDEFINES WS-SYS-DATE-6.             00013200
013300               10  WS-SYS-YY           PIC 9(2).                  00013300
013400               10  WS-SYS-MM           PIC 9(2).                  00013400
013500               10  WS-SYS-DD           PIC 9(2).                  00013500
013600           05  WS-CENTURY              PIC 9(2) COMP.             00013600
013700           05  WS-TODAY-CCYYMMDD       PIC 9(8).                  00013700
013800           05  WS-TODAY-R REDEFINES WS-TODAY-CCYYMMDD.            00013800
013900               10  WS-TODAY-CCYY       PIC 9(4).                  00013900
014000               10  WS-TODAY-MM         PIC 9(2).                  00014000
014100               10  WS-TODAY-DD         PIC 9(2).                  00014100
014200                                                                  00014200
014300       01  WS-MONTH-ROLL-AREA.                                    00014300
014400           05  WS-ROLL-CCYY            PIC 9(4).                  00014400
014500           05  WS-ROLL-MM              PIC 9(4).                  00014500
014600           05  WS-ROLL-DATE-OUT        PIC 9(8).                  00014600
014700           05  WS-ROLL-DATE-R REDEFINES WS-ROLL-DATE-OUT.         00014700
014800               10  WS-ROLL-OUT-CCYY    PIC 9(4).                  00014800
014900               10  WS-ROLL-OUT-MM      PIC 9(2).                  00014900
015000               10  WS-ROLL-OUT-DD      PIC 9(2).                  00015000
015100                                                                  00015100
015200       01  WS-LOOKUP-FIELDS.                                      00015200
015300           05  WS-LOOKUP-PLAN          PIC X(12).                 00015300
015400                                                                  00015400
015500       01  WS-TABLE-SUBSCRIPTS.                                   00015500
015600           05  COMP-IX                 PIC 9(4) COMP.             00015600
015700           05  COMP-MAX                PIC 9(4) COMP VALUE 0.     00015700
015800           05  COMP-NEW-IX             PIC 9(4) COMP.             00015800
015900                                                                  00015900
016000       01  REPORT-TOTALS.                                         00016000
016100           05  NUM-CREATE-REQUESTS     PIC S9(7) COMP-3 VALUE +0. 00016100
016200           05  NUM-CREATE-PROCESSED    PIC S9(7) COMP-3 VALUE +0. 00016200
016300           05  NUM-PLANCHG-REQUESTS    PIC S9(7) COMP-3 VALUE +0. 00016300
016400           05  NUM-PLANCHG-PROCESSED   PIC S9(7) COMP-3 VALUE +0. 00016400
016500           05  NUM-RENEW-REQUESTS      PIC S9(7) COMP-3 VALUE +0. 00016500
016600           05  NUM-RENEW-PROCESSED     PIC S9(7) COMP-3 VALUE +0. 00016600
016700           05  NUM-CHECK-REQUESTS      PIC S9(7) COMP-3 VALUE +0. 00016700
016800           05  NUM-CHECK-PROCESSED     PIC S9(7) COMP-3 VALUE +0. 00016800
016900           05  NUM-DELETE-REQUESTS     PIC S9(7) COMP-3 VALUE +0. 00016900
017000           05  NUM-DELETE-PROCESSED    PIC S9(7) COMP-3 VALUE +0. 00017000
017100           05  NUM-TRAN-ERRORS         PIC S9(7) COMP-3 VALUE +0. 00017100
017200                                                                  00017200
017300      * FOUR-ROW FIXED PLAN RATE TABLE - LOADED AT                00017300
017400      * 805-INIT-PLAN-TABLE.                                      00017400
017500       01  PLAN-TABLE-AREA.                                       00017500
017600           05  PLAN-TABLE OCCURS 4 TIMES                          00017600
017700                          INDEXED BY PLAN-TAB-IX.                 00017700
017800               10  PT-PLAN-NAME         PIC X(12).                00017800
017900               10  PT-MAX-VEHICLES      PIC 9(05).                00017900
018000               10  PT-MAX-EMPLOYEES     PIC 9(05).                00018000
018100               10  PT-MONTHLY-FEE       PIC S9(08)V99.            00018100
018200                                                                  00018200
018300      * IN-MEMORY COMPANY MASTER TABLE - REWRITTEN TO COMPMOUT AT 00018300
018400      * EOJ                                                       00018400
018500      *** CO-COMPANY-NAME WIDENED TO X(80) AND CO-EMAIL TO X(100) 00018500
018600      *** -- THE OLD X(25)/X(10) FIELDS WERE TRUNCATING LEGAL     00018600
018700      *** TRADE NAMES AND E-MAIL ADDRESSES BEFORE THE UNIQUENESS  00018700
018800      *** SCAN AT 200-UNIQUE-SCAN EVER SAW THEM.  CHG1240.        00018800
018900       01  COMP-TABLE-AREA.                                       00018900
019000           05  COMP-TABLE OCCURS 500 TIMES                        00019000
019100                          INDEXED BY COMP-TAB-IX.                 00019100
019200               10  CO-COMPANY-ID            PIC 9(09).            00019200
019300               10  CO-COMPANY-NAME          PIC X(80).            00019300
019400               10  CO-BUS-REG-NUMBER        PIC X(12).            00019400
019500               10  CO-TAX-ID                PIC X(10).            00019500
019600               10  CO-EMAIL                 PIC X(100).           00019600
019700               10  CO-SUBSCRIPTION-PLAN     PIC X(12).            00019700
019800               10  CO-MONTHLY-FEE           PIC S9(08)V99.        00019800
019900               10  CO-COMMISSION-RATE       PIC S9V9999.          00019900
020000               10  CO-MAX-VEHICLES          PIC 9(05).            00020000
020100               10  CO-MAX-EMPLOYEES         PIC 9(05).            00020100
020200               10  CO-CURRENT-VEHICLES      PIC 9(05).            00020200
020300               10  CO-CURRENT-EMPLOYEES     PIC 9(05).            00020300
020400               10  CO-CURRENT-RESERVATIONS  PIC 9(05).            00020400
020500               10  CO-COMPANY-STATUS        PIC X(16).            00020500
020600                   88  CO-STATUS-PENDING        VALUE             00020600
020700                       'PENDING_APPROVAL'.                        00020700
020800                   88  CO-STATUS-ACTIVE         VALUE 'ACTIVE'.   00020800
020900                   88  CO-STATUS-SUSPENDED      VALUE 'SUSPENDED'.00020900
021000                   88  CO-STATUS-INACTIVE       VALUE 'INACTIVE'. 00021000
021100                   88  CO-STATUS-REJECTED       VALUE 'REJECTED'. 00021100
021200                   88  CO-STATUS-DELETED        VALUE 'DELETED'.  00021200
021300               10  CO-SUBSCRIPTION-END-DATE PIC 9(08).            00021300
021400               10  FILLER                   PIC X(03).            00021400
021500                                                                  00021500
021600      ************************************************************00021600
021700      *        REPORT LINES                                       00021700
021800      ************************************************************00021800
021900       01  RPT-HEADER1.                                           00021900
022000           05  FILLER                  PIC X(40)                  00022000
022100               VALUE 'RENTMAN COMPANY UPDATE REPORT      DATE:'.  00022100
022200           05  RPT-MM                  PIC 99.                    00022200
022300           05  FILLER                  PIC X VALUE '/'.           00022300
022400           05  RPT-DD                  PIC 99.                    00022400
022500           05  FILLER                  PIC X VALUE '/'.           00022500
022600           05  RPT-CCYY                PIC 9999.                  00022600
022700           05  FILLER                  PIC X(77) VALUE SPACES.    00022700
022800                                                                  00022800
022900       01  RPT-ERR-DETAIL.                                        00022900
023000           05  FILLER                  PIC X(25)                  00023000
023100               VALUE '  *** REJECTED - '.                         00023100
023200           05  RPT-ERR-MSG             PIC X(40) VALUE SPACES.    00023200
023300           05  RPT-ERR-KEY             PIC X(20) VALUE SPACES.    00023300
023400           05  FILLER                  PIC X(47) VALUE SPACES.    00023400
023500                                                                  00023500
023600       01  RPT-STATS-HDR1.                                        00023600
023700           05  FILLER PIC X(30) VALUE                             00023700
023800               'TRANSACTION TOTALS:           '.                  00023800
023900           05  FILLER PIC X(102) VALUE SPACES.                    00023900
024000       01  RPT-STATS-DETAIL.                                      00024000
024100           05  RPT-TRAN-NAME           PIC X(16).                 00024100
024200           05  RPT-REQUESTS-LBL        PIC X(12) VALUE            00024200
024300               'REQUESTED: '.                                     00024300
024400           05  RPT-NUM-REQ             PIC ZZZ,ZZ9.               00024400
024500           05  FILLER                  PIC X(4)  VALUE SPACES.    00024500
024600           05  RPT-PROC-LBL            PIC X(12) VALUE            00024600
024700               'PROCESSED: '.                                     00024700
024800           05  RPT-NUM-PROC            PIC ZZZ,ZZ9.               00024800
024900           05  FILLER                  PIC X(72) VALUE SPACES.    00024900
025000                                                                  00025000
025100      ************************************************************00025100
025200       PROCEDURE DIVISION.                                        00025200
025300      ************************************************************00025300
025400       000-MAIN.                                                  00025400
025500           PERFORM 000-SETUP-RTN THRU 000-EXIT.                   00025500
025600                                                                  00025600
025700           PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT         00025700
025800               UNTIL COMP-TRAN-EOF.                               00025800
025900                                                                  00025900
026000           PERFORM 900-END-OF-JOB THRU 900-EXIT.                  00026000
026100           GOBACK.                                                00026100
026200                                                                  00026200
026300       000-SETUP-RTN.                                             00026300
026400           MOVE '000-SETUP-RTN' TO PARA-NAME.                     00026400
026500           PERFORM 815-OPEN-FILES THRU 815-EXIT.                  00026500
026600           PERFORM 050-GET-CURRENT-DATE THRU 050-EXIT.            00026600
026700           PERFORM 805-INIT-PLAN-TABLE THRU 805-EXIT.             00026700
026800           PERFORM 810-LOAD-COMPANY-TABLE THRU 810-EXIT.          00026800
026900           PERFORM 860-READ-COMP-TRAN THRU 860-EXIT.              00026900
027000       000-EXIT.                                                  00027000
027100           EXIT.                                                  00027100
027200                                                                  00027200
027300       050-GET-CURRENT-DATE.                                      00027300
027400      *** Y2K WINDOW:  YY LESS THAN 50 IS 20XX, OTHERWISE 19XX.   00027400
027500           MOVE '050-GET-CURRENT-DATE' TO PARA-NAME.              00027500
027600           ACCEPT WS-SYS-DATE-6 FROM DATE.                        00027600
027700           IF WS-SYS-YY < 50                                      00027700
027800               MOVE 20 TO WS-CENTURY                              00027800
027900           ELSE                                                   00027900
028000               MOVE 19 TO WS-CENTURY                              00028000
028100           END-IF.                                                00028100
028200           MOVE WS-CENTURY TO WS-TODAY-CCYY(1:2).                 00028200
028300           MOVE WS-SYS-YY  TO WS-TODAY-CCYY(3:2).                 00028300
028400           MOVE WS-SYS-MM  TO WS-TODAY-MM.                        00028400
028500           MOVE WS-SYS-DD  TO WS-TODAY-DD.                        00028500
028600       050-EXIT.                                                  00028600
028700           EXIT.                                                  00028700
028800                                                                  00028800
028900       100-PROCESS-TRANSACTIONS.                                  00028900
029000           MOVE '100-PROCESS-TRANSACTIONS' TO PARA-NAME.          00029000
029100           MOVE 'Y' TO WS-TRAN-OK-SW.                             00029100
029200                                                                  00029200
029300           EVALUATE TRUE                                          00029300
029400               WHEN CT-TRAN-CREATE                                00029400
029500                   ADD +1 TO NUM-CREATE-REQUESTS                  00029500
029600                   PERFORM 200-PROCESS-CREATE-TRAN THRU 200-EXIT  00029600
029700                   IF WS-TRAN-OK                                  00029700
029800                       ADD +1 TO NUM-CREATE-PROCESSED             00029800
029900                   END-IF                                         00029900
030000               WHEN CT-TRAN-PLAN-CHANGE                           00030000
030100                   ADD +1 TO NUM-PLANCHG-REQUESTS                 00030100
030200                   PERFORM 210-PROCESS-PLAN-CHANGE-TRAN THRU      00030200
030300                       210-EXIT                                   00030300
030400                   IF WS-TRAN-OK                                  00030400
030500                       ADD +1 TO NUM-PLANCHG-PROCESSED            00030500
030600                   END-IF                                         00030600
030700               WHEN CT-TRAN-RENEW                                 00030700
030800                   ADD +1 TO NUM-RENEW-REQUESTS                   00030800
030900                   PERFORM 220-PROCESS-RENEWAL-TRAN THRU 220-EXIT 00030900
031000                   IF WS-TRAN-OK                                  00031000
031100                       ADD +1 TO NUM-RENEW-PROCESSED              00031100
031200                   END-IF                                         00031200
031300               WHEN CT-TRAN-CHK-VEHICLE OR CT-TRAN-CHK-EMPLOYEE   00031300
031400                   ADD +1 TO NUM-CHECK-REQUESTS                   00031400
031500                   PERFORM 230-PROCESS-CAPACITY-CHECK-TRAN THRU   00031500
031600                       230-EXIT                                   00031600
031700                   IF WS-TRAN-OK                                  00031700
031800                       ADD +1 TO NUM-CHECK-PROCESSED              00031800
031900                   END-IF                                         00031900
032000               WHEN CT-TRAN-DELETE                                00032000
032100                   ADD +1 TO NUM-DELETE-REQUESTS                  00032100
032200                   PERFORM 240-PROCESS-DELETE-TRAN THRU 240-EXIT  00032200
032300                   IF WS-TRAN-OK                                  00032300
032400                       ADD +1 TO NUM-DELETE-PROCESSED             00032400
032500                   END-IF                                         00032500
032600               WHEN OTHER                                         00032600
032700                   MOVE 'N' TO WS-TRAN-OK-SW                      00032700
032800                   MOVE 'INVALID TRAN CODE' TO RPT-ERR-MSG        00032800
032900                   MOVE CT-TRAN-CODE TO RPT-ERR-KEY               00032900
033000                   PERFORM 899-REPORT-REJECT THRU 899-EXIT        00033000
033100           END-EVALUATE.                                          00033100
033200                                                                  00033200
033300           IF NOT WS-TRAN-OK                                      00033300
033400               ADD +1 TO NUM-TRAN-ERRORS                          00033400
033500           END-IF.                                                00033500
033600                                                                  00033600
033700           PERFORM 860-READ-COMP-TRAN THRU 860-EXIT.              00033700
033800       100-EXIT.                                                  00033800
033900           EXIT.                                                  00033900
034000                                                                  00034000
034100       200-PROCESS-CREATE-TRAN.                                   00034100
034200      *** REJECT IF BUS-REG-NUMBER, TAX-ID OR EMAIL ALREADY ON    00034200
034300      * FILE.                                                     00034300
034400           MOVE '200-PROCESS-CREATE-TRAN' TO PARA-NAME.           00034400
034500           MOVE 'Y' TO WS-UNIQUE-OK-SW.                           00034500
034600           MOVE 1 TO COMP-IX.                                     00034600
034700       200-UNIQUE-SCAN.                                           00034700
034800           IF COMP-IX > COMP-MAX                                  00034800
034900               GO TO 200-UNIQUE-DONE                              00034900
035000           END-IF.                                                00035000
035100           IF CO-BUS-REG-NUMBER(COMP-IX) = CT-BUS-REG-NUMBER      00035100
035200               OR CO-TAX-ID(COMP-IX)      = CT-TAX-ID             00035200
035300               OR CO-EMAIL(COMP-IX)       = CT-EMAIL              00035300
035400               MOVE 'N' TO WS-UNIQUE-OK-SW                        00035400
035500           END-IF.                                                00035500
035600           ADD 1 TO COMP-IX.                                      00035600
035700           GO TO 200-UNIQUE-SCAN.                                 00035700
035800       200-UNIQUE-DONE.                                           00035800
035900           IF NOT WS-UNIQUE-OK                                    00035900
036000               MOVE 'N' TO WS-TRAN-OK-SW                          00036000
036100               MOVE 'DUPLICATE BUS-REG/TAX-ID/EMAIL' TO           00036100
036200                   RPT-ERR-MSG                                    00036200
036300               MOVE CT-COMPANY-ID TO RPT-ERR-KEY                  00036300
036400               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00036400
036500               GO TO 200-EXIT                                     00036500
036600           END-IF.                                                00036600
036700                                                                  00036700
036800           MOVE CT-SUBSCRIPTION-PLAN TO WS-LOOKUP-PLAN.           00036800
036900           IF WS-LOOKUP-PLAN = SPACES                             00036900
037000               MOVE 'BASIC' TO WS-LOOKUP-PLAN                     00037000
037100           END-IF.                                                00037100
037200           PERFORM 800-LOOKUP-PLAN-TABLE THRU 800-EXIT.           00037200
037300                                                                  00037300
037400           ADD +1 TO COMP-MAX.                                    00037400
037500           MOVE COMP-MAX TO COMP-NEW-IX.                          00037500
037600           MOVE SPACES TO COMP-TABLE(COMP-NEW-IX).                00037600
037700           MOVE CT-COMPANY-ID      TO CO-COMPANY-ID(COMP-NEW-IX). 00037700
037800           MOVE CT-COMPANY-NAME    TO                             00037800
037900               CO-COMPANY-NAME(COMP-NEW-IX).                      00037900
038000           MOVE CT-BUS-REG-NUMBER  TO                             00038000
038100               CO-BUS-REG-NUMBER(COMP-NEW-IX).                    00038100
038200           MOVE CT-TAX-ID          TO CO-TAX-ID(COMP-NEW-IX).     00038200
038300           MOVE CT-EMAIL           TO CO-EMAIL(COMP-NEW-IX).      00038300
038400           MOVE WS-LOOKUP-PLAN     TO                             00038400
038500               CO-SUBSCRIPTION-PLAN(COMP-NEW-IX).                 00038500
038600           MOVE PT-MAX-VEHICLES(PLAN-TAB-IX) TO                   00038600
038700               CO-MAX-VEHICLES(COMP-NEW-IX).                      00038700
038800           MOVE PT-MAX-EMPLOYEES(PLAN-TAB-IX) TO                  00038800
038900               CO-MAX-EMPLOYEES(COMP-NEW-IX).                     00038900
039000           MOVE PT-MONTHLY-FEE(PLAN-TAB-IX)                       00039000
039100                                   TO CO-MONTHLY-FEE(COMP-NEW-IX).00039100
039200           MOVE 0.0500             TO                             00039200
039300               CO-COMMISSION-RATE(COMP-NEW-IX).                   00039300
039400           MOVE ZEROS              TO                             00039400
039500               CO-CURRENT-VEHICLES(COMP-NEW-IX)                   00039500
039600               CO-CURRENT-EMPLOYEES(COMP-NEW-IX)                  00039600
039700               CO-CURRENT-RESERVATIONS(COMP-NEW-IX)               00039700
039800               CO-SUBSCRIPTION-END-DATE(COMP-NEW-IX).             00039800
039900           MOVE 'PENDING_APPROVAL' TO                             00039900
040000               CO-COMPANY-STATUS(COMP-NEW-IX).                    00040000
040100       200-EXIT.                                                  00040100
040200           EXIT.                                                  00040200
040300                                                                  00040300
040400       210-PROCESS-PLAN-CHANGE-TRAN.                              00040400
040500      *** ONLY THE ENTERPRISE-TO-BASIC PATH IS GUARDED, PER       00040500
040600      * CHG0601.                                                  00040600
040700           MOVE '210-PROCESS-PLAN-CHANGE-TRAN' TO PARA-NAME.      00040700
040800           PERFORM 840-FIND-COMPANY THRU 840-EXIT.                00040800
040900           IF NOT WS-COMP-FOUND                                   00040900
041000               GO TO 210-EXIT                                     00041000
041100           END-IF.                                                00041100
041200                                                                  00041200
041300           MOVE 'Y' TO WS-DOWNGRADE-OK-SW.                        00041300
041400           IF CO-SUBSCRIPTION-PLAN(COMP-TAB-IX) = 'ENTERPRISE'    00041400
041500                   AND CT-SUBSCRIPTION-PLAN = 'BASIC'             00041500
041600               IF CO-CURRENT-VEHICLES(COMP-TAB-IX) > 50           00041600
041700                       OR CO-CURRENT-EMPLOYEES(COMP-TAB-IX) > 10  00041700
041800                   MOVE 'N' TO WS-DOWNGRADE-OK-SW                 00041800
041900               END-IF                                             00041900
042000           END-IF.                                                00042000
042100                                                                  00042100
042200           IF NOT WS-DOWNGRADE-OK                                 00042200
042300               MOVE 'N' TO WS-TRAN-OK-SW                          00042300
042400               MOVE 'DOWNGRADE EXCEEDS BASIC CAPS' TO RPT-ERR-MSG 00042400
042500               MOVE CT-COMPANY-ID TO RPT-ERR-KEY                  00042500
042600               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00042600
042700               GO TO 210-EXIT                                     00042700
042800           END-IF.                                                00042800
042900                                                                  00042900
043000           MOVE CT-SUBSCRIPTION-PLAN TO WS-LOOKUP-PLAN.           00043000
043100           PERFORM 800-LOOKUP-PLAN-TABLE THRU 800-EXIT.           00043100
043200           MOVE WS-LOOKUP-PLAN     TO                             00043200
043300               CO-SUBSCRIPTION-PLAN(COMP-TAB-IX).                 00043300
043400           MOVE PT-MAX-VEHICLES(PLAN-TAB-IX) TO                   00043400
043500               CO-MAX-VEHICLES(COMP-TAB-IX).                      00043500
043600           MOVE PT-MAX-EMPLOYEES(PLAN-TAB-IX) TO                  00043600
043700               CO-MAX-EMPLOYEES(COMP-TAB-IX).                     00043700
043800           MOVE PT-MONTHLY-FEE(PLAN-TAB-IX)                       00043800
043900                                   TO CO-MONTHLY-FEE(COMP-TAB-IX).00043900
044000       210-EXIT.                                                  00044000
044100           EXIT.                                                  00044100
044200                                                                  00044200
044300       220-PROCESS-RENEWAL-TRAN.                                  00044300
044400      *** EXTEND SUBSCRIPTION-END-DATE BY CT-RENEWAL-MONTHS, FROM 00044400
044500      * THE                                                       00044500
044600      *** CURRENT END DATE OR FROM TODAY IF NEVER SET.            00044600
044700           MOVE '220-PROCESS-RENEWAL-TRAN' TO PARA-NAME.          00044700
044800           PERFORM 840-FIND-COMPANY THRU 840-EXIT.                00044800
044900           IF NOT WS-COMP-FOUND                                   00044900
045000               GO TO 220-EXIT                                     00045000
045100           END-IF.                                                00045100
045200                                                                  00045200
045300           IF CO-SUBSCRIPTION-END-DATE(COMP-TAB-IX) = ZEROS       00045300
045400               MOVE WS-TODAY-CCYYMMDD TO WS-ROLL-DATE-OUT         00045400
045500           ELSE                                                   00045500
045600               MOVE CO-SUBSCRIPTION-END-DATE(COMP-TAB-IX)         00045600
045700                                      TO WS-ROLL-DATE-OUT         00045700
045800           END-IF.                                                00045800
045900           MOVE WS-ROLL-OUT-CCYY TO WS-ROLL-CCYY.                 00045900
046000           COMPUTE WS-ROLL-MM = WS-ROLL-OUT-MM +                  00046000
046100               CT-RENEWAL-MONTHS.                                 00046100
046200           PERFORM 880-ROLL-MONTH-FORWARD THRU 880-EXIT.          00046200
046300           MOVE WS-ROLL-CCYY TO WS-ROLL-OUT-CCYY.                 00046300
046400           MOVE WS-ROLL-MM   TO WS-ROLL-OUT-MM.                   00046400
046500           MOVE WS-ROLL-DATE-OUT TO                               00046500
046600               CO-SUBSCRIPTION-END-DATE(COMP-TAB-IX).             00046600
046700       220-EXIT.                                                  00046700
046800           EXIT.                                                  00046800
046900                                                                  00046900
047000       230-PROCESS-CAPACITY-CHECK-TRAN.                           00047000
047100      *** CANADDVEHICLE / CANADDEMPLOYEE - COMPARE CONTROL TOTAL  00047100
047200      *** AGAINST THE PLAN CAP; A REJECTED CHECK IS NOT AN ERROR, 00047200
047300      *** JUST A NOTED "AT CAPACITY" ON THE REPORT.               00047300
047400           MOVE '230-PROCESS-CAPACITY-CHECK-TRAN' TO PARA-NAME.   00047400
047500           PERFORM 840-FIND-COMPANY THRU 840-EXIT.                00047500
047600           IF NOT WS-COMP-FOUND                                   00047600
047700               GO TO 230-EXIT                                     00047700
047800           END-IF.                                                00047800
047900                                                                  00047900
048000           EVALUATE TRUE                                          00048000
048100               WHEN CT-TRAN-CHK-VEHICLE                           00048100
048200                   IF CO-CURRENT-VEHICLES(COMP-TAB-IX)            00048200
048300                           NOT < CO-MAX-VEHICLES(COMP-TAB-IX)     00048300
048400                       MOVE 'N' TO WS-TRAN-OK-SW                  00048400
048500                       MOVE 'AT VEHICLE CAPACITY' TO RPT-ERR-MSG  00048500
048600                       MOVE CT-COMPANY-ID TO RPT-ERR-KEY          00048600
048700                       PERFORM 899-REPORT-REJECT THRU 899-EXIT    00048700
048800                   END-IF                                         00048800
048900               WHEN CT-TRAN-CHK-EMPLOYEE                          00048900
049000                   IF CO-CURRENT-EMPLOYEES(COMP-TAB-IX)           00049000
049100                           NOT < CO-MAX-EMPLOYEES(COMP-TAB-IX)    00049100
049200                       MOVE 'N' TO WS-TRAN-OK-SW                  00049200
049300                       MOVE 'AT EMPLOYEE CAPACITY' TO RPT-ERR-MSG 00049300
049400                       MOVE CT-COMPANY-ID TO RPT-ERR-KEY          00049400
049500                       PERFORM 899-REPORT-REJECT THRU 899-EXIT    00049500
049600                   END-IF                                         00049600
049700           END-EVALUATE.                                          00049700
049800       230-EXIT.                                                  00049800
049900           EXIT.                                                  00049900
050000                                                                  00050000
050100       240-PROCESS-DELETE-TRAN.                                   00050100
050200      *** A COMPANY MAY NOT BE DELETED WHILE IT STILL CARRIES ANY 00050200
050300      *** VEHICLES, EMPLOYEES OR ACTIVE RESERVATIONS ON ITS       00050300
050400      *** RUNNING CONTROL TOTALS.  PASSING COMPANIES ARE FLAGGED  00050400
050500      *** DELETED AND DROPPED AT 850-REWRITE-MASTER RATHER THAN   00050500
050600      *** PHYSICALLY REMOVED FROM THE TABLE.  CHG0917.            00050600
050700           MOVE '240-PROCESS-DELETE-TRAN' TO PARA-NAME.           00050700
050800           PERFORM 840-FIND-COMPANY THRU 840-EXIT.                00050800
050900           IF NOT WS-COMP-FOUND                                   00050900
051000               GO TO 240-EXIT                                     00051000
051100           END-IF.                                                00051100
051200                                                                  00051200
051300           MOVE 'Y' TO WS-DELETE-OK-SW.                           00051300
051400           IF CO-CURRENT-VEHICLES(COMP-TAB-IX)     > 0            00051400
051500                   OR CO-CURRENT-EMPLOYEES(COMP-TAB-IX)    > 0    00051500
051600                   OR CO-CURRENT-RESERVATIONS(COMP-TAB-IX) > 0    00051600
051700               MOVE 'N' TO WS-DELETE-OK-SW                        00051700
051800           END-IF.                                                00051800
051900                                                                  00051900
052000           IF NOT WS-DELETE-OK                                    00052000
052100               MOVE 'N' TO WS-TRAN-OK-SW                          00052100
052200               MOVE 'COMPANY HAS VEHICLES/EMPLOYEES/RESV' TO      00052200
052300                   RPT-ERR-MSG                                    00052300
052400               MOVE CT-COMPANY-ID TO RPT-ERR-KEY                  00052400
052500               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00052500
052600               GO TO 240-EXIT                                     00052600
052700           END-IF.                                                00052700
052800                                                                  00052800
052900           MOVE 'DELETED' TO CO-COMPANY-STATUS(COMP-TAB-IX).      00052900
053000       240-EXIT.                                                  00053000
053100           EXIT.                                                  00053100
053200                                                                  00053200
053300       800-LOOKUP-PLAN-TABLE.                                     00053300
053400      *** WS-LOOKUP-PLAN MUST BE SET BEFORE CALLING.  DEFAULTS TO 00053400
053500      * THE                                                       00053500
053600      *** BASIC ROW (INDEX 1) WHEN THE REQUESTED PLAN IS NOT ON   00053600
053700      * FILE.                                                     00053700
053800           MOVE '800-LOOKUP-PLAN-TABLE' TO PARA-NAME.             00053800
053900           MOVE 'N' TO WS-PLAN-FOUND-SW.                          00053900
054000           SET PLAN-TAB-IX TO 1.                                  00054000
054100           SEARCH PLAN-TABLE                                      00054100
054200               AT END NEXT SENTENCE                               00054200
054300               WHEN PT-PLAN-NAME(PLAN-TAB-IX) = WS-LOOKUP-PLAN    00054300
054400                   MOVE 'Y' TO WS-PLAN-FOUND-SW                   00054400
054500           END-SEARCH.                                            00054500
054600           IF NOT WS-PLAN-FOUND                                   00054600
054700               SET PLAN-TAB-IX TO 1                               00054700
054800               MOVE 'BASIC' TO WS-LOOKUP-PLAN                     00054800
054900           END-IF.                                                00054900
055000       800-EXIT.                                                  00055000
055100           EXIT.                                                  00055100
055200                                                                  00055200
055300       805-INIT-PLAN-TABLE.                                       00055300
055400           MOVE '805-INIT-PLAN-TABLE' TO PARA-NAME.               00055400
055500           MOVE 'BASIC'        TO PT-PLAN-NAME(1).                00055500
055600           MOVE 50             TO PT-MAX-VEHICLES(1).             00055600
055700           MOVE 10             TO PT-MAX-EMPLOYEES(1).            00055700
055800           MOVE 99.00          TO PT-MONTHLY-FEE(1).              00055800
055900           MOVE 'PROFESSIONAL' TO PT-PLAN-NAME(2).                00055900
056000           MOVE 200            TO PT-MAX-VEHICLES(2).             00056000
056100           MOVE 25             TO PT-MAX-EMPLOYEES(2).            00056100
056200           MOVE 299.00         TO PT-MONTHLY-FEE(2).              00056200
056300           MOVE 'ENTERPRISE'   TO PT-PLAN-NAME(3).                00056300
056400           MOVE 1000           TO PT-MAX-VEHICLES(3).             00056400
056500           MOVE 100            TO PT-MAX-EMPLOYEES(3).            00056500
056600           MOVE 599.00         TO PT-MONTHLY-FEE(3).              00056600
056700           MOVE 'CUSTOM'       TO PT-PLAN-NAME(4).                00056700
056800           MOVE 0              TO PT-MAX-VEHICLES(4).             00056800
056900           MOVE 0              TO PT-MAX-EMPLOYEES(4).            00056900
057000           MOVE 0.00           TO PT-MONTHLY-FEE(4).              00057000
057100       805-EXIT.                                                  00057100
057200           EXIT.                                                  00057200
057300                                                                  00057300
057400       810-LOAD-COMPANY-TABLE.                                    00057400
057500           MOVE '810-LOAD-COMPANY-TABLE' TO PARA-NAME.            00057500
057600           PERFORM 811-READ-COMPANY-MASTER THRU 811-EXIT.         00057600
057700           IF COMP-LOAD-EOF                                       00057700
057800               GO TO 810-EXIT                                     00057800
057900           END-IF.                                                00057900
058000           ADD +1 TO COMP-MAX.                                    00058000
058100           MOVE COMPMSTR-IN-REC TO COMP-TABLE(COMP-MAX).          00058100
058200           PERFORM 811-READ-COMPANY-MASTER THRU 811-EXIT.         00058200
058300           GO TO 810-LOAD-COMPANY-TABLE.                          00058300
058400       810-EXIT.                                                  00058400
058500           EXIT.                                                  00058500
058600                                                                  00058600
058700       811-READ-COMPANY-MASTER.                                   00058700
058800           READ COMPANY-MASTER-IN                                 00058800
058900               AT END MOVE 'Y' TO COMP-LOAD-EOF-SW.               00058900
059000       811-EXIT.                                                  00059000
059100           EXIT.                                                  00059100
059200                                                                  00059200
059300       840-FIND-COMPANY.                                          00059300
059400           MOVE '840-FIND-COMPANY' TO PARA-NAME.                  00059400
059500           MOVE 'N' TO WS-COMP-FOUND-SW.                          00059500
059600           SET COMP-TAB-IX TO 1.                                  00059600
059700           SEARCH COMP-TABLE                                      00059700
059800               AT END NEXT SENTENCE                               00059800
059900               WHEN CO-COMPANY-ID(COMP-TAB-IX) = CT-COMPANY-ID    00059900
060000                   MOVE 'Y' TO WS-COMP-FOUND-SW                   00060000
060100           END-SEARCH.                                            00060100
060200                                                                  00060200
060300           IF NOT WS-COMP-FOUND                                   00060300
060400               MOVE 'N' TO WS-TRAN-OK-SW                          00060400
060500               MOVE 'COMPANY NOT FOUND' TO RPT-ERR-MSG            00060500
060600               MOVE CT-COMPANY-ID TO RPT-ERR-KEY                  00060600
060700               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00060700
060800           END-IF.                                                00060800
060900       840-EXIT.                                                  00060900
061000           EXIT.                                                  00061000
061100                                                                  00061100
061200       850-REWRITE-MASTER.                                        00061200
061300      *** REWRITE THE COMPANY MASTER FROM THE IN-MEMORY TABLE AS  00061300
061400      *** UPDATED BY THIS RUN.                                    00061400
061500           MOVE '850-REWRITE-MASTER' TO PARA-NAME.                00061500
061600           MOVE 1 TO COMP-IX.                                     00061600
061700       850-REWRITE-LOOP.                                          00061700
061800           IF COMP-IX > COMP-MAX                                  00061800
061900               GO TO 850-EXIT                                     00061900
062000           END-IF.                                                00062000
062100           IF CO-STATUS-DELETED(COMP-IX)                          00062100
062200               ADD 1 TO COMP-IX                                   00062200
062300               GO TO 850-REWRITE-LOOP                             00062300
062400           END-IF.                                                00062400
062500           MOVE COMP-TABLE(COMP-IX) TO COMPMSTR-OUT-REC.          00062500
062600           WRITE COMPMSTR-OUT-REC.                                00062600
062700           ADD 1 TO COMP-IX.                                      00062700
062800           GO TO 850-REWRITE-LOOP.                                00062800
062900       850-EXIT.                                                  00062900
063000           EXIT.                                                  00063000
063100                                                                  00063100
063200       860-READ-COMP-TRAN.                                        00063200
063300           MOVE '860-READ-COMP-TRAN' TO PARA-NAME.                00063300
063400           READ COMPANY-TRANS                                     00063400
063500               AT END MOVE 'Y' TO COMP-TRAN-EOF-SW.               00063500
063600       860-EXIT.                                                  00063600
063700           EXIT.                                                  00063700
063800                                                                  00063800
063900       880-ROLL-MONTH-FORWARD.                                    00063900
064000      *** CARRY EXCESS MONTHS INTO THE YEAR, ONE YEAR AT A TIME,  00064000
064100      * UNTIL                                                     00064100
064200      *** WS-ROLL-MM IS BACK IN THE 01-12 RANGE.                  00064200
064300           MOVE '880-ROLL-MONTH-FORWARD' TO PARA-NAME.            00064300
064400           IF WS-ROLL-MM > 12                                     00064400
064500               SUBTRACT 12 FROM WS-ROLL-MM                        00064500
064600               ADD 1 TO WS-ROLL-CCYY                              00064600
064700               GO TO 880-ROLL-MONTH-FORWARD                       00064700
064800           END-IF.                                                00064800
064900       880-EXIT.                                                  00064900
065000           EXIT.                                                  00065000
065100                                                                  00065100
065200       899-REPORT-REJECT.                                         00065200
065300           MOVE '899-REPORT-REJECT' TO PARA-NAME.                 00065300
065400           WRITE REPORT-RECORD FROM RPT-ERR-DETAIL.               00065400
065500       899-EXIT.                                                  00065500
065600           EXIT.                                                  00065600
065700                                                                  00065700
065800       815-OPEN-FILES.                                            00065800
065900           MOVE '815-OPEN-FILES' TO PARA-NAME.                    00065900
066000           OPEN INPUT  COMPANY-TRANS                              00066000
066100                       COMPANY-MASTER-IN.                         00066100
066200           OPEN OUTPUT COMPANY-MASTER-OUT                         00066200
066300                       REPORT-FILE.                               00066300
066400       815-EXIT.                                                  00066400
066500           EXIT.                                                  00066500
066600                                                                  00066600
066700       900-END-OF-JOB.                                            00066700
066800           MOVE '900-END-OF-JOB' TO PARA-NAME.                    00066800
066900           PERFORM 850-REWRITE-MASTER THRU 850-EXIT.              00066900
067000           MOVE WS-TODAY-MM   TO RPT-MM.                          00067000
067100           MOVE WS-TODAY-DD   TO RPT-DD.                          00067100
067200           MOVE WS-TODAY-CCYY TO RPT-CCYY.                        00067200
067300           WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.       00067300
067400                                                                  00067400
067500           WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.       00067500
067600           MOVE 'CREATE'         TO RPT-TRAN-NAME.                00067600
067700           MOVE NUM-CREATE-REQUESTS  TO RPT-NUM-REQ.              00067700
067800           MOVE NUM-CREATE-PROCESSED TO RPT-NUM-PROC.             00067800
067900           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00067900
068000                                                                  00068000
068100           MOVE 'PLAN CHANGE'    TO RPT-TRAN-NAME.                00068100
068200           MOVE NUM-PLANCHG-REQUESTS  TO RPT-NUM-REQ.             00068200
068300           MOVE NUM-PLANCHG-PROCESSED TO RPT-NUM-PROC.            00068300
068400           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00068400
068500                                                                  00068500
068600           MOVE 'RENEWAL'        TO RPT-TRAN-NAME.                00068600
068700           MOVE NUM-RENEW-REQUESTS  TO RPT-NUM-REQ.               00068700
068800           MOVE NUM-RENEW-PROCESSED TO RPT-NUM-PROC.              00068800
068900           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00068900
069000                                                                  00069000
069100           MOVE 'CAPACITY CHECK' TO RPT-TRAN-NAME.                00069100
069200           MOVE NUM-CHECK-REQUESTS  TO RPT-NUM-REQ.               00069200
069300           MOVE NUM-CHECK-PROCESSED TO RPT-NUM-PROC.              00069300
069400           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00069400
069500                                                                  00069500
069600           MOVE 'DELETE'         TO RPT-TRAN-NAME.                00069600
069700           MOVE NUM-DELETE-REQUESTS  TO RPT-NUM-REQ.              00069700
069800           MOVE NUM-DELETE-PROCESSED TO RPT-NUM-PROC.             00069800
069900           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00069900
070000                                                                  00070000
070100           MOVE 'REJECTED'       TO RPT-TRAN-NAME.                00070100
070200           MOVE NUM-TRAN-ERRORS  TO RPT-NUM-REQ.                  00070200
070300           MOVE ZEROS            TO RPT-NUM-PROC.                 00070300
070400           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00070400
070500                                                                  00070500
070600           PERFORM 980-CLOSE-FILES THRU 980-EXIT.                 00070600
070700       900-EXIT.                                                  00070700
070800           EXIT.                                                  00070800
070900                                                                  00070900
071000       980-CLOSE-FILES.                                           00071000
071100           MOVE '980-CLOSE-FILES' TO PARA-NAME.                   00071100
071200           CLOSE COMPANY-TRANS                                    00071200
071300                 COMPANY-MASTER-IN                                00071300
071400                 COMPANY-MASTER-OUT                               00071400
071500                 REPORT-FILE.                                     00071500
071600       980-EXIT.                                                  00071600
071700           EXIT.                                                  00071700
071800                                                                  00071800
071900                                                                  00071900
072000                                                                  00072000
