000100      ************************************************************00000100
000200      * LICENSED MATERIALS - PROPERTY OF IBM                      00000200
000300      * ALL RIGHTS RESERVED                                       00000300
000400      ************************************************************00000400
000500      * PROGRAM:  INVCPROC                                        00000500
000600      *                                                           00000600
000700      * AUTHOR :  R. H. McKenna                                   00000700
000800      *                                                           00000800
000900      * READS A SEQUENTIAL INVOICE TRANSACTION FILE AND, FOR A    00000900
001000      * CREATE                                                    00001000
001100      * TRANSACTION, BUILDS THE INVOICE-ITEM LINE(S) APPROPRIATE  00001100
001200      * TO                                                        00001200
001300      * THE INVOICE TYPE (SUBSCRIPTION/COMMISSION/RESERVATION),   00001300
001400      * THEN                                                      00001400
001500      * ROLLS UP THE SUBTOTAL-THRU-NET-AMOUNT CHAIN ONTO A NEW    00001500
001600      * INVOICE                                                   00001600
001700      * HEADER.  STATUS-CHANGE TRANSACTIONS                       00001700
001800      * (SEND/PAY/OVERDUE/CANCEL/                                 00001800
001900      * REFUND) ARE APPLIED AGAINST THE IN-MEMORY INVOICE TABLE.  00001900
002000      * THE                                                       00002000
002100      * INVOICE MASTER IS REWRITTEN AT END OF RUN; INVOICE-ITEM   00002100
002200      * LINES                                                     00002200
002300      * ARE WRITTEN AS THEY ARE BUILT.                            00002300
002400      *                                                           00002400
002500      * MAINTENANCE HISTORY                                       00002500
002600      *   2015-05-06  RHM  INITIAL VERSION FOR RENTMAN CONVERSION.00002600
002700      *   2017-02-14  DJT  CHG0455 ADDED SEND/OVERDUE TRANSITIONS 00002700
002800      * AND                                                       00002800
002900      *                    THE SENT-DATE/PAID-DATE AUDIT FIELDS.  00002900
003000      *   1999-01-11  RHM  Y2K REMEDIATION - WINDOWED THE         00003000
003100      * TWO-DIGIT                                                 00003100
003200      *                    SYSTEM DATE YEAR AT                    00003200
003300      * 050-GET-CURRENT-DATE.                                     00003300
003400      *   2019-06-03  DJT  CHG0744 ADDED THE RESERVATION-TYPE     00003400
003500      * INVOICE                                                   00003500
003600      *                    BUILD (RENTAL + INSURANCE LINE ITEMS). 00003600
003700      *   2020-07-28  SPK  CHG0975 ADDED                          00003700
003800      * PLATFORM-COMMISSION/NET-AMOUNT                            00003800
003900      *                    ROLL-UP FOR PAYOUT RECONCILIATION.     00003900
004000      *   2022-11-14  MLF  CHG1140 REPLACED THE FIXED 30-DAY DUE  00004000
004100      * DATE                                                      00004100
004200      *                    WITH THE 7-DAY RESERVATION-INVOICE     00004200
004300      * TERM.                                                     00004300
004400      *   2026-07-29  RHM  CHG0923 ADDED THE DELETE TRANSACTION   00004400
004500      * (PENDING                                                  00004500
004600      *                    ONLY, CASCADES TO THE ITEM LINES) AND  00004600
004700      * THE                                                       00004700
004800      *                    ITEM-ADD/ITEM-REMOVE TRANSACTIONS.     00004800
004900      * INVOICE-ITEM                                              00004900
005000      *                    LINES NOW LIVE IN AN IN-MEMORY TABLE   00005000
005100      * LIKE THE                                                  00005100
005200      *                    INVOICE HEADER SO A REMOVED OR         00005200
005300      * CASCADE-DELETED                                           00005300
005400      *                    LINE CAN BE FLAGGED AND DROPPED AT EOJ 00005400
005500      * REWRITE                                                   00005500
005600      *                    INSTEAD OF BEING WRITTEN OUTRIGHT.     00005600
005700      ************************************************************00005700
005800       IDENTIFICATION DIVISION.                                   00005800
005900       PROGRAM-ID.     INVCPROC.                                  00005900
006000       AUTHOR.         R. H. MCKENNA.                             00006000
006100       INSTALLATION.   COBOL DEVELOPMENT CENTER.                  00006100
006200       DATE-WRITTEN.   05/06/85.                                  00006200
006300       DATE-COMPILED.  05/06/85.                                  00006300
006400       SECURITY.       NON-CONFIDENTIAL.                          00006400
006500      *                                                           00006500
006600       ENVIRONMENT DIVISION.                                      00006600
006700       CONFIGURATION SECTION.                                     00006700
006800       SOURCE-COMPUTER. IBM-390.                                  00006800
006900       OBJECT-COMPUTER. IBM-390.                                  00006900
007000       SPECIAL-NAMES.                                             00007000
007100           C01 IS TOP-OF-FORM                                     00007100
007200           UPSI-0 ON RPT-SWITCH-ON                                00007200
007300                  OFF RPT-SWITCH-OFF.                             00007300
007400       INPUT-OUTPUT SECTION.                                      00007400
007500       FILE-CONTROL.                                              00007500
007600           SELECT INVOICE-TRANS ASSIGN TO INVCTRAN                00007600
007700               ORGANIZATION IS LINE SEQUENTIAL                    00007700
007800               FILE STATUS  IS WS-INVCTRAN-STATUS.                00007800
007900                                                                  00007900
008000           SELECT COMPANY-MASTER-IN ASSIGN TO COMPMSTR            00008000
008100               ORGANIZATION IS LINE SEQUENTIAL                    00008100
008200               FILE STATUS  IS WS-COMPMSTR-STATUS.                00008200
008300                                                                  00008300
008400           SELECT RESERVATION-MASTER-IN ASSIGN TO RESVMSTR        00008400
008500               ORGANIZATION IS LINE SEQUENTIAL                    00008500
008600               FILE STATUS  IS WS-RESVMSTR-STATUS.                00008600
008700                                                                  00008700
008800           SELECT INVOICE-MASTER-OUT ASSIGN TO INVCMOUT           00008800
008900               ORGANIZATION IS LINE SEQUENTIAL                    00008900
009000               FILE STATUS  IS WS-INVCMOUT-STATUS.                00009000
009100                                                                  00009100
009200           SELECT INVOICE-ITEM-OUT ASSIGN TO INVCIOUT             00009200
009300               ORGANIZATION IS LINE SEQUENTIAL                    00009300
009400               FILE STATUS  IS WS-INVCIOUT-STATUS.                00009400
009500                                                                  00009500
009600           SELECT REPORT-FILE ASSIGN TO INVCRPT                   00009600
009700               FILE STATUS  IS WS-REPORT-STATUS.                  00009700
009800                                                                  00009800
009900      ************************************************************00009900
010000       DATA DIVISION.                                             00010000
010100       FILE SECTION.                                              00010100
010200                                                                  00010200
010300       FD  INVOICE-TRANS                                          00010300
010400           RECORDING MODE IS F                                    00010400
010500           LABEL RECORDS ARE STANDARD                             00010500
010600           BLOCK CONTAINS 0 RECORDS.                              00010600
010700       COPY INVCTRAN.                                             00010700
010800                                                                  00010800
010900       FD  COMPANY-MASTER-IN                                      00010900
011000           RECORDING MODE IS F                                    00011000
011100           LABEL RECORDS ARE STANDARD                             00011100
011200           BLOCK CONTAINS 0 RECORDS.                              00011200
011300       01  COMPMSTR-IN-REC                 PIC X(285).            00011300
011400                                                                  00011400
011500       FD  RESERVATION-MASTER-IN                                  00011500
011600           RECORDING MODE IS F                                    00011600
011700           LABEL RECORDS ARE STANDARD                             00011700
011800           BLOCK CONTAINS 0 RECORDS.                              00011800
011900       01  RESVMSTR-IN-REC                 PIC X(185).            00011900
012000                                                                  00012000
012100       FD  INVOICE-MASTER-OUT                                     00012100
012200           RECORDING MODE IS F                                    00012200
012300           LABEL RECORDS ARE STANDARD                             00012300
012400           BLOCK CONTAINS 0 RECORDS.                              00012400
012500       01  INVCMSTR-OUT-REC                PIC X(235).            00012500
012600                                                                  00012600
012700       FD  INVOICE-ITEM-OUT                                       00012700
012800           RECORDING MODE IS F                                    00012800
012900           LABEL RECORDS ARE STANDARD                             00012900
013000           BLOCK CONTAINS 0 RECORDS.                              00013000
013100       01  INVCITEM-OUT-REC                PIC X(164).            00013100
013200                                                                  00013200
013300       FD  REPORT-FILE                                            00013300
013400           RECORDING MODE IS F.                                   00013400
013500       01  REPORT-RECORD                   PIC X(132).            00013500
013600                                                                  00013600
013700      ************************************************************00013700
013800       WORKING-STORAGE SECTION.                                   00013800
013900      ************************************************************00013900
014000       01  WS-FILE-STATUS-CODES.                                  00014000
014100           05  WS-INVCTRAN-STATUS      PIC X(2) VALUE SPACES.     00014100
014200           05  WS-COMPMSTR-STATUS      PIC X(2) VALUE SPACES.     00014200
014300           05  WS-RESVMSTR-STATUS      PIC X(2) VALUE SPACES.     00014300
014400           05  WS-INVCMOUT-STATUS      PIC X(2) VALUE SPACES.     00014400
014500           05  WS-INVCIOUT-STATUS      PIC X(2) VALUE SPACES.     00014500
014600           05  WS-REPORT-STATUS        PIC X(2) VALUE SPACES.     00014600
014700                                                                  00014700
014800       01  WS-SWITCHES.                                           00014800
014900           05  INVC-TRAN-EOF-SW        PIC X(1) VALUE 'N'.        00014900
015000               88  INVC-TRAN-EOF           VALUE 'Y'.             00015000
015100           05  COMP-LOAD-EOF-SW        PIC X(1) VALUE 'N'.        00015100
015200               88  COMP-LOAD-EOF            VALUE 'Y'.            00015200
015300           05  RESV-LOAD-EOF-SW        PIC X(1) VALUE 'N'.        00015300
015400               88  RESV-LOAD-EOF            VALUE 'Y'.            00015400
015500           05  WS-COMP-FOUND-SW        PIC X(1) VALUE 'N'.        00015500
015600               88  WS-COMP-FOUND            VALUE 'Y'.            00015600
015700           05  WS-RESV-FOUND-SW        PIC X(1) VALUE 'N'.        00015700
015800               88  WS-RESV-FOUND            VALUE 'Y'.            00015800
015900           05  WS-INVC-FOUND-SW        PIC X(1) VALUE 'N'.        00015900
016000               88  WS-INVC-FOUND            VALUE 'Y'.            00016000
016100           05  WS-ITEM-FOUND-SW        PIC X(1) VALUE 'N'.        00016100
016200               88  WS-ITEM-FOUND            VALUE 'Y'.            00016200
016300           05  WS-DELETE-OK-SW         PIC X(1) VALUE 'Y'.        00016300
016400               88  WS-DELETE-OK             VALUE 'Y'.            00016400
016500           05  WS-TRAN-OK-SW           PIC X(1) VALUE 'Y'.        00016500
016600               88  WS-TRAN-OK               VALUE 'Y'.            00016600
016700           05  WS-LEAP-YEAR-SW         PIC X(1) VALUE 'N'.        00016700
016800               88  WS-LEAP-YEAR             VALUE 'Y'.            00016800
016900                                                                  00016900
017000       01  PARA-NAME                   PIC X(40) VALUE SPACES.    00017000
017100                                                                  00017100
017200       01  WS-CURRENT-DATE-FIELDS.                                00017200
017300           05  WS-SYS-DATE-6           PIC 9(6).                  00017300
017400           05  WS-SYS-DATE-R REDEFINES WS-SYS-DATE-6.             00017400
017500               10  WS-SYS-YY           PIC 9(2).                  00017500
017600               10  WS-SYS-MM           PIC 9(2).                  00017600
017700               10  WS-SYS-DD           PIC 9(2).                  00017700
017800           05  WS-CENTURY              PIC 9(2) COMP.             00017800
017900           05  WS-TODAY-CCYYMMDD       PIC 9(8).                  00017900
018000           05  WS-TODAY-R REDEFINES WS-TODAY-CCYYMMDD.            00018000
018100               10  WS-TODAY-CCYY       PIC 9(4).                  00018100
018200               10  WS-TODAY-MM         PIC 9(2).                  00018200
018300               10  WS-TODAY-DD         PIC 9(2).                  00018300
018400                                                                  00018400
018500       01  WS-DATE-ROLL-AREA.                                     00018500
018600           05  WS-WORK-DATE            PIC 9(8).                  00018600
018700           05  WS-WORK-DATE-R REDEFINES WS-WORK-DATE.             00018700
018800               10  WS-WORK-CCYY        PIC 9(4).                  00018800
018900               10  WS-WORK-MM          PIC 9(2).                  00018900
019000               10  WS-WORK-DD          PIC 9(2).                  00019000
019100           05  WS-DAYS-TO-ADD          PIC 9(3) COMP.             00019100
019200           05  WS-MONTH-LENGTH         PIC 9(2) COMP.             00019200
019300           05  WS-LEAP-REM-1           PIC 9(2) COMP.             00019300
019400           05  WS-LEAP-REM-2           PIC 9(2) COMP.             00019400
019500           05  WS-LEAP-REM-3           PIC 9(2) COMP.             00019500
019600           05  WS-LEAP-QUOT            PIC 9(4) COMP.             00019600
019700                                                                  00019700
019800       01  WS-MONTH-LEN-TABLE-AREA.                               00019800
019900           05  WS-MONTH-LEN-TABLE OCCURS 12 TIMES                 00019900
020000                                  INDEXED BY MLEN-IX              00020000
020100                                  PIC 9(02) COMP.                 00020100
020200                                                                  00020200
020300       01  WS-ITEM-BUILD-AREA.                                    00020300
020400           05  WS-RUNNING-SUBTOTAL     PIC S9(13)V99.             00020400
020500           05  WS-ITEM-QTY             PIC 9(05).                 00020500
020600           05  WS-ITEM-PRICE           PIC S9(08)V99.             00020600
020700           05  WS-ITEM-TOTAL           PIC S9(13)V99.             00020700
020800           05  WS-ITEM-NAME-WORK       PIC X(18).                 00020800
020900           05  WS-ITEM-TYPE-WORK       PIC X(20).                 00020900
021000           05  WS-ITEM-DISCOUNT-AMT    PIC S9(08)V99.             00021000
021100           05  WS-ITEM-TAX-AMT         PIC S9(08)V99.             00021100
021200           05  WS-NEXT-ITEM-ID         PIC 9(09) COMP VALUE 0.    00021200
021300           05  WS-INVC-NUM-DISP        PIC 9(09).                 00021300
021400                                                                  00021400
021500       01  WS-INVOICE-TOTALS-AREA.                                00021500
021600           05  WS-DUE-DATE-HOLD        PIC 9(08).                 00021600
021700           05  WS-DISCOUNT-AMOUNT-HOLD PIC S9(13)V99.             00021700
021800           05  WS-PROCESSING-FEE-HOLD  PIC S9(13)V99.             00021800
021900           05  WS-TAX-AMOUNT-HOLD      PIC S9(13)V99.             00021900
022000           05  WS-TOTAL-AMOUNT-HOLD    PIC S9(13)V99.             00022000
022100           05  WS-BALANCE-DUE-HOLD     PIC S9(13)V99.             00022100
022200           05  WS-PLATFORM-COMMISSION  PIC S9(13)V99.             00022200
022300           05  WS-NET-AMOUNT-HOLD      PIC S9(13)V99.             00022300
022400                                                                  00022400
022500      * IN-MEMORY INVOICE-ITEM TABLE - LAYOUT MATCHES INVCITEM.   00022500
022600      * CHG0923 - ITEMS NO LONGER GO STRAIGHT TO INVCIOUT; THEY   00022600
022700      * ARE HELD HERE SO A CASCADE DELETE OR AN ITEM-REMOVE CAN   00022700
022800      * FLAG A LINE WITHOUT A REWRITE PASS OF ITS OWN.            00022800
022900      * REWRITTEN TO INVCIOUT AT EOJ BY                           00022900
023000      * 857-REWRITE-ITEM-MASTER.                                  00023000
023100      *** II-ITEM-NAME WIDENED TO X(60) -- THE OLD X(18) FIELD WAS00023100
023200      *** CLIPPING ORDINARY LINE DESCRIPTIONS.  RECORD GREW FROM  00023200
023300      *** 122 TO 164 BYTES.  CHG1240.                             00023300
023400       01  INVC-ITEM-TABLE-AREA.                                  00023400
023500           05  INVC-ITEM-TABLE OCCURS 5000 TIMES                  00023500
023600                              INDEXED BY ITEM-TAB-IX.             00023600
023700               10  II-INVOICE-ITEM-ID      PIC 9(09).             00023700
023800               10  II-INVOICE-ID           PIC 9(09).             00023800
023900               10  II-ITEM-NAME            PIC X(60).             00023900
024000               10  II-ITEM-TYPE            PIC X(20).             00024000
024100               10  II-QUANTITY             PIC 9(05).             00024100
024200               10  II-UNIT-PRICE           PIC S9(08)V99.         00024200
024300               10  II-TOTAL-PRICE          PIC S9(13)V99.         00024300
024400               10  II-TAX-RATE             PIC S9V9999.           00024400
024500               10  II-TAX-AMOUNT           PIC S9(08)V99.         00024500
024600               10  II-DISCOUNT-RATE        PIC S9V9999.           00024600
024700               10  II-DISCOUNT-AMOUNT      PIC S9(08)V99.         00024700
024800               10  II-ITEM-STATUS          PIC X(01).             00024800
024900                   88  II-STATUS-ACTIVE        VALUE 'A'.         00024900
025000                   88  II-STATUS-DELETED       VALUE 'D'.         00025000
025100               10  FILLER                  PIC X(03).             00025100
025200                                                                  00025200
025300       01  WS-TABLE-SUBSCRIPTS.                                   00025300
025400           05  COMP-IX                 PIC 9(4) COMP.             00025400
025500           05  COMP-MAX                PIC 9(4) COMP VALUE 0.     00025500
025600           05  RESV-IX                 PIC 9(4) COMP.             00025600
025700           05  RESV-MAX                PIC 9(4) COMP VALUE 0.     00025700
025800           05  INVC-IX                 PIC 9(4) COMP.             00025800
025900           05  INVC-MAX                PIC 9(4) COMP VALUE 0.     00025900
026000           05  INVC-NEW-IX             PIC 9(4) COMP.             00026000
026100           05  ITEM-IX                 PIC 9(4) COMP.             00026100
026200           05  ITEM-MAX                PIC 9(4) COMP VALUE 0.     00026200
026300           05  ITEM-NEW-IX             PIC 9(4) COMP.             00026300
026400                                                                  00026400
026500       01  REPORT-TOTALS.                                         00026500
026600           05  NUM-SUBSCR-INVOICES     PIC S9(7) COMP-3 VALUE +0. 00026600
026700           05  NUM-COMM-INVOICES       PIC S9(7) COMP-3 VALUE +0. 00026700
026800           05  NUM-RESV-INVOICES       PIC S9(7) COMP-3 VALUE +0. 00026800
026900           05  NUM-STATUS-REQUESTS     PIC S9(7) COMP-3 VALUE +0. 00026900
027000           05  NUM-STATUS-PROCESSED    PIC S9(7) COMP-3 VALUE +0. 00027000
027100           05  NUM-DELETE-REQUESTS     PIC S9(7) COMP-3 VALUE +0. 00027100
027200           05  NUM-DELETE-PROCESSED    PIC S9(7) COMP-3 VALUE +0. 00027200
027300           05  NUM-ITEMCHG-REQUESTS    PIC S9(7) COMP-3 VALUE +0. 00027300
027400           05  NUM-ITEMCHG-PROCESSED   PIC S9(7) COMP-3 VALUE +0. 00027400
027500           05  NUM-TRAN-ERRORS         PIC S9(7) COMP-3 VALUE +0. 00027500
027600           05  WS-GRAND-TOTAL-AMOUNT   PIC S9(9)V99     VALUE +0. 00027600
027700                                                                  00027700
027800      * IN-MEMORY COMPANY LOOKUP TABLE - LOADED ONCE, READ ONLY.  00027800
027900      *** CO-COMPANY-NAME/CO-EMAIL WIDENED TO MATCH COMPMAST.     00027900
028000      *** CHG1240.                                                00028000
028100       01  COMP-TABLE-AREA.                                       00028100
028200           05  COMP-TABLE OCCURS 500 TIMES                        00028200
028300                          INDEXED BY COMP-TAB-IX.                 00028300
028400               10  CO-COMPANY-ID            PIC 9(09).            00028400
028500               10  CO-COMPANY-NAME          PIC X(80).            00028500
028600               10  CO-BUS-REG-NUMBER        PIC X(12).            00028600
028700               10  CO-TAX-ID                PIC X(10).            00028700
028800               10  CO-EMAIL                 PIC X(100).           00028800
028900               10  CO-SUBSCRIPTION-PLAN     PIC X(12).            00028900
029000               10  CO-MONTHLY-FEE           PIC S9(08)V99.        00029000
029100               10  CO-COMMISSION-RATE       PIC S9V9999.          00029100
029200               10  CO-MAX-VEHICLES          PIC 9(05).            00029200
029300               10  CO-MAX-EMPLOYEES         PIC 9(05).            00029300
029400               10  CO-CURRENT-VEHICLES      PIC 9(05).            00029400
029500               10  CO-CURRENT-EMPLOYEES     PIC 9(05).            00029500
029600               10  CO-COMPANY-STATUS        PIC X(16).            00029600
029700               10  CO-SUBSCRIPTION-END-DATE PIC 9(08).            00029700
029800               10  FILLER                   PIC X(03).            00029800
029900                                                                  00029900
030000      * IN-MEMORY RESERVATION LOOKUP TABLE - LOADED ONCE, READ    00030000
030100      * ONLY.                                                     00030100
030200       01  RESV-TABLE-AREA.                                       00030200
030300           05  RESV-TABLE OCCURS 2000 TIMES                       00030300
030400                          INDEXED BY RESV-TAB-IX.                 00030400
030500               10  RM-RESERVATION-ID        PIC 9(09).            00030500
030600               10  RM-RESERVATION-NUMBER    PIC X(14).            00030600
030700               10  RM-CUSTOMER-ID           PIC 9(09).            00030700
030800               10  RM-VEHICLE-ID            PIC 9(09).            00030800
030900               10  RM-COMPANY-ID            PIC 9(09).            00030900
031000               10  RM-START-DATE            PIC 9(08).            00031000
031100               10  RM-END-DATE              PIC 9(08).            00031100
031200               10  RM-RESERVATION-STATUS    PIC X(11).            00031200
031300               10  RM-DAILY-RATE            PIC S9(08)V99.        00031300
031400               10  RM-TOTAL-DAYS            PIC 9(05).            00031400
031500               10  RM-SUBTOTAL              PIC S9(08)V99.        00031500
031600               10  RM-TAX-AMOUNT            PIC S9(08)V99.        00031600
031700               10  RM-INSURANCE-AMOUNT      PIC S9(08)V99.        00031700
031800               10  RM-ADDITIONAL-FEES       PIC S9(08)V99.        00031800
031900               10  RM-DISCOUNT-AMOUNT       PIC S9(08)V99.        00031900
032000               10  RM-TOTAL-AMOUNT          PIC S9(08)V99.        00032000
032100               10  RM-AMOUNT-PAID           PIC S9(08)V99.        00032100
032200               10  RM-INSURANCE-INCLUDED    PIC X(01).            00032200
032300                   88  RM-INSURANCE-YES         VALUE 'Y'.        00032300
032400               10  RM-ADDITIONAL-DRIVER     PIC X(01).            00032400
032500               10  RM-GPS-INCLUDED          PIC X(01).            00032500
032600               10  RM-CHILD-SEAT-INCLUDED   PIC X(01).            00032600
032700               10  RM-RETURN-MILEAGE        PIC 9(07).            00032700
032800               10  RM-STATUS-DATE           PIC 9(08).            00032800
032900               10  FILLER                   PIC X(04).            00032900
033000                                                                  00033000
033100      * IN-MEMORY INVOICE MASTER TABLE - REWRITTEN TO INVCMOUT AT 00033100
033200      * EOJ                                                       00033200
033300       01  INVC-TABLE-AREA.                                       00033300
033400           05  INVC-TABLE OCCURS 1000 TIMES                       00033400
033500                          INDEXED BY INVC-TAB-IX.                 00033500
033600               10  IM-INVOICE-ID            PIC 9(09).            00033600
033700               10  IM-INVOICE-NUMBER        PIC X(14).            00033700
033800               10  IM-COMPANY-ID            PIC 9(09).            00033800
033900               10  IM-RESERVATION-ID        PIC 9(09).            00033900
034000               10  IM-INVOICE-TYPE          PIC X(12).            00034000
034100                   88  IM-TYPE-SUBSCRIPTION     VALUE             00034100
034200                       'SUBSCRIPTION'.                            00034200
034300                   88  IM-TYPE-COMMISSION       VALUE             00034300
034400                       'COMMISSION'.                              00034400
034500                   88  IM-TYPE-RESERVATION      VALUE             00034500
034600                       'RESERVATION'.                             00034600
034700               10  IM-INVOICE-STATUS        PIC X(09).            00034700
034800                   88  IM-STATUS-PENDING        VALUE 'PENDING'.  00034800
034900                   88  IM-STATUS-SENT           VALUE 'SENT'.     00034900
035000                   88  IM-STATUS-PAID           VALUE 'PAID'.     00035000
035100                   88  IM-STATUS-OVERDUE        VALUE 'OVERDUE'.  00035100
035200                   88  IM-STATUS-CANCELLED      VALUE 'CANCELLED'.00035200
035300                   88  IM-STATUS-REFUNDED       VALUE 'REFUNDED'. 00035300
035400                   88  IM-STATUS-DELETED        VALUE 'DELETED'.  00035400
035500               10  IM-INVOICE-DATE          PIC 9(08).            00035500
035600               10  IM-DUE-DATE              PIC 9(08).            00035600
035700               10  IM-SENT-DATE             PIC 9(08).            00035700
035800               10  IM-PAID-DATE             PIC 9(08).            00035800
035900               10  IM-SUBTOTAL              PIC S9(13)V99.        00035900
036000               10  IM-TAX-AMOUNT            PIC S9(13)V99.        00036000
036100               10  IM-DISCOUNT-AMOUNT       PIC S9(13)V99.        00036100
036200               10  IM-TOTAL-AMOUNT          PIC S9(13)V99.        00036200
036300               10  IM-AMOUNT-PAID           PIC S9(13)V99.        00036300
036400               10  IM-BALANCE-DUE           PIC S9(13)V99.        00036400
036500               10  IM-PLATFORM-COMMISSION   PIC S9(13)V99.        00036500
036600               10  IM-PROCESSING-FEE        PIC S9(13)V99.        00036600
036700               10  IM-NET-AMOUNT            PIC S9(13)V99.        00036700
036800               10  FILLER                   PIC X(06).            00036800
036900                                                                  00036900
037000      ************************************************************00037000
037100      *        REPORT LINES                                       00037100
037200      ************************************************************00037200
037300       01  RPT-HEADER1.                                           00037300
037400           05  FILLER                  PIC X(40)                  00037400
037500               VALUE 'RENTMAN INVOICE POSTING REPORT     DATE:'.  00037500
037600           05  RPT-MM                  PIC 99.                    00037600
037700           05  FILLER                  PIC X VALUE '/'.           00037700
037800           05  RPT-DD                  PIC 99.                    00037800
037900           05  FILLER                  PIC X VALUE '/'.           00037900
038000           05  RPT-CCYY                PIC 9999.                  00038000
038100           05  FILLER                  PIC X(77) VALUE SPACES.    00038100
038200                                                                  00038200
038300       01  RPT-ERR-DETAIL.                                        00038300
038400           05  FILLER                  PIC X(25)                  00038400
038500               VALUE '  *** REJECTED - '.                         00038500
038600           05  RPT-ERR-MSG             PIC X(40) VALUE SPACES.    00038600
038700           05  RPT-ERR-KEY             PIC X(20) VALUE SPACES.    00038700
038800           05  FILLER                  PIC X(47) VALUE SPACES.    00038800
038900                                                                  00038900
039000       01  RPT-STATS-HDR1.                                        00039000
039100           05  FILLER PIC X(30) VALUE                             00039100
039200               'TRANSACTION TOTALS:           '.                  00039200
039300           05  FILLER PIC X(102) VALUE SPACES.                    00039300
039400       01  RPT-STATS-DETAIL.                                      00039400
039500           05  RPT-TRAN-NAME           PIC X(16).                 00039500
039600           05  RPT-REQUESTS-LBL        PIC X(12) VALUE            00039600
039700               'REQUESTED: '.                                     00039700
039800           05  RPT-NUM-REQ             PIC ZZZ,ZZ9.               00039800
039900           05  FILLER                  PIC X(4)  VALUE SPACES.    00039900
040000           05  RPT-PROC-LBL            PIC X(12) VALUE            00040000
040100               'PROCESSED: '.                                     00040100
040200           05  RPT-NUM-PROC            PIC ZZZ,ZZ9.               00040200
040300           05  FILLER                  PIC X(72) VALUE SPACES.    00040300
040400                                                                  00040400
040500       01  RPT-DOLLAR-TOTAL.                                      00040500
040600           05  FILLER PIC X(25) VALUE 'GRAND TOTAL INVOICED: $'.  00040600
040700           05  RPT-GRAND-TOTAL PIC ZZZ,ZZZ,ZZ9.99.                00040700
040800           05  FILLER PIC X(92) VALUE SPACES.                     00040800
040900                                                                  00040900
041000      ************************************************************00041000
041100       PROCEDURE DIVISION.                                        00041100
041200      ************************************************************00041200
041300       000-MAIN.                                                  00041300
041400           PERFORM 000-SETUP-RTN THRU 000-EXIT.                   00041400
041500                                                                  00041500
041600           PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT         00041600
041700               UNTIL INVC-TRAN-EOF.                               00041700
041800                                                                  00041800
041900           PERFORM 900-END-OF-JOB THRU 900-EXIT.                  00041900
042000           GOBACK.                                                00042000
042100                                                                  00042100
042200       000-SETUP-RTN.                                             00042200
042300           MOVE '000-SETUP-RTN' TO PARA-NAME.                     00042300
042400           PERFORM 815-OPEN-FILES THRU 815-EXIT.                  00042400
042500           PERFORM 050-GET-CURRENT-DATE THRU 050-EXIT.            00042500
042600           PERFORM 805-INIT-MONTH-LEN-TABLE THRU 805-EXIT.        00042600
042700           PERFORM 830-LOAD-COMPANY-TABLE THRU 830-EXIT.          00042700
042800           PERFORM 835-LOAD-RESERVATION-TABLE THRU 835-EXIT.      00042800
042900           PERFORM 860-READ-INVC-TRAN THRU 860-EXIT.              00042900
043000       000-EXIT.                                                  00043000
043100           EXIT.                                                  00043100
043200                                                                  00043200
043300       050-GET-CURRENT-DATE.                                      00043300
043400      *** Y2K WINDOW:  YY LESS THAN 50 IS 20XX, OTHERWISE 19XX.   00043400
043500           MOVE '050-GET-CURRENT-DATE' TO PARA-NAME.              00043500
043600           ACCEPT WS-SYS-DATE-6 FROM DATE.                        00043600
043700           IF WS-SYS-YY < 50                                      00043700
043800               MOVE 20 TO WS-CENTURY                              00043800
043900           ELSE                                                   00043900
044000               MOVE 19 TO WS-CENTURY                              00044000
044100           END-IF.                                                00044100
044200           MOVE WS-CENTURY TO WS-TODAY-CCYY(1:2).                 00044200
044300           MOVE WS-SYS-YY  TO WS-TODAY-CCYY(3:2).                 00044300
044400           MOVE WS-SYS-MM  TO WS-TODAY-MM.                        00044400
044500           MOVE WS-SYS-DD  TO WS-TODAY-DD.                        00044500
044600       050-EXIT.                                                  00044600
044700           EXIT.                                                  00044700
044800                                                                  00044800
044900       100-PROCESS-TRANSACTIONS.                                  00044900
045000           MOVE '100-PROCESS-TRANSACTIONS' TO PARA-NAME.          00045000
045100           MOVE 'Y' TO WS-TRAN-OK-SW.                             00045100
045200                                                                  00045200
045300           EVALUATE TRUE                                          00045300
045400               WHEN IT-TRAN-CREATE                                00045400
045500                   PERFORM 200-PROCESS-CREATE-TRAN THRU 200-EXIT  00045500
045600               WHEN IT-TRAN-SEND OR IT-TRAN-PAY OR IT-TRAN-OVERDUE00045600
045700                       OR IT-TRAN-CANCEL OR IT-TRAN-REFUND        00045700
045800                   ADD +1 TO NUM-STATUS-REQUESTS                  00045800
045900                   PERFORM 500-PROCESS-STATUS-TRANSACTION THRU    00045900
046000                       500-EXIT                                   00046000
046100                   IF WS-TRAN-OK                                  00046100
046200                       ADD +1 TO NUM-STATUS-PROCESSED             00046200
046300                   END-IF                                         00046300
046400               WHEN IT-TRAN-DELETE                                00046400
046500                   ADD +1 TO NUM-DELETE-REQUESTS                  00046500
046600                   PERFORM 250-PROCESS-DELETE-TRAN THRU 250-EXIT  00046600
046700                   IF WS-TRAN-OK                                  00046700
046800                       ADD +1 TO NUM-DELETE-PROCESSED             00046800
046900                   END-IF                                         00046900
047000               WHEN IT-TRAN-ITEM-ADD OR IT-TRAN-ITEM-REMOVE       00047000
047100                   ADD +1 TO NUM-ITEMCHG-REQUESTS                 00047100
047200                   PERFORM 260-PROCESS-ITEM-CHANGE-TRAN THRU      00047200
047300                       260-EXIT                                   00047300
047400                   IF WS-TRAN-OK                                  00047400
047500                       ADD +1 TO NUM-ITEMCHG-PROCESSED            00047500
047600                   END-IF                                         00047600
047700               WHEN OTHER                                         00047700
047800                   MOVE 'N' TO WS-TRAN-OK-SW                      00047800
047900                   MOVE 'INVALID TRAN CODE' TO RPT-ERR-MSG        00047900
048000                   MOVE IT-TRAN-CODE TO RPT-ERR-KEY               00048000
048100                   PERFORM 899-REPORT-REJECT THRU 899-EXIT        00048100
048200           END-EVALUATE.                                          00048200
048300                                                                  00048300
048400           IF NOT WS-TRAN-OK                                      00048400
048500               ADD +1 TO NUM-TRAN-ERRORS                          00048500
048600           END-IF.                                                00048600
048700                                                                  00048700
048800           PERFORM 860-READ-INVC-TRAN THRU 860-EXIT.              00048800
048900       100-EXIT.                                                  00048900
049000           EXIT.                                                  00049000
049100                                                                  00049100
049200       200-PROCESS-CREATE-TRAN.                                   00049200
049300           MOVE '200-PROCESS-CREATE-TRAN' TO PARA-NAME.           00049300
049400           PERFORM 840-FIND-COMPANY THRU 840-EXIT.                00049400
049500           IF NOT WS-COMP-FOUND                                   00049500
049600               GO TO 200-EXIT                                     00049600
049700           END-IF.                                                00049700
049800                                                                  00049800
049900           MOVE ZEROS TO WS-RUNNING-SUBTOTAL.                     00049900
050000           MOVE ZEROS TO WS-PLATFORM-COMMISSION.                  00050000
050100                                                                  00050100
050200           EVALUATE TRUE                                          00050200
050300               WHEN IT-TYPE-SUBSCRIPTION                          00050300
050400                   ADD +1 TO NUM-SUBSCR-INVOICES                  00050400
050500                   PERFORM 210-BUILD-SUBSCRIPTION-INVOICE THRU    00050500
050600                       210-EXIT                                   00050600
050700               WHEN IT-TYPE-COMMISSION                            00050700
050800                   ADD +1 TO NUM-COMM-INVOICES                    00050800
050900                   PERFORM 220-BUILD-COMMISSION-INVOICE THRU      00050900
051000                       220-EXIT                                   00051000
051100               WHEN IT-TYPE-RESERVATION                           00051100
051200                   PERFORM 845-FIND-RESERVATION THRU 845-EXIT     00051200
051300                   IF NOT WS-RESV-FOUND                           00051300
051400                       GO TO 200-EXIT                             00051400
051500                   END-IF                                         00051500
051600                   ADD +1 TO NUM-RESV-INVOICES                    00051600
051700                   PERFORM 230-BUILD-RESERVATION-INVOICE THRU     00051700
051800                       230-EXIT                                   00051800
051900               WHEN OTHER                                         00051900
052000                   MOVE 'N' TO WS-TRAN-OK-SW                      00052000
052100                   MOVE 'INVALID INVOICE TYPE' TO RPT-ERR-MSG     00052100
052200                   MOVE IT-INVOICE-ID TO RPT-ERR-KEY              00052200
052300                   PERFORM 899-REPORT-REJECT THRU 899-EXIT        00052300
052400                   GO TO 200-EXIT                                 00052400
052500           END-EVALUATE.                                          00052500
052600                                                                  00052600
052700           PERFORM 400-CALCULATE-INVOICE-TOTALS THRU 400-EXIT.    00052700
052800           PERFORM 600-WRITE-INVOICE-HEADER THRU 600-EXIT.        00052800
052900       200-EXIT.                                                  00052900
053000           EXIT.                                                  00053000
053100                                                                  00053100
053200       210-BUILD-SUBSCRIPTION-INVOICE.                            00053200
053300           MOVE '210-BUILD-SUBSCRIPTION-INVOICE' TO PARA-NAME.    00053300
053400           MOVE 1 TO WS-ITEM-QTY.                                 00053400
053500           MOVE CO-MONTHLY-FEE(COMP-TAB-IX) TO WS-ITEM-PRICE.     00053500
053600           MOVE 'SUBSCRIPTION FEE' TO WS-ITEM-NAME-WORK.          00053600
053700           MOVE 'SUBSCRIPTION_FEE'  TO WS-ITEM-TYPE-WORK.         00053700
053800           PERFORM 700-WRITE-INVOICE-ITEM THRU 700-EXIT.          00053800
053900                                                                  00053900
054000           MOVE WS-TODAY-CCYYMMDD TO WS-WORK-DATE.                00054000
054100           MOVE 30 TO WS-DAYS-TO-ADD.                             00054100
054200           PERFORM 890-ADD-DAYS-TO-DATE THRU 890-EXIT.            00054200
054300           MOVE WS-WORK-DATE TO WS-DUE-DATE-HOLD.                 00054300
054400       210-EXIT.                                                  00054400
054500           EXIT.                                                  00054500
054600                                                                  00054600
054700       220-BUILD-COMMISSION-INVOICE.                              00054700
054800           MOVE '220-BUILD-COMMISSION-INVOICE' TO PARA-NAME.      00054800
054900           MOVE 1 TO WS-ITEM-QTY.                                 00054900
055000           MOVE IT-COMMISSION-AMOUNT TO WS-ITEM-PRICE.            00055000
055100           MOVE 'PLATFORM COMMISSION' TO WS-ITEM-NAME-WORK.       00055100
055200           MOVE 'PLATFORM_COMMISSION' TO WS-ITEM-TYPE-WORK.       00055200
055300           PERFORM 700-WRITE-INVOICE-ITEM THRU 700-EXIT.          00055300
055400                                                                  00055400
055500           MOVE WS-TODAY-CCYYMMDD TO WS-WORK-DATE.                00055500
055600           MOVE 30 TO WS-DAYS-TO-ADD.                             00055600
055700           PERFORM 890-ADD-DAYS-TO-DATE THRU 890-EXIT.            00055700
055800           MOVE WS-WORK-DATE TO WS-DUE-DATE-HOLD.                 00055800
055900       220-EXIT.                                                  00055900
056000           EXIT.                                                  00056000
056100                                                                  00056100
056200       230-BUILD-RESERVATION-INVOICE.                             00056200
056300           MOVE '230-BUILD-RESERVATION-INVOICE' TO PARA-NAME.     00056300
056400           MOVE RM-TOTAL-DAYS(RESV-TAB-IX) TO WS-ITEM-QTY.        00056400
056500           MOVE RM-DAILY-RATE(RESV-TAB-IX) TO WS-ITEM-PRICE.      00056500
056600           MOVE 'VEHICLE RENTAL'  TO WS-ITEM-NAME-WORK.           00056600
056700           MOVE 'RENTAL_FEE'      TO WS-ITEM-TYPE-WORK.           00056700
056800           PERFORM 700-WRITE-INVOICE-ITEM THRU 700-EXIT.          00056800
056900                                                                  00056900
057000           IF RM-INSURANCE-YES(RESV-TAB-IX)                       00057000
057100               MOVE RM-TOTAL-DAYS(RESV-TAB-IX) TO WS-ITEM-QTY     00057100
057200               MOVE 15.00                      TO WS-ITEM-PRICE   00057200
057300               MOVE 'INSURANCE'    TO WS-ITEM-NAME-WORK           00057300
057400               MOVE 'INSURANCE'    TO WS-ITEM-TYPE-WORK           00057400
057500               PERFORM 700-WRITE-INVOICE-ITEM THRU 700-EXIT       00057500
057600           END-IF.                                                00057600
057700                                                                  00057700
057800           MOVE WS-TODAY-CCYYMMDD TO WS-WORK-DATE.                00057800
057900           MOVE 7 TO WS-DAYS-TO-ADD.                              00057900
058000           PERFORM 890-ADD-DAYS-TO-DATE THRU 890-EXIT.            00058000
058100           MOVE WS-WORK-DATE TO WS-DUE-DATE-HOLD.                 00058100
058200                                                                  00058200
058300           COMPUTE WS-PLATFORM-COMMISSION ROUNDED =               00058300
058400               WS-RUNNING-SUBTOTAL *                              00058400
058500                   CO-COMMISSION-RATE(COMP-TAB-IX).               00058500
058600       230-EXIT.                                                  00058600
058700           EXIT.                                                  00058700
058800                                                                  00058800
058900       250-PROCESS-DELETE-TRAN.                                   00058900
059000      *** ONLY A PENDING INVOICE MAY BE DELETED; ITS INVOICE-ITEM 00059000
059100      *** LINES ARE CASCADE-DELETED AT 650-CASCADE-DELETE-ITEMS.  00059100
059200      *** CHG0923.  BOTH THE HEADER AND ITS LINES ARE FLAGGED     00059200
059300      *** DELETED AND DROPPED AT 855/857-REWRITE RATHER THAN      00059300
059400      *** PHYSICALLY REMOVED FROM THEIR TABLES.                   00059400
059500           MOVE '250-PROCESS-DELETE-TRAN' TO PARA-NAME.           00059500
059600           PERFORM 850-FIND-INVOICE THRU 850-EXIT.                00059600
059700           IF NOT WS-INVC-FOUND                                   00059700
059800               GO TO 250-EXIT                                     00059800
059900           END-IF.                                                00059900
060000                                                                  00060000
060100           MOVE 'Y' TO WS-DELETE-OK-SW.                           00060100
060200           IF NOT IM-STATUS-PENDING(INVC-TAB-IX)                  00060200
060300               MOVE 'N' TO WS-DELETE-OK-SW                        00060300
060400           END-IF.                                                00060400
060500                                                                  00060500
060600           IF NOT WS-DELETE-OK                                    00060600
060700               MOVE 'N' TO WS-TRAN-OK-SW                          00060700
060800               MOVE 'DELETE ONLY FROM PENDING' TO RPT-ERR-MSG     00060800
060900               MOVE IT-INVOICE-ID TO RPT-ERR-KEY                  00060900
061000               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00061000
061100               GO TO 250-EXIT                                     00061100
061200           END-IF.                                                00061200
061300                                                                  00061300
061400           MOVE 'DELETED' TO IM-INVOICE-STATUS(INVC-TAB-IX).      00061400
061500           PERFORM 650-CASCADE-DELETE-ITEMS THRU 650-EXIT.        00061500
061600       250-EXIT.                                                  00061600
061700           EXIT.                                                  00061700
061800                                                                  00061800
061900       260-PROCESS-ITEM-CHANGE-TRAN.                              00061900
062000      *** ITEM LINES MAY ONLY BE ADDED TO OR REMOVED FROM A       00062000
062100      *** PENDING INVOICE; EITHER WAY THE SUBTOTAL-THRU-NET-AMOUNT00062100
062200      *** CHAIN IS RECOMPUTED AND THE INVOICE HEADER REWRITTEN IN 00062200
062300      *** PLACE.  CHG0923.                                        00062300
062400           MOVE '260-PROCESS-ITEM-CHANGE-TRAN' TO PARA-NAME.      00062400
062500           PERFORM 850-FIND-INVOICE THRU 850-EXIT.                00062500
062600           IF NOT WS-INVC-FOUND                                   00062600
062700               GO TO 260-EXIT                                     00062700
062800           END-IF.                                                00062800
062900                                                                  00062900
063000           IF NOT IM-STATUS-PENDING(INVC-TAB-IX)                  00063000
063100               MOVE 'N' TO WS-TRAN-OK-SW                          00063100
063200               MOVE 'ITEM CHANGE ONLY ON PENDING' TO RPT-ERR-MSG  00063200
063300               MOVE IT-INVOICE-ID TO RPT-ERR-KEY                  00063300
063400               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00063400
063500               GO TO 260-EXIT                                     00063500
063600           END-IF.                                                00063600
063700                                                                  00063700
063800           IF IT-TRAN-ITEM-ADD                                    00063800
063900               PERFORM 261-ADD-ITEM-LINE THRU 261-EXIT            00063900
064000           ELSE                                                   00064000
064100               PERFORM 262-REMOVE-ITEM-LINE THRU 262-EXIT         00064100
064200           END-IF.                                                00064200
064300                                                                  00064300
064400           IF WS-TRAN-OK                                          00064400
064500               PERFORM 263-RECALC-INVOICE-TOTALS THRU 263-EXIT    00064500
064600           END-IF.                                                00064600
064700       260-EXIT.                                                  00064700
064800           EXIT.                                                  00064800
064900                                                                  00064900
065000       261-ADD-ITEM-LINE.                                         00065000
065100      *** BUILDS ONE NEW LINE FROM THE IT-ITEM-xxx FIELDS ON THE  00065100
065200      *** TRANSACTION.  TOTAL-PRICE GETS THE SAME DISCOUNT-THEN-  00065200
065300      *** TAX TREATMENT AS A LINE BUILT AT INVOICE CREATE TIME    00065300
065400      *** (SEE 700-WRITE-INVOICE-ITEM).  CHG0923.                 00065400
065500           MOVE '261-ADD-ITEM-LINE' TO PARA-NAME.                 00065500
065600           ADD +1 TO WS-NEXT-ITEM-ID.                             00065600
065700           COMPUTE WS-ITEM-TOTAL =                                00065700
065800               IT-ITEM-QUANTITY * IT-ITEM-UNIT-PRICE.             00065800
065900           MOVE ZEROS TO WS-ITEM-DISCOUNT-AMT WS-ITEM-TAX-AMT.    00065900
066000                                                                  00066000
066100           IF IT-DISCOUNT-RATE > ZEROS                            00066100
066200               COMPUTE WS-ITEM-DISCOUNT-AMT ROUNDED =             00066200
066300                   WS-ITEM-TOTAL * IT-DISCOUNT-RATE               00066300
066400               SUBTRACT WS-ITEM-DISCOUNT-AMT FROM WS-ITEM-TOTAL   00066400
066500           END-IF.                                                00066500
066600                                                                  00066600
066700           IF IT-TAX-RATE > ZEROS                                 00066700
066800               COMPUTE WS-ITEM-TAX-AMT ROUNDED =                  00066800
066900                   WS-ITEM-TOTAL * IT-TAX-RATE                    00066900
067000           END-IF.                                                00067000
067100                                                                  00067100
067200           ADD +1 TO ITEM-MAX.                                    00067200
067300           MOVE ITEM-MAX TO ITEM-NEW-IX.                          00067300
067400           MOVE SPACES TO INVC-ITEM-TABLE(ITEM-NEW-IX).           00067400
067500           MOVE WS-NEXT-ITEM-ID  TO                               00067500
067600               II-INVOICE-ITEM-ID(ITEM-NEW-IX).                   00067600
067700           MOVE IT-INVOICE-ID    TO II-INVOICE-ID(ITEM-NEW-IX).   00067700
067800           MOVE IT-ITEM-NAME     TO II-ITEM-NAME(ITEM-NEW-IX).    00067800
067900           MOVE IT-ITEM-TYPE     TO II-ITEM-TYPE(ITEM-NEW-IX).    00067900
068000           MOVE IT-ITEM-QUANTITY TO II-QUANTITY(ITEM-NEW-IX).     00068000
068100           MOVE IT-ITEM-UNIT-PRICE TO                             00068100
068200               II-UNIT-PRICE(ITEM-NEW-IX).                        00068200
068300           MOVE WS-ITEM-TOTAL    TO II-TOTAL-PRICE(ITEM-NEW-IX).  00068300
068400           MOVE IT-DISCOUNT-RATE TO II-DISCOUNT-RATE(ITEM-NEW-IX).00068400
068500           MOVE WS-ITEM-DISCOUNT-AMT TO                           00068500
068600               II-DISCOUNT-AMOUNT(ITEM-NEW-IX).                   00068600
068700           MOVE IT-TAX-RATE      TO II-TAX-RATE(ITEM-NEW-IX).     00068700
068800           MOVE WS-ITEM-TAX-AMT  TO II-TAX-AMOUNT(ITEM-NEW-IX).   00068800
068900           MOVE 'A'              TO II-ITEM-STATUS(ITEM-NEW-IX).  00068900
069000       261-EXIT.                                                  00069000
069100           EXIT.                                                  00069100
069200                                                                  00069200
069300       262-REMOVE-ITEM-LINE.                                      00069300
069400      *** FLAGS ONE EXISTING LINE DELETED RATHER THAN REMOVING IT 00069400
069500      *** FROM THE TABLE.  CHG0923.                               00069500
069600           MOVE '262-REMOVE-ITEM-LINE' TO PARA-NAME.              00069600
069700           PERFORM 851-FIND-ITEM THRU 851-EXIT.                   00069700
069800           IF NOT WS-ITEM-FOUND                                   00069800
069900               GO TO 262-EXIT                                     00069900
070000           END-IF.                                                00070000
070100           MOVE 'D' TO II-ITEM-STATUS(ITEM-TAB-IX).               00070100
070200       262-EXIT.                                                  00070200
070300           EXIT.                                                  00070300
070400                                                                  00070400
070500       263-RECALC-INVOICE-TOTALS.                                 00070500
070600      *** RESCANS THE ITEM TABLE FOR THIS INVOICE'S SURVIVING     00070600
070700      *** ACTIVE LINES AND REBUILDS THE SUBTOTAL-THRU-NET-AMOUNT  00070700
070800      *** CHAIN EXACTLY AS AT CREATE TIME (SEE                    00070800
070900      *** 400-CALCULATE-INVOICE-TOTALS), THEN REWRITES THE HEADER 00070900
071000      *** ROW IN PLACE.  DISCOUNT-AMOUNT, PROCESSING-FEE AND      00071000
071100      *** PLATFORM-COMMISSION ARE HELD OVER UNCHANGED FROM THE    00071100
071200      *** ORIGINAL INVOICE.  CHG0923.                             00071200
071300           MOVE '263-RECALC-INVOICE-TOTALS' TO PARA-NAME.         00071300
071400           MOVE ZEROS TO WS-RUNNING-SUBTOTAL.                     00071400
071500           MOVE 1 TO ITEM-IX.                                     00071500
071600       263-SCAN-LOOP.                                             00071600
071700           IF ITEM-IX > ITEM-MAX                                  00071700
071800               GO TO 263-SCAN-DONE                                00071800
071900           END-IF.                                                00071900
072000           IF II-INVOICE-ID(ITEM-IX) = IT-INVOICE-ID              00072000
072100                   AND II-STATUS-ACTIVE(ITEM-IX)                  00072100
072200               ADD II-TOTAL-PRICE(ITEM-IX) TO WS-RUNNING-SUBTOTAL 00072200
072300           END-IF.                                                00072300
072400           ADD 1 TO ITEM-IX.                                      00072400
072500           GO TO 263-SCAN-LOOP.                                   00072500
072600       263-SCAN-DONE.                                             00072600
072700           MOVE IM-DISCOUNT-AMOUNT(INVC-TAB-IX) TO                00072700
072800               WS-DISCOUNT-AMOUNT-HOLD.                           00072800
072900           MOVE IM-PROCESSING-FEE(INVC-TAB-IX) TO                 00072900
073000               WS-PROCESSING-FEE-HOLD.                            00073000
073100           MOVE IM-PLATFORM-COMMISSION(INVC-TAB-IX) TO            00073100
073200               WS-PLATFORM-COMMISSION.                            00073200
073300                                                                  00073300
073400           COMPUTE WS-TAX-AMOUNT-HOLD ROUNDED =                   00073400
073500               WS-RUNNING-SUBTOTAL * 0.085.                       00073500
073600                                                                  00073600
073700           COMPUTE WS-TOTAL-AMOUNT-HOLD ROUNDED =                 00073700
073800               WS-RUNNING-SUBTOTAL + WS-TAX-AMOUNT-HOLD           00073800
073900                   - WS-DISCOUNT-AMOUNT-HOLD.                     00073900
074000                                                                  00074000
074100           MOVE WS-TOTAL-AMOUNT-HOLD TO WS-BALANCE-DUE-HOLD.      00074100
074200                                                                  00074200
074300           COMPUTE WS-NET-AMOUNT-HOLD ROUNDED =                   00074300
074400               WS-TOTAL-AMOUNT-HOLD - WS-PLATFORM-COMMISSION      00074400
074500                   - WS-PROCESSING-FEE-HOLD.                      00074500
074600                                                                  00074600
074700           MOVE WS-RUNNING-SUBTOTAL TO IM-SUBTOTAL(INVC-TAB-IX).  00074700
074800           MOVE WS-TAX-AMOUNT-HOLD  TO IM-TAX-AMOUNT(INVC-TAB-IX).00074800
074900           MOVE WS-TOTAL-AMOUNT-HOLD TO                           00074900
075000               IM-TOTAL-AMOUNT(INVC-TAB-IX).                      00075000
075100           MOVE WS-BALANCE-DUE-HOLD TO                            00075100
075200               IM-BALANCE-DUE(INVC-TAB-IX).                       00075200
075300           MOVE WS-NET-AMOUNT-HOLD  TO IM-NET-AMOUNT(INVC-TAB-IX).00075300
075400       263-EXIT.                                                  00075400
075500           EXIT.                                                  00075500
075600                                                                  00075600
075700       400-CALCULATE-INVOICE-TOTALS.                              00075700
075800           MOVE '400-CALCULATE-INVOICE-TOTALS' TO PARA-NAME.      00075800
075900           MOVE IT-DISCOUNT-AMOUNT TO WS-DISCOUNT-AMOUNT-HOLD.    00075900
076000           MOVE IT-PROCESSING-FEE  TO WS-PROCESSING-FEE-HOLD.     00076000
076100                                                                  00076100
076200           COMPUTE WS-TAX-AMOUNT-HOLD ROUNDED =                   00076200
076300               WS-RUNNING-SUBTOTAL * 0.085.                       00076300
076400                                                                  00076400
076500           COMPUTE WS-TOTAL-AMOUNT-HOLD ROUNDED =                 00076500
076600               WS-RUNNING-SUBTOTAL + WS-TAX-AMOUNT-HOLD           00076600
076700                   - WS-DISCOUNT-AMOUNT-HOLD.                     00076700
076800                                                                  00076800
076900           MOVE WS-TOTAL-AMOUNT-HOLD TO WS-BALANCE-DUE-HOLD.      00076900
077000                                                                  00077000
077100           COMPUTE WS-NET-AMOUNT-HOLD ROUNDED =                   00077100
077200               WS-TOTAL-AMOUNT-HOLD - WS-PLATFORM-COMMISSION      00077200
077300                   - WS-PROCESSING-FEE-HOLD.                      00077300
077400       400-EXIT.                                                  00077400
077500           EXIT.                                                  00077500
077600                                                                  00077600
077700       500-PROCESS-STATUS-TRANSACTION.                            00077700
077800           MOVE '500-PROCESS-STATUS-TRANSACTION' TO PARA-NAME.    00077800
077900           PERFORM 850-FIND-INVOICE THRU 850-EXIT.                00077900
078000           IF NOT WS-INVC-FOUND                                   00078000
078100               GO TO 500-EXIT                                     00078100
078200           END-IF.                                                00078200
078300                                                                  00078300
078400           EVALUATE TRUE                                          00078400
078500               WHEN IT-TRAN-SEND                                  00078500
078600                   IF NOT IM-STATUS-PENDING(INVC-TAB-IX)          00078600
078700                       MOVE 'N' TO WS-TRAN-OK-SW                  00078700
078800                       MOVE 'SEND ONLY FROM PENDING' TO           00078800
078900                           RPT-ERR-MSG                            00078900
079000                       MOVE IT-INVOICE-ID TO RPT-ERR-KEY          00079000
079100                       PERFORM 899-REPORT-REJECT THRU 899-EXIT    00079100
079200                   ELSE                                           00079200
079300                       MOVE 'SENT' TO                             00079300
079400                           IM-INVOICE-STATUS(INVC-TAB-IX)         00079400
079500                       MOVE WS-TODAY-CCYYMMDD                     00079500
079600                                   TO IM-SENT-DATE(INVC-TAB-IX)   00079600
079700                   END-IF                                         00079700
079800               WHEN IT-TRAN-PAY                                   00079800
079900                   IF IM-STATUS-PENDING(INVC-TAB-IX)              00079900
080000                           OR IM-STATUS-OVERDUE(INVC-TAB-IX)      00080000
080100                       MOVE 'PAID' TO                             00080100
080200                           IM-INVOICE-STATUS(INVC-TAB-IX)         00080200
080300                       MOVE IM-TOTAL-AMOUNT(INVC-TAB-IX)          00080300
080400                                   TO IM-AMOUNT-PAID(INVC-TAB-IX) 00080400
080500                       MOVE ZEROS  TO IM-BALANCE-DUE(INVC-TAB-IX) 00080500
080600                       MOVE WS-TODAY-CCYYMMDD                     00080600
080700                                   TO IM-PAID-DATE(INVC-TAB-IX)   00080700
080800                   ELSE                                           00080800
080900                       MOVE 'N' TO WS-TRAN-OK-SW                  00080900
081000                       MOVE 'PAY ONLY FROM PENDING/OVERDUE' TO    00081000
081100                           RPT-ERR-MSG                            00081100
081200                       MOVE IT-INVOICE-ID TO RPT-ERR-KEY          00081200
081300                       PERFORM 899-REPORT-REJECT THRU 899-EXIT    00081300
081400                   END-IF                                         00081400
081500               WHEN IT-TRAN-OVERDUE                               00081500
081600                   IF NOT IM-STATUS-SENT(INVC-TAB-IX)             00081600
081700                       MOVE 'N' TO WS-TRAN-OK-SW                  00081700
081800                       MOVE 'OVERDUE ONLY FROM SENT' TO           00081800
081900                           RPT-ERR-MSG                            00081900
082000                       MOVE IT-INVOICE-ID TO RPT-ERR-KEY          00082000
082100                       PERFORM 899-REPORT-REJECT THRU 899-EXIT    00082100
082200                   ELSE                                           00082200
082300                       MOVE 'OVERDUE' TO                          00082300
082400                           IM-INVOICE-STATUS(INVC-TAB-IX)         00082400
082500                   END-IF                                         00082500
082600               WHEN IT-TRAN-REFUND                                00082600
082700                   IF NOT IM-STATUS-PAID(INVC-TAB-IX)             00082700
082800                       MOVE 'N' TO WS-TRAN-OK-SW                  00082800
082900                       MOVE 'REFUND ONLY FROM PAID' TO RPT-ERR-MSG00082900
083000                       MOVE IT-INVOICE-ID TO RPT-ERR-KEY          00083000
083100                       PERFORM 899-REPORT-REJECT THRU 899-EXIT    00083100
083200                   ELSE                                           00083200
083300                       MOVE 'REFUNDED' TO                         00083300
083400                           IM-INVOICE-STATUS(INVC-TAB-IX)         00083400
083500                   END-IF                                         00083500
083600               WHEN IT-TRAN-CANCEL                                00083600
083700                   IF IM-STATUS-PAID(INVC-TAB-IX)                 00083700
083800                       MOVE 'N' TO WS-TRAN-OK-SW                  00083800
083900                       MOVE 'CANCEL REJECTED - ALREADY PAID' TO   00083900
084000                           RPT-ERR-MSG                            00084000
084100                       MOVE IT-INVOICE-ID TO RPT-ERR-KEY          00084100
084200                       PERFORM 899-REPORT-REJECT THRU 899-EXIT    00084200
084300                   ELSE                                           00084300
084400                       MOVE 'CANCELLED' TO                        00084400
084500                           IM-INVOICE-STATUS(INVC-TAB-IX)         00084500
084600                   END-IF                                         00084600
084700           END-EVALUATE.                                          00084700
084800       500-EXIT.                                                  00084800
084900           EXIT.                                                  00084900
085000                                                                  00085000
085100       600-WRITE-INVOICE-HEADER.                                  00085100
085200      *** APPEND A NEW INVOICE HEADER ENTRY TO THE IN-MEMORY      00085200
085300      * TABLE.                                                    00085300
085400           MOVE '600-WRITE-INVOICE-HEADER' TO PARA-NAME.          00085400
085500           ADD +1 TO INVC-MAX.                                    00085500
085600           MOVE INVC-MAX TO INVC-NEW-IX.                          00085600
085700           MOVE SPACES TO INVC-TABLE(INVC-NEW-IX).                00085700
085800           MOVE IT-INVOICE-ID    TO IM-INVOICE-ID(INVC-NEW-IX).   00085800
085900           MOVE IT-INVOICE-ID    TO WS-INVC-NUM-DISP.             00085900
086000           STRING 'INV' WS-INVC-NUM-DISP DELIMITED BY SIZE        00086000
086100               INTO IM-INVOICE-NUMBER(INVC-NEW-IX).               00086100
086200           MOVE IT-COMPANY-ID     TO IM-COMPANY-ID(INVC-NEW-IX).  00086200
086300           MOVE IT-RESERVATION-ID TO                              00086300
086400               IM-RESERVATION-ID(INVC-NEW-IX).                    00086400
086500           MOVE IT-INVOICE-TYPE   TO IM-INVOICE-TYPE(INVC-NEW-IX).00086500
086600           MOVE 'PENDING'         TO                              00086600
086700               IM-INVOICE-STATUS(INVC-NEW-IX).                    00086700
086800           MOVE WS-TODAY-CCYYMMDD TO IM-INVOICE-DATE(INVC-NEW-IX).00086800
086900           MOVE WS-DUE-DATE-HOLD  TO IM-DUE-DATE(INVC-NEW-IX).    00086900
087000           MOVE WS-RUNNING-SUBTOTAL                               00087000
087100                                  TO IM-SUBTOTAL(INVC-NEW-IX).    00087100
087200           MOVE WS-TAX-AMOUNT-HOLD                                00087200
087300                                  TO IM-TAX-AMOUNT(INVC-NEW-IX).  00087300
087400           MOVE WS-DISCOUNT-AMOUNT-HOLD TO                        00087400
087500               IM-DISCOUNT-AMOUNT(INVC-NEW-IX).                   00087500
087600           MOVE WS-TOTAL-AMOUNT-HOLD                              00087600
087700                                  TO IM-TOTAL-AMOUNT(INVC-NEW-IX).00087700
087800           MOVE ZEROS             TO IM-AMOUNT-PAID(INVC-NEW-IX). 00087800
087900           MOVE WS-BALANCE-DUE-HOLD                               00087900
088000                                  TO IM-BALANCE-DUE(INVC-NEW-IX). 00088000
088100           MOVE WS-PLATFORM-COMMISSION TO                         00088100
088200               IM-PLATFORM-COMMISSION(INVC-NEW-IX).               00088200
088300           MOVE WS-PROCESSING-FEE-HOLD TO                         00088300
088400               IM-PROCESSING-FEE(INVC-NEW-IX).                    00088400
088500           MOVE WS-NET-AMOUNT-HOLD                                00088500
088600                                  TO IM-NET-AMOUNT(INVC-NEW-IX).  00088600
088700           ADD WS-TOTAL-AMOUNT-HOLD TO WS-GRAND-TOTAL-AMOUNT.     00088700
088800       600-EXIT.                                                  00088800
088900           EXIT.                                                  00088900
089000                                                                  00089000
089100       650-CASCADE-DELETE-ITEMS.                                  00089100
089200      *** SCANS THE FULL ITEM TABLE FOR EVERY LINE BELONGING TO   00089200
089300      *** THE INVOICE JUST DELETED AT 250-PROCESS-DELETE-TRAN AND 00089300
089400      *** FLAGS EACH ONE DELETED IN TURN.  CHG0923.               00089400
089500           MOVE '650-CASCADE-DELETE-ITEMS' TO PARA-NAME.          00089500
089600           MOVE 1 TO ITEM-IX.                                     00089600
089700       650-SCAN-LOOP.                                             00089700
089800           IF ITEM-IX > ITEM-MAX                                  00089800
089900               GO TO 650-EXIT                                     00089900
090000           END-IF.                                                00090000
090100           IF II-INVOICE-ID(ITEM-IX) = IT-INVOICE-ID              00090100
090200               MOVE 'D' TO II-ITEM-STATUS(ITEM-IX)                00090200
090300           END-IF.                                                00090300
090400           ADD 1 TO ITEM-IX.                                      00090400
090500           GO TO 650-SCAN-LOOP.                                   00090500
090600       650-EXIT.                                                  00090600
090700           EXIT.                                                  00090700
090800                                                                  00090800
090900       700-WRITE-INVOICE-ITEM.                                    00090900
091000      *** COMPUTE TOTAL-PRICE, ACCUMULATE THE RUNNING SUBTOTAL,   00091000
091100      *** AND APPEND THE LINE TO THE IN-MEMORY ITEM TABLE.  ITEMS 00091100
091200      *** ARE REWRITTEN TO INVCIOUT AT EOJ BY                     00091200
091300      *** 857-REWRITE-ITEM-MASTER.                                00091300
091400      *** CHG0923.                                                00091400
091500      *** CHG0901 - DISCOUNT-RATE IS APPLIED TO TOTAL-PRICE FIRST,00091500
091600      * THEN                                                      00091600
091700      *** TAX-RATE IS APPLIED TO THE POST-DISCOUNT TOTAL-PRICE.   00091700
091800      * BOTH                                                      00091800
091900      *** RATES RIDE IN ON THE INVOICE TRANSACTION AND DEFAULT TO 00091900
092000      * ZERO.                                                     00092000
092100           MOVE '700-WRITE-INVOICE-ITEM' TO PARA-NAME.            00092100
092200           ADD +1 TO WS-NEXT-ITEM-ID.                             00092200
092300           COMPUTE WS-ITEM-TOTAL = WS-ITEM-QTY * WS-ITEM-PRICE.   00092300
092400           MOVE ZEROS TO WS-ITEM-DISCOUNT-AMT WS-ITEM-TAX-AMT.    00092400
092500                                                                  00092500
092600           IF IT-DISCOUNT-RATE > ZEROS                            00092600
092700               COMPUTE WS-ITEM-DISCOUNT-AMT ROUNDED =             00092700
092800                   WS-ITEM-TOTAL * IT-DISCOUNT-RATE               00092800
092900               SUBTRACT WS-ITEM-DISCOUNT-AMT FROM WS-ITEM-TOTAL   00092900
093000           END-IF.                                                00093000
093100                                                                  00093100
093200           IF IT-TAX-RATE > ZEROS                                 00093200
093300               COMPUTE WS-ITEM-TAX-AMT ROUNDED =                  00093300
093400                   WS-ITEM-TOTAL * IT-TAX-RATE                    00093400
093500           END-IF.                                                00093500
093600                                                                  00093600
093700           ADD WS-ITEM-TOTAL TO WS-RUNNING-SUBTOTAL.              00093700
093800                                                                  00093800
093900           ADD +1 TO ITEM-MAX.                                    00093900
094000           MOVE ITEM-MAX TO ITEM-NEW-IX.                          00094000
094100           MOVE SPACES TO INVC-ITEM-TABLE(ITEM-NEW-IX).           00094100
094200           MOVE WS-NEXT-ITEM-ID TO                                00094200
094300               II-INVOICE-ITEM-ID(ITEM-NEW-IX).                   00094300
094400           MOVE IT-INVOICE-ID   TO II-INVOICE-ID(ITEM-NEW-IX).    00094400
094500           MOVE WS-ITEM-NAME-WORK TO II-ITEM-NAME(ITEM-NEW-IX).   00094500
094600           MOVE WS-ITEM-TYPE-WORK TO II-ITEM-TYPE(ITEM-NEW-IX).   00094600
094700           MOVE WS-ITEM-QTY     TO II-QUANTITY(ITEM-NEW-IX).      00094700
094800           MOVE WS-ITEM-PRICE   TO II-UNIT-PRICE(ITEM-NEW-IX).    00094800
094900           MOVE WS-ITEM-TOTAL   TO II-TOTAL-PRICE(ITEM-NEW-IX).   00094900
095000           MOVE IT-DISCOUNT-RATE TO II-DISCOUNT-RATE(ITEM-NEW-IX).00095000
095100           MOVE WS-ITEM-DISCOUNT-AMT TO                           00095100
095200               II-DISCOUNT-AMOUNT(ITEM-NEW-IX).                   00095200
095300           MOVE IT-TAX-RATE      TO II-TAX-RATE(ITEM-NEW-IX).     00095300
095400           MOVE WS-ITEM-TAX-AMT  TO II-TAX-AMOUNT(ITEM-NEW-IX).   00095400
095500           MOVE 'A'              TO II-ITEM-STATUS(ITEM-NEW-IX).  00095500
095600       700-EXIT.                                                  00095600
095700           EXIT.                                                  00095700
095800                                                                  00095800
095900       805-INIT-MONTH-LEN-TABLE.                                  00095900
096000           MOVE '805-INIT-MONTH-LEN-TABLE' TO PARA-NAME.          00096000
096100           MOVE 31 TO WS-MONTH-LEN-TABLE(1).                      00096100
096200           MOVE 28 TO WS-MONTH-LEN-TABLE(2).                      00096200
096300           MOVE 31 TO WS-MONTH-LEN-TABLE(3).                      00096300
096400           MOVE 30 TO WS-MONTH-LEN-TABLE(4).                      00096400
096500           MOVE 31 TO WS-MONTH-LEN-TABLE(5).                      00096500
096600           MOVE 30 TO WS-MONTH-LEN-TABLE(6).                      00096600
096700           MOVE 31 TO WS-MONTH-LEN-TABLE(7).                      00096700
096800           MOVE 31 TO WS-MONTH-LEN-TABLE(8).                      00096800
096900           MOVE 30 TO WS-MONTH-LEN-TABLE(9).                      00096900
097000           MOVE 31 TO WS-MONTH-LEN-TABLE(10).                     00097000
097100           MOVE 30 TO WS-MONTH-LEN-TABLE(11).                     00097100
097200           MOVE 31 TO WS-MONTH-LEN-TABLE(12).                     00097200
097300       805-EXIT.                                                  00097300
097400           EXIT.                                                  00097400
097500                                                                  00097500
097600       815-OPEN-FILES.                                            00097600
097700           MOVE '815-OPEN-FILES' TO PARA-NAME.                    00097700
097800           OPEN INPUT  INVOICE-TRANS                              00097800
097900                       COMPANY-MASTER-IN                          00097900
098000                       RESERVATION-MASTER-IN.                     00098000
098100           OPEN OUTPUT INVOICE-MASTER-OUT                         00098100
098200                       INVOICE-ITEM-OUT                           00098200
098300                       REPORT-FILE.                               00098300
098400       815-EXIT.                                                  00098400
098500           EXIT.                                                  00098500
098600                                                                  00098600
098700       830-LOAD-COMPANY-TABLE.                                    00098700
098800           MOVE '830-LOAD-COMPANY-TABLE' TO PARA-NAME.            00098800
098900           PERFORM 831-READ-COMPANY-MASTER THRU 831-EXIT.         00098900
099000           IF COMP-LOAD-EOF                                       00099000
099100               GO TO 830-EXIT                                     00099100
099200           END-IF.                                                00099200
099300           ADD +1 TO COMP-MAX.                                    00099300
099400           MOVE COMPMSTR-IN-REC TO COMP-TABLE(COMP-MAX).          00099400
099500           PERFORM 831-READ-COMPANY-MASTER THRU 831-EXIT.         00099500
099600           GO TO 830-LOAD-COMPANY-TABLE.                          00099600
099700       830-EXIT.                                                  00099700
099800           EXIT.                                                  00099800
099900                                                                  00099900
100000       831-READ-COMPANY-MASTER.                                   00100000
100100           READ COMPANY-MASTER-IN                                 00100100
100200               AT END MOVE 'Y' TO COMP-LOAD-EOF-SW.               00100200
100300       831-EXIT.                                                  00100300
100400           EXIT.                                                  00100400
100500                                                                  00100500
100600       835-LOAD-RESERVATION-TABLE.                                00100600
100700           MOVE '835-LOAD-RESERVATION-TABLE' TO PARA-NAME.        00100700
100800           PERFORM 836-READ-RESERVATION-MASTER THRU 836-EXIT.     00100800
100900           IF RESV-LOAD-EOF                                       00100900
101000               GO TO 835-EXIT                                     00101000
101100           END-IF.                                                00101100
101200           ADD +1 TO RESV-MAX.                                    00101200
101300           MOVE RESVMSTR-IN-REC TO RESV-TABLE(RESV-MAX).          00101300
101400           PERFORM 836-READ-RESERVATION-MASTER THRU 836-EXIT.     00101400
101500           GO TO 835-LOAD-RESERVATION-TABLE.                      00101500
101600       835-EXIT.                                                  00101600
101700           EXIT.                                                  00101700
101800                                                                  00101800
101900       836-READ-RESERVATION-MASTER.                               00101900
102000           READ RESERVATION-MASTER-IN                             00102000
102100               AT END MOVE 'Y' TO RESV-LOAD-EOF-SW.               00102100
102200       836-EXIT.                                                  00102200
102300           EXIT.                                                  00102300
102400                                                                  00102400
102500       840-FIND-COMPANY.                                          00102500
102600           MOVE '840-FIND-COMPANY' TO PARA-NAME.                  00102600
102700           MOVE 'N' TO WS-COMP-FOUND-SW.                          00102700
102800           SET COMP-TAB-IX TO 1.                                  00102800
102900           SEARCH COMP-TABLE                                      00102900
103000               AT END NEXT SENTENCE                               00103000
103100               WHEN CO-COMPANY-ID(COMP-TAB-IX) = IT-COMPANY-ID    00103100
103200                   MOVE 'Y' TO WS-COMP-FOUND-SW                   00103200
103300           END-SEARCH.                                            00103300
103400                                                                  00103400
103500           IF NOT WS-COMP-FOUND                                   00103500
103600               MOVE 'N' TO WS-TRAN-OK-SW                          00103600
103700               MOVE 'COMPANY NOT FOUND' TO RPT-ERR-MSG            00103700
103800               MOVE IT-COMPANY-ID TO RPT-ERR-KEY                  00103800
103900               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00103900
104000           END-IF.                                                00104000
104100       840-EXIT.                                                  00104100
104200           EXIT.                                                  00104200
104300                                                                  00104300
104400       845-FIND-RESERVATION.                                      00104400
104500           MOVE '845-FIND-RESERVATION' TO PARA-NAME.              00104500
104600           MOVE 'N' TO WS-RESV-FOUND-SW.                          00104600
104700           SET RESV-TAB-IX TO 1.                                  00104700
104800           SEARCH RESV-TABLE                                      00104800
104900               AT END NEXT SENTENCE                               00104900
105000               WHEN RM-RESERVATION-ID(RESV-TAB-IX) =              00105000
105100                   IT-RESERVATION-ID                              00105100
105200                   MOVE 'Y' TO WS-RESV-FOUND-SW                   00105200
105300           END-SEARCH.                                            00105300
105400                                                                  00105400
105500           IF NOT WS-RESV-FOUND                                   00105500
105600               MOVE 'N' TO WS-TRAN-OK-SW                          00105600
105700               MOVE 'RESERVATION NOT FOUND' TO RPT-ERR-MSG        00105700
105800               MOVE IT-RESERVATION-ID TO RPT-ERR-KEY              00105800
105900               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00105900
106000           END-IF.                                                00106000
106100       845-EXIT.                                                  00106100
106200           EXIT.                                                  00106200
106300                                                                  00106300
106400       850-FIND-INVOICE.                                          00106400
106500           MOVE '850-FIND-INVOICE' TO PARA-NAME.                  00106500
106600           MOVE 'N' TO WS-INVC-FOUND-SW.                          00106600
106700           SET INVC-TAB-IX TO 1.                                  00106700
106800           SEARCH INVC-TABLE                                      00106800
106900               AT END NEXT SENTENCE                               00106900
107000               WHEN IM-INVOICE-ID(INVC-TAB-IX) = IT-INVOICE-ID    00107000
107100                   MOVE 'Y' TO WS-INVC-FOUND-SW                   00107100
107200           END-SEARCH.                                            00107200
107300                                                                  00107300
107400           IF NOT WS-INVC-FOUND                                   00107400
107500               MOVE 'N' TO WS-TRAN-OK-SW                          00107500
107600               MOVE 'INVOICE NOT FOUND' TO RPT-ERR-MSG            00107600
107700               MOVE IT-INVOICE-ID TO RPT-ERR-KEY                  00107700
107800               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00107800
107900           END-IF.                                                00107900
108000       850-EXIT.                                                  00108000
108100           EXIT.                                                  00108100
108200                                                                  00108200
108300       851-FIND-ITEM.                                             00108300
108400      *** LOCATES AN INVOICE-ITEM LINE BY ITEM-ID FOR             00108400
108500      *** 262-REMOVE-ITEM-LINE.  CHG0923.                         00108500
108600           MOVE '851-FIND-ITEM' TO PARA-NAME.                     00108600
108700           MOVE 'N' TO WS-ITEM-FOUND-SW.                          00108700
108800           SET ITEM-TAB-IX TO 1.                                  00108800
108900           SEARCH INVC-ITEM-TABLE                                 00108900
109000               AT END NEXT SENTENCE                               00109000
109100               WHEN II-INVOICE-ITEM-ID(ITEM-TAB-IX) = IT-ITEM-ID  00109100
109200                   MOVE 'Y' TO WS-ITEM-FOUND-SW                   00109200
109300           END-SEARCH.                                            00109300
109400                                                                  00109400
109500           IF NOT WS-ITEM-FOUND                                   00109500
109600               MOVE 'N' TO WS-TRAN-OK-SW                          00109600
109700               MOVE 'INVOICE ITEM NOT FOUND' TO RPT-ERR-MSG       00109700
109800               MOVE IT-ITEM-ID TO RPT-ERR-KEY                     00109800
109900               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00109900
110000           END-IF.                                                00110000
110100       851-EXIT.                                                  00110100
110200           EXIT.                                                  00110200
110300                                                                  00110300
110400       855-REWRITE-MASTER.                                        00110400
110500      *** TWO-STAGE REWRITE - THE INVOICE HEADER TABLE FIRST, THEN00110500
110600      *** THE INVOICE-ITEM TABLE AT 857-REWRITE-ITEM-MASTER.      00110600
110700      *** DELETED ROWS IN EITHER TABLE ARE SKIPPED RATHER THAN    00110700
110800      *** WRITTEN.  CHG0923.                                      00110800
110900           MOVE '855-REWRITE-MASTER' TO PARA-NAME.                00110900
111000           MOVE 1 TO INVC-IX.                                     00111000
111100       855-REWRITE-LOOP.                                          00111100
111200           IF INVC-IX > INVC-MAX                                  00111200
111300               GO TO 857-REWRITE-ITEM-MASTER                      00111300
111400           END-IF.                                                00111400
111500           IF IM-STATUS-DELETED(INVC-IX)                          00111500
111600               ADD 1 TO INVC-IX                                   00111600
111700               GO TO 855-REWRITE-LOOP                             00111700
111800           END-IF.                                                00111800
111900           MOVE INVC-TABLE(INVC-IX) TO INVCMSTR-OUT-REC.          00111900
112000           WRITE INVCMSTR-OUT-REC.                                00112000
112100           ADD 1 TO INVC-IX.                                      00112100
112200           GO TO 855-REWRITE-LOOP.                                00112200
112300                                                                  00112300
112400       857-REWRITE-ITEM-MASTER.                                   00112400
112500           MOVE 1 TO ITEM-IX.                                     00112500
112600       857-REWRITE-ITEM-LOOP.                                     00112600
112700           IF ITEM-IX > ITEM-MAX                                  00112700
112800               GO TO 855-EXIT                                     00112800
112900           END-IF.                                                00112900
113000           IF II-STATUS-DELETED(ITEM-IX)                          00113000
113100               ADD 1 TO ITEM-IX                                   00113100
113200               GO TO 857-REWRITE-ITEM-LOOP                        00113200
113300           END-IF.                                                00113300
113400           MOVE INVC-ITEM-TABLE(ITEM-IX) TO INVCITEM-OUT-REC.     00113400
113500           WRITE INVCITEM-OUT-REC.                                00113500
113600           ADD 1 TO ITEM-IX.                                      00113600
113700           GO TO 857-REWRITE-ITEM-LOOP.                           00113700
113800       855-EXIT.                                                  00113800
113900           EXIT.                                                  00113900
114000                                                                  00114000
114100       860-READ-INVC-TRAN.                                        00114100
114200           MOVE '860-READ-INVC-TRAN' TO PARA-NAME.                00114200
114300           READ INVOICE-TRANS                                     00114300
114400               AT END MOVE 'Y' TO INVC-TRAN-EOF-SW.               00114400
114500       860-EXIT.                                                  00114500
114600           EXIT.                                                  00114600
114700                                                                  00114700
114800       890-ADD-DAYS-TO-DATE.                                      00114800
114900      *** ADVANCE WS-WORK-DATE BY WS-DAYS-TO-ADD CALENDAR DAYS,   00114900
115000      * ONE                                                       00115000
115100      *** DAY AT A TIME, CARRYING ACROSS MONTH AND YEAR           00115100
115200      * BOUNDARIES.                                               00115200
115300           MOVE '890-ADD-DAYS-TO-DATE' TO PARA-NAME.              00115300
115400           IF WS-DAYS-TO-ADD > 0                                  00115400
115500               ADD 1 TO WS-WORK-DD                                00115500
115600               PERFORM 891-DETERMINE-MONTH-LENGTH THRU 891-EXIT   00115600
115700               IF WS-WORK-DD > WS-MONTH-LENGTH                    00115700
115800                   MOVE 1 TO WS-WORK-DD                           00115800
115900                   ADD 1 TO WS-WORK-MM                            00115900
116000                   IF WS-WORK-MM > 12                             00116000
116100                       MOVE 1 TO WS-WORK-MM                       00116100
116200                       ADD 1 TO WS-WORK-CCYY                      00116200
116300                   END-IF                                         00116300
116400               END-IF                                             00116400
116500               SUBTRACT 1 FROM WS-DAYS-TO-ADD                     00116500
116600               GO TO 890-ADD-DAYS-TO-DATE                         00116600
116700           END-IF.                                                00116700
116800       890-EXIT.                                                  00116800
116900           EXIT.                                                  00116900
117000                                                                  00117000
117100       891-DETERMINE-MONTH-LENGTH.                                00117100
117200      *** FEBRUARY LENGTH DEPENDS ON THE LEAP-YEAR TEST AT 892.   00117200
117300           MOVE '891-DETERMINE-MONTH-LENGTH' TO PARA-NAME.        00117300
117400           SET MLEN-IX TO WS-WORK-MM.                             00117400
117500           MOVE WS-MONTH-LEN-TABLE(MLEN-IX) TO WS-MONTH-LENGTH.   00117500
117600           IF WS-WORK-MM = 2                                      00117600
117700               PERFORM 892-TEST-LEAP-YEAR THRU 892-EXIT           00117700
117800               IF WS-LEAP-YEAR                                    00117800
117900                   MOVE 29 TO WS-MONTH-LENGTH                     00117900
118000               END-IF                                             00118000
118100           END-IF.                                                00118100
118200       891-EXIT.                                                  00118200
118300           EXIT.                                                  00118300
118400                                                                  00118400
118500       892-TEST-LEAP-YEAR.                                        00118500
118600      *** LEAP IF DIVISIBLE BY 4 AND NOT BY 100, OR DIVISIBLE BY  00118600
118700      * 400.                                                      00118700
118800           MOVE '892-TEST-LEAP-YEAR' TO PARA-NAME.                00118800
118900           MOVE 'N' TO WS-LEAP-YEAR-SW.                           00118900
119000           DIVIDE WS-WORK-CCYY BY 4   GIVING WS-LEAP-QUOT         00119000
119100                                      REMAINDER WS-LEAP-REM-1.    00119100
119200           DIVIDE WS-WORK-CCYY BY 100 GIVING WS-LEAP-QUOT         00119200
119300                                      REMAINDER WS-LEAP-REM-2.    00119300
119400           DIVIDE WS-WORK-CCYY BY 400 GIVING WS-LEAP-QUOT         00119400
119500                                      REMAINDER WS-LEAP-REM-3.    00119500
119600           IF WS-LEAP-REM-1 = 0 AND WS-LEAP-REM-2 NOT = 0         00119600
119700               MOVE 'Y' TO WS-LEAP-YEAR-SW                        00119700
119800           END-IF.                                                00119800
119900           IF WS-LEAP-REM-3 = 0                                   00119900
120000               MOVE 'Y' TO WS-LEAP-YEAR-SW                        00120000
120100           END-IF.                                                00120100
120200       892-EXIT.                                                  00120200
120300           EXIT.                                                  00120300
120400                                                                  00120400
120500       899-REPORT-REJECT.                                         00120500
120600           MOVE '899-REPORT-REJECT' TO PARA-NAME.                 00120600
120700           WRITE REPORT-RECORD FROM RPT-ERR-DETAIL.               00120700
120800       899-EXIT.                                                  00120800
120900           EXIT.                                                  00120900
121000                                                                  00121000
121100       900-END-OF-JOB.                                            00121100
121200           MOVE '900-END-OF-JOB' TO PARA-NAME.                    00121200
121300           PERFORM 855-REWRITE-MASTER THRU 855-EXIT.              00121300
121400           MOVE WS-TODAY-MM   TO RPT-MM.                          00121400
121500           MOVE WS-TODAY-DD   TO RPT-DD.                          00121500
121600           MOVE WS-TODAY-CCYY TO RPT-CCYY.                        00121600
121700           WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.       00121700
121800                                                                  00121800
121900           WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.       00121900
122000           MOVE 'SUBSCRIPTION'   TO RPT-TRAN-NAME.                00122000
122100           MOVE NUM-SUBSCR-INVOICES TO RPT-NUM-REQ.               00122100
122200           MOVE NUM-SUBSCR-INVOICES TO RPT-NUM-PROC.              00122200
122300           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00122300
122400                                                                  00122400
122500           MOVE 'COMMISSION'     TO RPT-TRAN-NAME.                00122500
122600           MOVE NUM-COMM-INVOICES TO RPT-NUM-REQ.                 00122600
122700           MOVE NUM-COMM-INVOICES TO RPT-NUM-PROC.                00122700
122800           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00122800
122900                                                                  00122900
123000           MOVE 'RESERVATION'    TO RPT-TRAN-NAME.                00123000
123100           MOVE NUM-RESV-INVOICES TO RPT-NUM-REQ.                 00123100
123200           MOVE NUM-RESV-INVOICES TO RPT-NUM-PROC.                00123200
123300           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00123300
123400                                                                  00123400
123500           MOVE 'STATUS CHANGE'  TO RPT-TRAN-NAME.                00123500
123600           MOVE NUM-STATUS-REQUESTS  TO RPT-NUM-REQ.              00123600
123700           MOVE NUM-STATUS-PROCESSED TO RPT-NUM-PROC.             00123700
123800           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00123800
123900                                                                  00123900
124000           MOVE 'DELETE'         TO RPT-TRAN-NAME.                00124000
124100           MOVE NUM-DELETE-REQUESTS  TO RPT-NUM-REQ.              00124100
124200           MOVE NUM-DELETE-PROCESSED TO RPT-NUM-PROC.             00124200
124300           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00124300
124400                                                                  00124400
124500           MOVE 'ITEM CHANGE'    TO RPT-TRAN-NAME.                00124500
124600           MOVE NUM-ITEMCHG-REQUESTS  TO RPT-NUM-REQ.             00124600
124700           MOVE NUM-ITEMCHG-PROCESSED TO RPT-NUM-PROC.            00124700
124800           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00124800
124900                                                                  00124900
125000           MOVE 'REJECTED'       TO RPT-TRAN-NAME.                00125000
125100           MOVE NUM-TRAN-ERRORS  TO RPT-NUM-REQ.                  00125100
125200           MOVE ZEROS            TO RPT-NUM-PROC.                 00125200
125300           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00125300
125400                                                                  00125400
125500           MOVE WS-GRAND-TOTAL-AMOUNT TO RPT-GRAND-TOTAL.         00125500
125600           WRITE REPORT-RECORD FROM RPT-DOLLAR-TOTAL AFTER 2.     00125600
125700                                                                  00125700
125800           PERFORM 980-CLOSE-FILES THRU 980-EXIT.                 00125800
125900       900-EXIT.                                                  00125900
126000           EXIT.                                                  00126000
126100                                                                  00126100
126200       980-CLOSE-FILES.                                           00126200
126300           MOVE '980-CLOSE-FILES' TO PARA-NAME.                   00126300
126400           CLOSE INVOICE-TRANS                                    00126400
126500                 COMPANY-MASTER-IN                                00126500
126600                 RESERVATION-MASTER-IN                            00126600
126700                 INVOICE-MASTER-OUT                               00126700
126800                 INVOICE-ITEM-OUT                                 00126800
126900                 REPORT-FILE.                                     00126900
127000       980-EXIT.                                                  00127000
127100           EXIT.                                                  00127100
127200                                                                  00127200
127300                                                                  00127300
127400                                                                  00127400
