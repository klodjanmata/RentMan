000100      ************************************************************00000100
000200      * LICENSED MATERIALS - PROPERTY OF IBM                      00000200
000300      * ALL RIGHTS RESERVED                                       00000300
000400      ************************************************************00000400
000500      * PROGRAM:  MNTNPROC                                        00000500
000600      *                                                           00000600
000700      * AUTHOR :  R. H. McKenna                                   00000700
000800      *                                                           00000800
000900      * READS A SEQUENTIAL MAINTENANCE TRANSACTION FILE AND       00000900
001000      * APPLIES THE REQUESTED CREATE / START / COMPLETE / CANCEL  00001000
001100      * ACTION AGAINST THE IN-MEMORY MAINTENANCE MASTER TABLE,    00001100
001200      * UPDATING THE LINKED VEHICLE'S STATUS, MILEAGE AND         00001200
001300      * MAINTENANCE DATES AS A SIDE EFFECT.  BOTH MASTERS ARE     00001300
001400      * REWRITTEN AT EOJ.                                         00001400
001500      *                                                           00001500
001600      * MAINTENANCE HISTORY                                       00001600
001700      *   2015-06-11  RHM  INITIAL VERSION FOR RENTMAN CONVERSION.00001700
001800      *   2017-11-29  DJT  CHG0549 ADDED START/COMPLETE           00001800
001900      *                    TRANSITIONS AND VEHICLE-STATUS EFFECTS.00001900
002000      *   1999-02-19  RHM  Y2K REMEDIATION - WINDOWED THE TWO     00002000
002100      *                    DIGIT SYSTEM DATE AT 050-GET-CURRENT-  00002100
002200      *                    DATE.                                  00002200
002300      *   2020-02-11  SPK  CHG0988 ADDED RECURRENCE ROLL FORWARD  00002300
002400      *                    OF THE VEHICLE'S NEXT-MAINTENANCE-DATE.00002400
002500      *   2023-05-30  MLF  CHG1230 ADDED THE WARRANTY/OVERDUE     00002500
002600      *                    COUNTS TO THE END-OF-RUN REPORT.       00002600
002700      ************************************************************00002700
002800       IDENTIFICATION DIVISION.                                   00002800
002900       PROGRAM-ID.     MNTNPROC.                                  00002900
003000       AUTHOR.         R. H. MCKENNA.                             00003000
003100       INSTALLATION.   COBOL DEVELOPMENT CENTER.                  00003100
003200       DATE-WRITTEN.   06/11/85.                                  00003200
003300       DATE-COMPILED.  06/11/85.                                  00003300
003400       SECURITY.       NON-CONFIDENTIAL.                          00003400
003500      *                                                           00003500
003600       ENVIRONMENT DIVISION.                                      00003600
003700       CONFIGURATION SECTION.                                     00003700
003800       SOURCE-COMPUTER. IBM-390.                                  00003800
003900       OBJECT-COMPUTER. IBM-390.                                  00003900
004000       SPECIAL-NAMES.                                             00004000
004100           C01 IS TOP-OF-FORM                                     00004100
004200           UPSI-0 ON RPT-SWITCH-ON                                00004200
004300                  OFF RPT-SWITCH-OFF.                             00004300
004400       INPUT-OUTPUT SECTION.                                      00004400
004500       FILE-CONTROL.                                              00004500
004600           SELECT MAINTENANCE-TRANS ASSIGN TO MAINTRAN            00004600
004700               ORGANIZATION IS LINE SEQUENTIAL                    00004700
004800               FILE STATUS  IS WS-MAINTRAN-STATUS.                00004800
004900                                                                  00004900
005000           SELECT VEHICLE-MASTER-IN ASSIGN TO VEHMSTR             00005000
005100               ORGANIZATION IS LINE SEQUENTIAL                    00005100
005200               FILE STATUS  IS WS-VEHMSTR-STATUS.                 00005200
005300                                                                  00005300
005400           SELECT VEHICLE-MASTER-OUT ASSIGN TO VEHMOUT            00005400
005500               ORGANIZATION IS LINE SEQUENTIAL                    00005500
005600               FILE STATUS  IS WS-VEHMOUT-STATUS.                 00005600
005700                                                                  00005700
005800           SELECT MAINTENANCE-MASTER-IN ASSIGN TO MAINMSTR        00005800
005900               ORGANIZATION IS LINE SEQUENTIAL                    00005900
006000               FILE STATUS  IS WS-MAINMSTR-STATUS.                00006000
006100                                                                  00006100
006200           SELECT MAINTENANCE-MASTER-OUT ASSIGN TO MAINMOUT       00006200
006300               ORGANIZATION IS LINE SEQUENTIAL                    00006300
006400               FILE STATUS  IS WS-MAINMOUT-STATUS.                00006400
006500                                                                  00006500
006600           SELECT REPORT-FILE ASSIGN TO MAINRPT                   00006600
006700               FILE STATUS  IS WS-REPORT-STATUS.                  00006700
006800                                                                  00006800
006900      ************************************************************00006900
007000       DATA DIVISION.                                             00007000
007100       FILE SECTION.                                              00007100
007200                                                                  00007200
007300       FD  MAINTENANCE-TRANS                                      00007300
007400           RECORDING MODE IS F                                    00007400
007500           LABEL RECORDS ARE STANDARD                             00007500
007600           BLOCK CONTAINS 0 RECORDS.                              00007600
007700       COPY MAINTRAN.                                             00007700
007800                                                                  00007800
007900       FD  VEHICLE-MASTER-IN                                      00007900
008000           RECORDING MODE IS F                                    00008000
008100           LABEL RECORDS ARE STANDARD                             00008100
008200           BLOCK CONTAINS 0 RECORDS.                              00008200
008300       01  VEHMSTR-IN-REC                  PIC X(130).            00008300
008400                                                                  00008400
008500       FD  VEHICLE-MASTER-OUT                                     00008500
008600           RECORDING MODE IS F                                    00008600
008700           LABEL RECORDS ARE STANDARD                             00008700
008800           BLOCK CONTAINS 0 RECORDS.                              00008800
008900       01  VEHMSTR-OUT-REC                 PIC X(130).            00008900
009000                                                                  00009000
009100       FD  MAINTENANCE-MASTER-IN                                  00009100
009200           RECORDING MODE IS F                                    00009200
009300           LABEL RECORDS ARE STANDARD                             00009300
009400           BLOCK CONTAINS 0 RECORDS.                              00009400
009500       01  MAINMSTR-IN-REC                 PIC X(151).            00009500
009600                                                                  00009600
009700       FD  MAINTENANCE-MASTER-OUT                                 00009700
009800           RECORDING MODE IS F                                    00009800
009900           LABEL RECORDS ARE STANDARD                             00009900
010000           BLOCK CONTAINS 0 RECORDS.                              00010000
010100       01  MAINMSTR-OUT-REC                PIC X(151).            00010100
010200                                                                  00010200
010300       FD  REPORT-FILE                                            00010300
010400           RECORDING MODE IS F.                                   00010400
010500       01  REPORT-RECORD                   PIC X(132).            00010500
010600                                                                  00010600
010700      ************************************************************00010700
010800       WORKING-STORAGE SECTION.                                   00010800
010900      ************************************************************00010900
011000       01  WS-FILE-STATUS-CODES.                                  00011000
011100           05  WS-MAINTRAN-STATUS      PIC X(2) VALUE SPACES.     00011100
011200           05  WS-VEHMSTR-STATUS       PIC X(2) VALUE SPACES.     00011200
011300           05  WS-VEHMOUT-STATUS       PIC X(2) VALUE SPACES.     00011300
011400           05  WS-MAINMSTR-STATUS      PIC X(2) VALUE SPACES.     00011400
011500           05  WS-MAINMOUT-STATUS      PIC X(2) VALUE SPACES.     00011500
011600           05  WS-REPORT-STATUS        PIC X(2) VALUE SPACES.     00011600
011700                                                                  00011700
011800       01  WS-SWITCHES.                                           00011800
011900           05  MAINT-TRAN-EOF-SW       PIC X(1) VALUE 'N'.        00011900
012000               88  MAINT-TRAN-EOF          VALUE 'Y'.             00012000
012100           05  VEH-LOAD-EOF-SW         PIC X(1) VALUE 'N'.        00012100
012200               88  VEH-LOAD-EOF             VALUE 'Y'.            00012200
012300           05  MAINT-LOAD-EOF-SW       PIC X(1) VALUE 'N'.        00012300
012400               88  MAINT-LOAD-EOF           VALUE 'Y'.            00012400
012500           05  WS-VEH-FOUND-SW         PIC X(1) VALUE 'N'.        00012500
012600               88  WS-VEH-FOUND             VALUE 'Y'.            00012600
012700           05  WS-MAINT-FOUND-SW       PIC X(1) VALUE 'N'.        00012700
012800               88  WS-MAINT-FOUND           VALUE 'Y'.            00012800
012900           05  WS-TRAN-OK-SW           PIC X(1) VALUE 'Y'.        00012900
013000               88  WS-TRAN-OK               VALUE 'Y'.            00013000
013100           05  WS-DELETE-OK-SW         PIC X(1) VALUE 'Y'.        00013100
013200               88  WS-DELETE-OK             VALUE 'Y'.            00013200
013300                                                                  00013300
013400       01  PARA-NAME                   PIC X(40) VALUE SPACES.    00013400
013500                                                                  00013500
013600       01  WS-CURRENT-DATE-FIELDS.                                00013600
013700           05  WS-SYS-DATE-6           PIC 9(6).                  00013700
013800           05  WS-SYS-DATE-R REDEFINES WS-SYS-DATE-6.             00013800
013900               10  WS-SYS-YY           PIC 9(2).                  00013900
014000               10  WS-SYS-MM           PIC 9(2).                  00014000
014100               10  WS-SYS-DD           PIC 9(2).                  00014100
014200           05  WS-CENTURY              PIC 9(2) COMP.             00014200
014300           05  WS-TODAY-CCYYMMDD       PIC 9(8).                  00014300
014400           05  WS-TODAY-R REDEFINES WS-TODAY-CCYYMMDD.            00014400
014500               10  WS-TODAY-CCYY       PIC 9(4).                  00014500
014600               10  WS-TODAY-MM         PIC 9(2).                  00014600
014700               10  WS-TODAY-DD         PIC 9(2).                  00014700
014800                                                                  00014800
014900       01  WS-SCHED-DEFAULT-AREA.                                 00014900
015000           05  WS-SCHED-DATE-OUT       PIC 9(8).                  00015000
015100           05  WS-SCHED-DATE-R REDEFINES WS-SCHED-DATE-OUT.       00015100
015200               10  WS-SCHED-OUT-CCYY   PIC 9(4).                  00015200
015300               10  WS-SCHED-OUT-MM     PIC 9(2).                  00015300
015400               10  WS-SCHED-OUT-DD     PIC 9(2).                  00015400
015500                                                                  00015500
015600       01  WS-MONTH-ROLL-AREA.                                    00015600
015700           05  WS-ROLL-CCYY            PIC 9(4).                  00015700
015800           05  WS-ROLL-MM              PIC 9(4).                  00015800
015900           05  WS-ROLL-DATE-OUT        PIC 9(8).                  00015900
016000           05  WS-ROLL-DATE-R REDEFINES WS-ROLL-DATE-OUT.         00016000
016100               10  WS-ROLL-OUT-CCYY    PIC 9(4).                  00016100
016200               10  WS-ROLL-OUT-MM      PIC 9(2).                  00016200
016300               10  WS-ROLL-OUT-DD      PIC 9(2).                  00016300
016400                                                                  00016400
016500       01  WS-TABLE-SUBSCRIPTS.                                   00016500
016600           05  VEH-IX                  PIC 9(4) COMP.             00016600
016700           05  VEH-MAX                 PIC 9(4) COMP VALUE 0.     00016700
016800           05  MAINT-IX                PIC 9(4) COMP.             00016800
016900           05  MAINT-MAX               PIC 9(4) COMP VALUE 0.     00016900
017000           05  MAINT-NEW-IX            PIC 9(4) COMP.             00017000
017100                                                                  00017100
017200       01  REPORT-TOTALS.                                         00017200
017300           05  NUM-CREATE-REQUESTS     PIC S9(7) COMP-3 VALUE +0. 00017300
017400           05  NUM-CREATE-PROCESSED    PIC S9(7) COMP-3 VALUE +0. 00017400
017500           05  NUM-START-REQUESTS      PIC S9(7) COMP-3 VALUE +0. 00017500
017600           05  NUM-START-PROCESSED     PIC S9(7) COMP-3 VALUE +0. 00017600
017700           05  NUM-COMPLETE-REQUESTS   PIC S9(7) COMP-3 VALUE +0. 00017700
017800           05  NUM-COMPLETE-PROCESSED  PIC S9(7) COMP-3 VALUE +0. 00017800
017900           05  NUM-CANCEL-REQUESTS     PIC S9(7) COMP-3 VALUE +0. 00017900
018000           05  NUM-CANCEL-PROCESSED    PIC S9(7) COMP-3 VALUE +0. 00018000
018100           05  NUM-DELETE-REQUESTS     PIC S9(7) COMP-3 VALUE +0. 00018100
018200           05  NUM-DELETE-PROCESSED    PIC S9(7) COMP-3 VALUE +0. 00018200
018300           05  NUM-TRAN-ERRORS         PIC S9(7) COMP-3 VALUE +0. 00018300
018400           05  NUM-UNDER-WARRANTY      PIC S9(7) COMP-3 VALUE +0. 00018400
018500           05  NUM-OVERDUE             PIC S9(7) COMP-3 VALUE +0. 00018500
018600                                                                  00018600
018700      * IN-MEMORY VEHICLE MASTER TABLE - REWRITTEN TO VEHMOUT     00018700
018800       01  VEH-TABLE-AREA.                                        00018800
018900           05  VEH-TABLE OCCURS 1000 TIMES                        00018900
019000                         INDEXED BY VEH-TAB-IX.                   00019000
019100               10  VM-VEHICLE-ID            PIC 9(09).            00019100
019200               10  VM-COMPANY-ID            PIC 9(09).            00019200
019300               10  VM-MAKE                  PIC X(15).            00019300
019400               10  VM-MODEL                 PIC X(15).            00019400
019500               10  VM-MODEL-YEAR            PIC 9(04).            00019500
019600               10  VM-LICENSE-PLATE         PIC X(12).            00019600
019700               10  VM-VEHICLE-TYPE          PIC X(12).            00019700
019800               10  VM-VEHICLE-STATUS        PIC X(14).            00019800
019900                   88  VM-STATUS-AVAILABLE   VALUE 'AVAILABLE'.   00019900
020000                   88  VM-STATUS-RENTED      VALUE 'RENTED'.      00020000
020100                   88  VM-STATUS-MAINTENANCE VALUE 'MAINTENANCE'. 00020100
020200                   88  VM-STATUS-OUT-OF-SVC                       00020200
020300                                           VALUE 'OUT_OF_SERVICE'.00020300
020400               10  VM-DAILY-RATE            PIC S9(08)V99.        00020400
020500               10  VM-MILEAGE               PIC 9(07).            00020500
020600               10  VM-LAST-MAINT-DATE       PIC 9(08).            00020600
020700               10  VM-NEXT-MAINT-DATE       PIC 9(08).            00020700
020800               10  FILLER                   PIC X(07).            00020800
020900                                                                  00020900
021000      * IN-MEMORY MAINTENANCE MASTER TABLE - REWRITTEN TO MAINMOUT00021000
021100       01  MAINT-TABLE-AREA.                                      00021100
021200           05  MAINT-TABLE OCCURS 2000 TIMES                      00021200
021300                          INDEXED BY MAINT-TAB-IX.                00021300
021400               10  MM-MAINTENANCE-ID        PIC 9(09).            00021400
021500               10  MM-MAINTENANCE-NUMBER    PIC X(14).            00021500
021600               10  MM-VEHICLE-ID            PIC 9(09).            00021600
021700               10  MM-COMPANY-ID            PIC 9(09).            00021700
021800               10  MM-MAINTENANCE-TYPE      PIC X(15).            00021800
021900               10  MM-MAINTENANCE-STATUS    PIC X(14).            00021900
022000                   88  MM-STATUS-SCHEDULED    VALUE 'SCHEDULED'.  00022000
022100                   88  MM-STATUS-IN-PROGRESS  VALUE 'IN_PROGRESS'.00022100
022200                   88  MM-STATUS-COMPLETED    VALUE 'COMPLETED'.  00022200
022300                   88  MM-STATUS-CANCELLED    VALUE 'CANCELLED'.  00022300
022400                   88  MM-STATUS-ON-HOLD      VALUE 'ON_HOLD'.    00022400
022500                   88  MM-STATUS-WAITING-PARTS                    00022500
022600                                            VALUE 'WAITING_PARTS'.00022600
022700                   88  MM-STATUS-DELETED      VALUE 'DELETED'.    00022700
022800               10  MM-SCHEDULED-DATE        PIC 9(08).            00022800
022900               10  MM-START-DATE            PIC 9(08).            00022900
023000               10  MM-COMPLETION-DATE       PIC 9(08).            00023000
023100               10  MM-ESTIMATED-COST        PIC S9(08)V99.        00023100
023200               10  MM-ACTUAL-COST           PIC S9(08)V99.        00023200
023300               10  MM-LABOR-COST            PIC S9(08)V99.        00023300
023400               10  MM-PARTS-COST            PIC S9(08)V99.        00023400
023500               10  MM-WARRANTY-PERIOD-MOS   PIC 9(03).            00023500
023600               10  MM-WARRANTY-EXPIRY-DATE  PIC 9(08).            00023600
023700               10  MM-IS-RECURRING          PIC X(01).            00023700
023800                   88  MM-RECURRING-YES         VALUE 'Y'.        00023800
023900               10  MM-RECURRENCE-INTERVAL-MOS PIC 9(03).          00023900
024000               10  FILLER                   PIC X(02).            00024000
024100                                                                  00024100
024200      ************************************************************00024200
024300      *        REPORT LINES                                       00024300
024400      ************************************************************00024400
024500       01  RPT-HEADER1.                                           00024500
024600           05  FILLER                  PIC X(40)                  00024600
024700               VALUE 'RENTMAN MAINTENANCE RUN REPORT      DATE:'. 00024700
024800           05  RPT-MM                  PIC 99.                    00024800
024900           05  FILLER                  PIC X VALUE '/'.           00024900
025000           05  RPT-DD                  PIC 99.                    00025000
025100           05  FILLER                  PIC X VALUE '/'.           00025100
025200           05  RPT-CCYY                PIC 9999.                  00025200
025300           05  FILLER                  PIC X(76) VALUE SPACES.    00025300
025400                                                                  00025400
025500       01  RPT-ERR-DETAIL.                                        00025500
025600           05  FILLER                  PIC X(25)                  00025600
025700               VALUE '  *** REJECTED - '.                         00025700
025800           05  RPT-ERR-MSG             PIC X(40) VALUE SPACES.    00025800
025900           05  RPT-ERR-KEY             PIC X(20) VALUE SPACES.    00025900
026000           05  FILLER                  PIC X(47) VALUE SPACES.    00026000
026100                                                                  00026100
026200       01  RPT-STATS-HDR1.                                        00026200
026300           05  FILLER PIC X(30) VALUE 'TRANSACTION TOTALS:'.      00026300
026400           05  FILLER PIC X(102) VALUE SPACES.                    00026400
026500       01  RPT-STATS-DETAIL.                                      00026500
026600           05  RPT-TRAN-NAME           PIC X(16).                 00026600
026700           05  RPT-REQUESTS-LBL    PIC X(11) VALUE 'REQUESTED:'.  00026700
026800           05  RPT-NUM-REQ             PIC ZZZ,ZZ9.               00026800
026900           05  FILLER                  PIC X(4)  VALUE SPACES.    00026900
027000           05  RPT-PROC-LBL        PIC X(11) VALUE 'PROCESSED:'.  00027000
027100           05  RPT-NUM-PROC            PIC ZZZ,ZZ9.               00027100
027200           05  FILLER                  PIC X(72) VALUE SPACES.    00027200
027300                                                                  00027300
027400      ************************************************************00027400
027500       PROCEDURE DIVISION.                                        00027500
027600      ************************************************************00027600
027700       000-MAIN.                                                  00027700
027800           PERFORM 000-SETUP-RTN THRU 000-EXIT.                   00027800
027900                                                                  00027900
028000           PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT         00028000
028100               UNTIL MAINT-TRAN-EOF.                              00028100
028200                                                                  00028200
028300           PERFORM 900-END-OF-JOB THRU 900-EXIT.                  00028300
028400           GOBACK.                                                00028400
028500                                                                  00028500
028600       000-SETUP-RTN.                                             00028600
028700           MOVE '000-SETUP-RTN' TO PARA-NAME.                     00028700
028800           PERFORM 815-OPEN-FILES THRU 815-EXIT.                  00028800
028900           PERFORM 050-GET-CURRENT-DATE THRU 050-EXIT.            00028900
029000           PERFORM 820-LOAD-VEHICLE-TABLE THRU 820-EXIT.          00029000
029100           PERFORM 830-LOAD-MAINTENANCE-TABLE THRU 830-EXIT.      00029100
029200           PERFORM 860-READ-MAINT-TRAN THRU 860-EXIT.             00029200
029300       000-EXIT.                                                  00029300
029400           EXIT.                                                  00029400
029500                                                                  00029500
029600       050-GET-CURRENT-DATE.                                      00029600
029700      *** Y2K WINDOW:  YY LESS THAN 50 IS 20XX, OTHERWISE 19XX.   00029700
029800           MOVE '050-GET-CURRENT-DATE' TO PARA-NAME.              00029800
029900           ACCEPT WS-SYS-DATE-6 FROM DATE.                        00029900
030000           IF WS-SYS-YY < 50                                      00030000
030100               MOVE 20 TO WS-CENTURY                              00030100
030200           ELSE                                                   00030200
030300               MOVE 19 TO WS-CENTURY                              00030300
030400           END-IF.                                                00030400
030500           MOVE WS-CENTURY TO WS-TODAY-CCYY(1:2).                 00030500
030600           MOVE WS-SYS-YY  TO WS-TODAY-CCYY(3:2).                 00030600
030700           MOVE WS-SYS-MM  TO WS-TODAY-MM.                        00030700
030800           MOVE WS-SYS-DD  TO WS-TODAY-DD.                        00030800
030900       050-EXIT.                                                  00030900
031000           EXIT.                                                  00031000
031100                                                                  00031100
031200       100-PROCESS-TRANSACTIONS.                                  00031200
031300           MOVE '100-PROCESS-TRANSACTIONS' TO PARA-NAME.          00031300
031400           MOVE 'Y' TO WS-TRAN-OK-SW.                             00031400
031500                                                                  00031500
031600           EVALUATE TRUE                                          00031600
031700               WHEN MT-TRAN-CREATE                                00031700
031800                   ADD +1 TO NUM-CREATE-REQUESTS                  00031800
031900                   PERFORM 200-PROCESS-CREATE-TRAN THRU 200-EXIT  00031900
032000                   IF WS-TRAN-OK                                  00032000
032100                       ADD +1 TO NUM-CREATE-PROCESSED             00032100
032200                   END-IF                                         00032200
032300               WHEN MT-TRAN-START                                 00032300
032400                   ADD +1 TO NUM-START-REQUESTS                   00032400
032500                   PERFORM 210-PROCESS-START-TRAN THRU 210-EXIT   00032500
032600                   IF WS-TRAN-OK                                  00032600
032700                       ADD +1 TO NUM-START-PROCESSED              00032700
032800                   END-IF                                         00032800
032900               WHEN MT-TRAN-COMPLETE                              00032900
033000                   ADD +1 TO NUM-COMPLETE-REQUESTS                00033000
033100                   PERFORM 220-PROCESS-COMPLETE-TRAN THRU 220-EXIT00033100
033200                   IF WS-TRAN-OK                                  00033200
033300                       ADD +1 TO NUM-COMPLETE-PROCESSED           00033300
033400                   END-IF                                         00033400
033500               WHEN MT-TRAN-CANCEL                                00033500
033600                   ADD +1 TO NUM-CANCEL-REQUESTS                  00033600
033700                   PERFORM 230-PROCESS-CANCEL-TRAN THRU 230-EXIT  00033700
033800                   IF WS-TRAN-OK                                  00033800
033900                       ADD +1 TO NUM-CANCEL-PROCESSED             00033900
034000                   END-IF                                         00034000
034100               WHEN MT-TRAN-DELETE                                00034100
034200                   ADD +1 TO NUM-DELETE-REQUESTS                  00034200
034300                   PERFORM 240-PROCESS-DELETE-TRAN THRU 240-EXIT  00034300
034400                   IF WS-TRAN-OK                                  00034400
034500                       ADD +1 TO NUM-DELETE-PROCESSED             00034500
034600                   END-IF                                         00034600
034700               WHEN OTHER                                         00034700
034800                   MOVE 'N' TO WS-TRAN-OK-SW                      00034800
034900                   MOVE 'INVALID TRAN CODE' TO RPT-ERR-MSG        00034900
035000                   MOVE MT-TRAN-CODE TO RPT-ERR-KEY               00035000
035100                   PERFORM 899-REPORT-REJECT THRU 899-EXIT        00035100
035200           END-EVALUATE.                                          00035200
035300                                                                  00035300
035400           IF NOT WS-TRAN-OK                                      00035400
035500               ADD +1 TO NUM-TRAN-ERRORS                          00035500
035600           END-IF.                                                00035600
035700                                                                  00035700
035800           PERFORM 860-READ-MAINT-TRAN THRU 860-EXIT.             00035800
035900       100-EXIT.                                                  00035900
036000           EXIT.                                                  00036000
036100                                                                  00036100
036200       200-PROCESS-CREATE-TRAN.                                   00036200
036300      *** REJECT IF THE VEHICLE DOES NOT BELONG TO THE COMPANY.   00036300
036400      *** MT-INITIAL-STATUS LETS A JOB ARRIVE ALREADY IN_PROGRESS,00036400
036500      *** E.G. AN EMERGENCY REPAIR LOGGED AFTER THE FACT; THE     00036500
036600      *** VEHICLE GOES TO MAINTENANCE STATUS IMMEDIATELY IN THAT  00036600
036700      *** CASE INSTEAD OF WAITING FOR A SEPARATE START.  CHG0917. 00036700
036800           MOVE '200-PROCESS-CREATE-TRAN' TO PARA-NAME.           00036800
036900           PERFORM 840-FIND-VEHICLE THRU 840-EXIT.                00036900
037000           IF NOT WS-VEH-FOUND                                    00037000
037100               GO TO 200-EXIT                                     00037100
037200           END-IF.                                                00037200
037300                                                                  00037300
037400           IF VM-COMPANY-ID(VEH-TAB-IX) NOT = MT-COMPANY-ID       00037400
037500               MOVE 'N' TO WS-TRAN-OK-SW                          00037500
037600               MOVE 'VEHICLE NOT OWNED BY COMPANY' TO RPT-ERR-MSG 00037600
037700               MOVE MT-MAINTENANCE-ID TO RPT-ERR-KEY              00037700
037800               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00037800
037900               GO TO 200-EXIT                                     00037900
038000           END-IF.                                                00038000
038100                                                                  00038100
038200           IF MT-SCHEDULED-DATE = ZEROS                           00038200
038300               MOVE WS-TODAY-CCYYMMDD TO WS-SCHED-DATE-OUT        00038300
038400               ADD 1 TO WS-SCHED-OUT-DD                           00038400
038500           ELSE                                                   00038500
038600               MOVE MT-SCHEDULED-DATE TO WS-SCHED-DATE-OUT        00038600
038700           END-IF.                                                00038700
038800                                                                  00038800
038900           IF MT-CURRENT-MILEAGE = ZEROS                          00038900
039000               CONTINUE                                           00039000
039100           ELSE                                                   00039100
039200               MOVE MT-CURRENT-MILEAGE TO VM-MILEAGE(VEH-TAB-IX)  00039200
039300           END-IF.                                                00039300
039400                                                                  00039400
039500           ADD +1 TO MAINT-MAX.                                   00039500
039600           MOVE MAINT-MAX TO MAINT-NEW-IX.                        00039600
039700           MOVE SPACES TO MAINT-TABLE(MAINT-NEW-IX).              00039700
039800           MOVE MT-MAINTENANCE-ID TO                              00039800
039900               MM-MAINTENANCE-ID(MAINT-NEW-IX).                   00039900
040000           STRING 'MNT' MT-MAINTENANCE-ID DELIMITED BY SIZE       00040000
040100               INTO MM-MAINTENANCE-NUMBER(MAINT-NEW-IX).          00040100
040200           MOVE MT-VEHICLE-ID      TO MM-VEHICLE-ID(MAINT-NEW-IX).00040200
040300           MOVE MT-COMPANY-ID      TO MM-COMPANY-ID(MAINT-NEW-IX).00040300
040400           MOVE MT-MAINTENANCE-TYPE TO                            00040400
040500               MM-MAINTENANCE-TYPE(MAINT-NEW-IX).                 00040500
040600           IF MT-INITIAL-IN-PROGRESS                              00040600
040700               MOVE 'IN_PROGRESS' TO                              00040700
040800                   MM-MAINTENANCE-STATUS(MAINT-NEW-IX)            00040800
040900               MOVE 'MAINTENANCE' TO VM-VEHICLE-STATUS(VEH-TAB-IX)00040900
041000           ELSE                                                   00041000
041100               MOVE 'SCHEDULED' TO                                00041100
041200                   MM-MAINTENANCE-STATUS(MAINT-NEW-IX)            00041200
041300           END-IF.                                                00041300
041400           MOVE WS-SCHED-DATE-OUT TO                              00041400
041500               MM-SCHEDULED-DATE(MAINT-NEW-IX).                   00041500
041600           MOVE MT-ESTIMATED-COST TO                              00041600
041700               MM-ESTIMATED-COST(MAINT-NEW-IX).                   00041700
041800           MOVE MT-WARRANTY-PERIOD-MOS TO                         00041800
041900               MM-WARRANTY-PERIOD-MOS(MAINT-NEW-IX).              00041900
042000           MOVE MT-IS-RECURRING TO                                00042000
042100               MM-IS-RECURRING(MAINT-NEW-IX).                     00042100
042200           MOVE MT-RECURRENCE-INTERVAL-MOS TO                     00042200
042300               MM-RECURRENCE-INTERVAL-MOS(MAINT-NEW-IX).          00042300
042400       200-EXIT.                                                  00042400
042500           EXIT.                                                  00042500
042600                                                                  00042600
042700       210-PROCESS-START-TRAN.                                    00042700
042800      *** SCHEDULED TO IN_PROGRESS ONLY; SETS THE VEHICLE TO      00042800
042900      *** MAINTENANCE STATUS.                                     00042900
043000           MOVE '210-PROCESS-START-TRAN' TO PARA-NAME.            00043000
043100           PERFORM 850-FIND-MAINTENANCE THRU 850-EXIT.            00043100
043200           IF NOT WS-MAINT-FOUND                                  00043200
043300               GO TO 210-EXIT                                     00043300
043400           END-IF.                                                00043400
043500                                                                  00043500
043600           IF NOT MM-STATUS-SCHEDULED(MAINT-TAB-IX)               00043600
043700               MOVE 'N' TO WS-TRAN-OK-SW                          00043700
043800               MOVE 'START ONLY FROM SCHEDULED' TO RPT-ERR-MSG    00043800
043900               MOVE MT-MAINTENANCE-ID TO RPT-ERR-KEY              00043900
044000               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00044000
044100               GO TO 210-EXIT                                     00044100
044200           END-IF.                                                00044200
044300                                                                  00044300
044400           MOVE 'IN_PROGRESS' TO                                  00044400
044500               MM-MAINTENANCE-STATUS(MAINT-TAB-IX).               00044500
044600           MOVE WS-TODAY-CCYYMMDD TO MM-START-DATE(MAINT-TAB-IX). 00044600
044700                                                                  00044700
044800           PERFORM 840-FIND-VEHICLE THRU 840-EXIT.                00044800
044900           IF WS-VEH-FOUND                                        00044900
045000               MOVE 'MAINTENANCE' TO VM-VEHICLE-STATUS(VEH-TAB-IX)00045000
045100           END-IF.                                                00045100
045200       210-EXIT.                                                  00045200
045300           EXIT.                                                  00045300
045400                                                                  00045400
045500       220-PROCESS-COMPLETE-TRAN.                                 00045500
045600      *** IN_PROGRESS TO COMPLETED ONLY; SETS THE VEHICLE TO      00045600
045700      *** AVAILABLE AND STAMPS LAST-MAINTENANCE-DATE; ROLLS THE   00045700
045800      *** VEHICLE'S NEXT-MAINTENANCE-DATE FORWARD WHEN RECURRING. 00045800
045900           MOVE '220-PROCESS-COMPLETE-TRAN' TO PARA-NAME.         00045900
046000           PERFORM 850-FIND-MAINTENANCE THRU 850-EXIT.            00046000
046100           IF NOT WS-MAINT-FOUND                                  00046100
046200               GO TO 220-EXIT                                     00046200
046300           END-IF.                                                00046300
046400                                                                  00046400
046500           IF NOT MM-STATUS-IN-PROGRESS(MAINT-TAB-IX)             00046500
046600               MOVE 'N' TO WS-TRAN-OK-SW                          00046600
046700               MOVE 'COMPLETE ONLY FROM IN_PROGRESS' TO           00046700
046800                   RPT-ERR-MSG                                    00046800
046900               MOVE MT-MAINTENANCE-ID TO RPT-ERR-KEY              00046900
047000               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00047000
047100               GO TO 220-EXIT                                     00047100
047200           END-IF.                                                00047200
047300                                                                  00047300
047400           MOVE 'COMPLETED' TO                                    00047400
047500               MM-MAINTENANCE-STATUS(MAINT-TAB-IX).               00047500
047600           MOVE WS-TODAY-CCYYMMDD TO                              00047600
047700               MM-COMPLETION-DATE(MAINT-TAB-IX).                  00047700
047800           MOVE MT-ACTUAL-COST TO MM-ACTUAL-COST(MAINT-TAB-IX).   00047800
047900           MOVE MT-LABOR-COST  TO MM-LABOR-COST(MAINT-TAB-IX).    00047900
048000           MOVE MT-PARTS-COST  TO MM-PARTS-COST(MAINT-TAB-IX).    00048000
048100                                                                  00048100
048200           PERFORM 840-FIND-VEHICLE THRU 840-EXIT.                00048200
048300           IF WS-VEH-FOUND                                        00048300
048400               MOVE 'AVAILABLE' TO VM-VEHICLE-STATUS(VEH-TAB-IX)  00048400
048500               MOVE WS-TODAY-CCYYMMDD TO                          00048500
048600                   VM-LAST-MAINT-DATE(VEH-TAB-IX)                 00048600
048700                                                                  00048700
048800               IF MM-RECURRING-YES(MAINT-TAB-IX)                  00048800
048900                   AND MM-RECURRENCE-INTERVAL-MOS(MAINT-TAB-IX)   00048900
049000                                                     > ZEROS      00049000
049100                   MOVE WS-TODAY-CCYYMMDD TO WS-ROLL-DATE-OUT     00049100
049200                   MOVE WS-ROLL-OUT-CCYY  TO WS-ROLL-CCYY         00049200
049300                   COMPUTE WS-ROLL-MM = WS-ROLL-OUT-MM +          00049300
049400                       MM-RECURRENCE-INTERVAL-MOS(MAINT-TAB-IX)   00049400
049500                   PERFORM 880-ROLL-MONTH-FORWARD THRU 880-EXIT   00049500
049600                   MOVE WS-ROLL-CCYY TO WS-ROLL-OUT-CCYY          00049600
049700                   MOVE WS-ROLL-MM   TO WS-ROLL-OUT-MM            00049700
049800                   MOVE WS-ROLL-DATE-OUT TO                       00049800
049900                       VM-NEXT-MAINT-DATE(VEH-TAB-IX)             00049900
050000               END-IF                                             00050000
050100           END-IF.                                                00050100
050200       220-EXIT.                                                  00050200
050300           EXIT.                                                  00050300
050400                                                                  00050400
050500       230-PROCESS-CANCEL-TRAN.                                   00050500
050600      *** REJECTED ONLY IF ALREADY COMPLETED.  IF THE JOB HAD BEEN00050600
050700      *** IN_PROGRESS THE VEHICLE RESETS TO AVAILABLE.            00050700
050800           MOVE '230-PROCESS-CANCEL-TRAN' TO PARA-NAME.           00050800
050900           PERFORM 850-FIND-MAINTENANCE THRU 850-EXIT.            00050900
051000           IF NOT WS-MAINT-FOUND                                  00051000
051100               GO TO 230-EXIT                                     00051100
051200           END-IF.                                                00051200
051300                                                                  00051300
051400           IF MM-STATUS-COMPLETED(MAINT-TAB-IX)                   00051400
051500               MOVE 'N' TO WS-TRAN-OK-SW                          00051500
051600               MOVE 'CANCEL REJECTED - COMPLETED' TO RPT-ERR-MSG  00051600
051700               MOVE MT-MAINTENANCE-ID TO RPT-ERR-KEY              00051700
051800               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00051800
051900               GO TO 230-EXIT                                     00051900
052000           END-IF.                                                00052000
052100                                                                  00052100
052200           PERFORM 840-FIND-VEHICLE THRU 840-EXIT.                00052200
052300           IF WS-VEH-FOUND AND MM-STATUS-IN-PROGRESS(MAINT-TAB-IX)00052300
052400               MOVE 'AVAILABLE' TO VM-VEHICLE-STATUS(VEH-TAB-IX)  00052400
052500           END-IF.                                                00052500
052600                                                                  00052600
052700           MOVE 'CANCELLED' TO                                    00052700
052800               MM-MAINTENANCE-STATUS(MAINT-TAB-IX).               00052800
052900       230-EXIT.                                                  00052900
053000           EXIT.                                                  00053000
053100                                                                  00053100
053200       240-PROCESS-DELETE-TRAN.                                   00053200
053300      *** ONLY A SCHEDULED JOB MAY BE DELETED.  CHG0917.  PASSING 00053300
053400      *** JOBS ARE FLAGGED DELETED AND DROPPED AT                 00053400
053500      *** 856-REWRITE-MAINT-MASTER RATHER THAN PHYSICALLY REMOVED 00053500
053600      *** FROM THE TABLE.                                         00053600
053700           MOVE '240-PROCESS-DELETE-TRAN' TO PARA-NAME.           00053700
053800           PERFORM 850-FIND-MAINTENANCE THRU 850-EXIT.            00053800
053900           IF NOT WS-MAINT-FOUND                                  00053900
054000               GO TO 240-EXIT                                     00054000
054100           END-IF.                                                00054100
054200                                                                  00054200
054300           MOVE 'Y' TO WS-DELETE-OK-SW.                           00054300
054400           IF NOT MM-STATUS-SCHEDULED(MAINT-TAB-IX)               00054400
054500               MOVE 'N' TO WS-DELETE-OK-SW                        00054500
054600           END-IF.                                                00054600
054700                                                                  00054700
054800           IF NOT WS-DELETE-OK                                    00054800
054900               MOVE 'N' TO WS-TRAN-OK-SW                          00054900
055000               MOVE 'DELETE ONLY FROM SCHEDULED' TO RPT-ERR-MSG   00055000
055100               MOVE MT-MAINTENANCE-ID TO RPT-ERR-KEY              00055100
055200               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00055200
055300               GO TO 240-EXIT                                     00055300
055400           END-IF.                                                00055400
055500                                                                  00055500
055600           MOVE 'DELETED' TO MM-MAINTENANCE-STATUS(MAINT-TAB-IX). 00055600
055700       240-EXIT.                                                  00055700
055800           EXIT.                                                  00055800
055900                                                                  00055900
056000       815-OPEN-FILES.                                            00056000
056100           MOVE '815-OPEN-FILES' TO PARA-NAME.                    00056100
056200           OPEN INPUT  MAINTENANCE-TRANS                          00056200
056300                       VEHICLE-MASTER-IN                          00056300
056400                       MAINTENANCE-MASTER-IN.                     00056400
056500           OPEN OUTPUT VEHICLE-MASTER-OUT                         00056500
056600                       MAINTENANCE-MASTER-OUT                     00056600
056700                       REPORT-FILE.                               00056700
056800       815-EXIT.                                                  00056800
056900           EXIT.                                                  00056900
057000                                                                  00057000
057100       820-LOAD-VEHICLE-TABLE.                                    00057100
057200           MOVE '820-LOAD-VEHICLE-TABLE' TO PARA-NAME.            00057200
057300           PERFORM 821-READ-VEHICLE-MASTER THRU 821-EXIT.         00057300
057400           IF VEH-LOAD-EOF                                        00057400
057500               GO TO 820-EXIT                                     00057500
057600           END-IF.                                                00057600
057700           ADD +1 TO VEH-MAX.                                     00057700
057800           MOVE VEHMSTR-IN-REC TO VEH-TABLE(VEH-MAX).             00057800
057900           PERFORM 821-READ-VEHICLE-MASTER THRU 821-EXIT.         00057900
058000           GO TO 820-LOAD-VEHICLE-TABLE.                          00058000
058100       820-EXIT.                                                  00058100
058200           EXIT.                                                  00058200
058300                                                                  00058300
058400       821-READ-VEHICLE-MASTER.                                   00058400
058500           READ VEHICLE-MASTER-IN                                 00058500
058600               AT END MOVE 'Y' TO VEH-LOAD-EOF-SW.                00058600
058700       821-EXIT.                                                  00058700
058800           EXIT.                                                  00058800
058900                                                                  00058900
059000       830-LOAD-MAINTENANCE-TABLE.                                00059000
059100           MOVE '830-LOAD-MAINTENANCE-TABLE' TO PARA-NAME.        00059100
059200           PERFORM 831-READ-MAINTENANCE-MASTER THRU 831-EXIT.     00059200
059300           IF MAINT-LOAD-EOF                                      00059300
059400               GO TO 830-EXIT                                     00059400
059500           END-IF.                                                00059500
059600           ADD +1 TO MAINT-MAX.                                   00059600
059700           MOVE MAINMSTR-IN-REC TO MAINT-TABLE(MAINT-MAX).        00059700
059800           PERFORM 831-READ-MAINTENANCE-MASTER THRU 831-EXIT.     00059800
059900           GO TO 830-LOAD-MAINTENANCE-TABLE.                      00059900
060000       830-EXIT.                                                  00060000
060100           EXIT.                                                  00060100
060200                                                                  00060200
060300       831-READ-MAINTENANCE-MASTER.                               00060300
060400           READ MAINTENANCE-MASTER-IN                             00060400
060500               AT END MOVE 'Y' TO MAINT-LOAD-EOF-SW.              00060500
060600       831-EXIT.                                                  00060600
060700           EXIT.                                                  00060700
060800                                                                  00060800
060900       840-FIND-VEHICLE.                                          00060900
061000           MOVE '840-FIND-VEHICLE' TO PARA-NAME.                  00061000
061100           MOVE 'N' TO WS-VEH-FOUND-SW.                           00061100
061200           SET VEH-TAB-IX TO 1.                                   00061200
061300           SEARCH VEH-TABLE                                       00061300
061400               AT END NEXT SENTENCE                               00061400
061500               WHEN VM-VEHICLE-ID(VEH-TAB-IX) = MT-VEHICLE-ID     00061500
061600                   MOVE 'Y' TO WS-VEH-FOUND-SW                    00061600
061700           END-SEARCH.                                            00061700
061800                                                                  00061800
061900           IF NOT WS-VEH-FOUND                                    00061900
062000               MOVE 'N' TO WS-TRAN-OK-SW                          00062000
062100               MOVE 'VEHICLE NOT FOUND' TO RPT-ERR-MSG            00062100
062200               MOVE MT-MAINTENANCE-ID TO RPT-ERR-KEY              00062200
062300               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00062300
062400           END-IF.                                                00062400
062500       840-EXIT.                                                  00062500
062600           EXIT.                                                  00062600
062700                                                                  00062700
062800       850-FIND-MAINTENANCE.                                      00062800
062900           MOVE '850-FIND-MAINTENANCE' TO PARA-NAME.              00062900
063000           MOVE 'N' TO WS-MAINT-FOUND-SW.                         00063000
063100           SET MAINT-TAB-IX TO 1.                                 00063100
063200           SEARCH MAINT-TABLE                                     00063200
063300               AT END NEXT SENTENCE                               00063300
063400               WHEN MM-MAINTENANCE-ID(MAINT-TAB-IX) =             00063400
063500                                         MT-MAINTENANCE-ID        00063500
063600                   MOVE 'Y' TO WS-MAINT-FOUND-SW                  00063600
063700           END-SEARCH.                                            00063700
063800                                                                  00063800
063900           IF NOT WS-MAINT-FOUND                                  00063900
064000               MOVE 'N' TO WS-TRAN-OK-SW                          00064000
064100               MOVE 'MAINTENANCE JOB NOT FOUND' TO RPT-ERR-MSG    00064100
064200               MOVE MT-MAINTENANCE-ID TO RPT-ERR-KEY              00064200
064300               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00064300
064400           END-IF.                                                00064400
064500       850-EXIT.                                                  00064500
064600           EXIT.                                                  00064600
064700                                                                  00064700
064800       855-REWRITE-MASTERS.                                       00064800
064900           MOVE '855-REWRITE-MASTERS' TO PARA-NAME.               00064900
065000           MOVE 1 TO VEH-IX.                                      00065000
065100       855-REWRITE-VEH-LOOP.                                      00065100
065200           IF VEH-IX > VEH-MAX                                    00065200
065300               GO TO 856-REWRITE-MAINT-MASTER                     00065300
065400           END-IF.                                                00065400
065500           MOVE VEH-TABLE(VEH-IX) TO VEHMSTR-OUT-REC.             00065500
065600           WRITE VEHMSTR-OUT-REC.                                 00065600
065700           ADD 1 TO VEH-IX.                                       00065700
065800           GO TO 855-REWRITE-VEH-LOOP.                            00065800
065900                                                                  00065900
066000       856-REWRITE-MAINT-MASTER.                                  00066000
066100           MOVE 1 TO MAINT-IX.                                    00066100
066200       856-REWRITE-MAINT-LOOP.                                    00066200
066300           IF MAINT-IX > MAINT-MAX                                00066300
066400               GO TO 855-EXIT                                     00066400
066500           END-IF.                                                00066500
066600           IF MM-STATUS-DELETED(MAINT-IX)                         00066600
066700               ADD 1 TO MAINT-IX                                  00066700
066800               GO TO 856-REWRITE-MAINT-LOOP                       00066800
066900           END-IF.                                                00066900
067000           MOVE MAINT-TABLE(MAINT-IX) TO MAINMSTR-OUT-REC.        00067000
067100           WRITE MAINMSTR-OUT-REC.                                00067100
067200                                                                  00067200
067300           IF MM-WARRANTY-EXPIRY-DATE(MAINT-IX) > ZEROS           00067300
067400               AND MM-WARRANTY-EXPIRY-DATE(MAINT-IX) >            00067400
067500                                         WS-TODAY-CCYYMMDD        00067500
067600               ADD +1 TO NUM-UNDER-WARRANTY                       00067600
067700           END-IF.                                                00067700
067800                                                                  00067800
067900           IF MM-STATUS-SCHEDULED(MAINT-IX)                       00067900
068000               AND MM-SCHEDULED-DATE(MAINT-IX) <                  00068000
068100                                         WS-TODAY-CCYYMMDD        00068100
068200               ADD +1 TO NUM-OVERDUE                              00068200
068300           END-IF.                                                00068300
068400                                                                  00068400
068500           ADD 1 TO MAINT-IX.                                     00068500
068600           GO TO 856-REWRITE-MAINT-LOOP.                          00068600
068700       855-EXIT.                                                  00068700
068800           EXIT.                                                  00068800
068900                                                                  00068900
069000       860-READ-MAINT-TRAN.                                       00069000
069100           MOVE '860-READ-MAINT-TRAN' TO PARA-NAME.               00069100
069200           READ MAINTENANCE-TRANS                                 00069200
069300               AT END MOVE 'Y' TO MAINT-TRAN-EOF-SW.              00069300
069400       860-EXIT.                                                  00069400
069500           EXIT.                                                  00069500
069600                                                                  00069600
069700       880-ROLL-MONTH-FORWARD.                                    00069700
069800      *** CARRY EXCESS MONTHS INTO THE YEAR, ONE YEAR AT A TIME,  00069800
069900      *** UNTIL WS-ROLL-MM IS BACK IN THE 01-12 RANGE.            00069900
070000           MOVE '880-ROLL-MONTH-FORWARD' TO PARA-NAME.            00070000
070100           IF WS-ROLL-MM > 12                                     00070100
070200               SUBTRACT 12 FROM WS-ROLL-MM                        00070200
070300               ADD 1 TO WS-ROLL-CCYY                              00070300
070400               GO TO 880-ROLL-MONTH-FORWARD                       00070400
070500           END-IF.                                                00070500
070600       880-EXIT.                                                  00070600
070700           EXIT.                                                  00070700
070800                                                                  00070800
070900       899-REPORT-REJECT.                                         00070900
071000           MOVE '899-REPORT-REJECT' TO PARA-NAME.                 00071000
071100           WRITE REPORT-RECORD FROM RPT-ERR-DETAIL.               00071100
071200       899-EXIT.                                                  00071200
071300           EXIT.                                                  00071300
071400                                                                  00071400
071500       900-END-OF-JOB.                                            00071500
071600           MOVE '900-END-OF-JOB' TO PARA-NAME.                    00071600
071700           PERFORM 855-REWRITE-MASTERS THRU 855-EXIT.             00071700
071800           MOVE WS-TODAY-MM   TO RPT-MM.                          00071800
071900           MOVE WS-TODAY-DD   TO RPT-DD.                          00071900
072000           MOVE WS-TODAY-CCYY TO RPT-CCYY.                        00072000
072100           WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.       00072100
072200                                                                  00072200
072300           WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.       00072300
072400           MOVE 'CREATE'         TO RPT-TRAN-NAME.                00072400
072500           MOVE NUM-CREATE-REQUESTS  TO RPT-NUM-REQ.              00072500
072600           MOVE NUM-CREATE-PROCESSED TO RPT-NUM-PROC.             00072600
072700           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00072700
072800                                                                  00072800
072900           MOVE 'START'          TO RPT-TRAN-NAME.                00072900
073000           MOVE NUM-START-REQUESTS  TO RPT-NUM-REQ.               00073000
073100           MOVE NUM-START-PROCESSED TO RPT-NUM-PROC.              00073100
073200           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00073200
073300                                                                  00073300
073400           MOVE 'COMPLETE'       TO RPT-TRAN-NAME.                00073400
073500           MOVE NUM-COMPLETE-REQUESTS  TO RPT-NUM-REQ.            00073500
073600           MOVE NUM-COMPLETE-PROCESSED TO RPT-NUM-PROC.           00073600
073700           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00073700
073800                                                                  00073800
073900           MOVE 'CANCEL'         TO RPT-TRAN-NAME.                00073900
074000           MOVE NUM-CANCEL-REQUESTS  TO RPT-NUM-REQ.              00074000
074100           MOVE NUM-CANCEL-PROCESSED TO RPT-NUM-PROC.             00074100
074200           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00074200
074300                                                                  00074300
074400           MOVE 'DELETE'         TO RPT-TRAN-NAME.                00074400
074500           MOVE NUM-DELETE-REQUESTS  TO RPT-NUM-REQ.              00074500
074600           MOVE NUM-DELETE-PROCESSED TO RPT-NUM-PROC.             00074600
074700           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00074700
074800                                                                  00074800
074900           MOVE 'REJECTED'       TO RPT-TRAN-NAME.                00074900
075000           MOVE NUM-TRAN-ERRORS  TO RPT-NUM-REQ.                  00075000
075100           MOVE ZEROS            TO RPT-NUM-PROC.                 00075100
075200           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00075200
075300                                                                  00075300
075400           MOVE 'UNDER WARRANTY'  TO RPT-TRAN-NAME.               00075400
075500           MOVE NUM-UNDER-WARRANTY TO RPT-NUM-REQ.                00075500
075600           MOVE ZEROS              TO RPT-NUM-PROC.               00075600
075700           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00075700
075800                                                                  00075800
075900           MOVE 'OVERDUE'         TO RPT-TRAN-NAME.               00075900
076000           MOVE NUM-OVERDUE       TO RPT-NUM-REQ.                 00076000
076100           MOVE ZEROS             TO RPT-NUM-PROC.                00076100
076200           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00076200
076300                                                                  00076300
076400           PERFORM 980-CLOSE-FILES THRU 980-EXIT.                 00076400
076500       900-EXIT.                                                  00076500
076600           EXIT.                                                  00076600
076700                                                                  00076700
076800       980-CLOSE-FILES.                                           00076800
076900           MOVE '980-CLOSE-FILES' TO PARA-NAME.                   00076900
077000           CLOSE MAINTENANCE-TRANS                                00077000
077100                 VEHICLE-MASTER-IN                                00077100
077200                 VEHICLE-MASTER-OUT                               00077200
077300                 MAINTENANCE-MASTER-IN                            00077300
077400                 MAINTENANCE-MASTER-OUT                           00077400
077500                 REPORT-FILE.                                     00077500
077600       980-EXIT.                                                  00077600
077700           EXIT.                                                  00077700
077800                                                                  00077800
077900                                                                  00077900
