000100      ************************************************************00000100
000200      * LICENSED MATERIALS - PROPERTY OF IBM                      00000200
000300      * ALL RIGHTS RESERVED                                       00000300
000400      ************************************************************00000400
000500      * PROGRAM:  DEFCPROC                                        00000500
000600      *                                                           00000600
000700      * AUTHOR :  R. H. McKenna                                   00000700
000800      *                                                           00000800
000900      * READS A SEQUENTIAL DEFECT TRANSACTION FILE AND APPLIES THE00000900
001000      * REQUESTED REPORT / ASSIGN / START-INVEST / COMPLETE-      00001000
001100      * INVEST / RESOLVE / CLOSE / CANCEL ACTION AGAINST THE      00001100
001200      * IN-MEMORY DEFECT MASTER TABLE, SETTING THE LINKED         00001200
001300      * VEHICLE OUT OF SERVICE (AND BACK AGAIN) AS A SIDE         00001300
001400      * EFFECT.  BOTH MASTERS ARE REWRITTEN AT EOJ.               00001400
001500      *                                                           00001500
001600      * MAINTENANCE HISTORY                                       00001600
001700      *   2015-07-09  RHM  INITIAL VERSION FOR RENTMAN CONVERSION.00001700
001800      *   2018-03-15  DJT  CHG0578 ADDED THE ASSIGN/START-INVEST/ 00001800
001900      *                    COMPLETE-INVEST INVESTIGATION FLOW.    00001900
002000      *   1999-03-08  RHM  Y2K REMEDIATION - WINDOWED THE TWO     00002000
002100      *                    DIGIT SYSTEM DATE AT 050-GET-CURRENT-  00002100
002200      *                    DATE.                                  00002200
002300      *   2021-09-07  SPK  CHG1043 ADDED DM-ACTUAL-DOWNTIME-DAYS  00002300
002400      *                    COMPUTED AT RESOLVE VIA THE JULIAN-DAY 00002400
002500      *                    ROUTINE SHARED WITH RESVPROC.          00002500
002600      *   2023-05-30  MLF  CHG1231 ADDED THE CRITICAL/OVERDUE     00002600
002700      *                    COUNTS TO THE END-OF-RUN REPORT.       00002700
002800      *   2026-07-28  RHM  CHG0917 ADDED THE DELETE TRANSACTION.  00002800
002900      *                    ONLY A REPORTED DEFECT MAY BE DELETED; 00002900
003000      *                    DELETED DEFECTS ARE FLAGGED AND DROPPED00003000
003100      *                    AT EOJ REWRITE RATHER THAN PHYSICALLY  00003100
003200      *                    REMOVED FROM THE TABLE.                00003200
003300      ************************************************************00003300
003400       IDENTIFICATION DIVISION.                                   00003400
003500       PROGRAM-ID.     DEFCPROC.                                  00003500
003600       AUTHOR.         R. H. MCKENNA.                             00003600
003700       INSTALLATION.   COBOL DEVELOPMENT CENTER.                  00003700
003800       DATE-WRITTEN.   07/09/85.                                  00003800
003900       DATE-COMPILED.  07/09/85.                                  00003900
004000       SECURITY.       NON-CONFIDENTIAL.                          00004000
004100      *                                                           00004100
004200       ENVIRONMENT DIVISION.                                      00004200
004300       CONFIGURATION SECTION.                                     00004300
004400       SOURCE-COMPUTER. IBM-390.                                  00004400
004500       OBJECT-COMPUTER. IBM-390.                                  00004500
004600       SPECIAL-NAMES.                                             00004600
004700           C01 IS TOP-OF-FORM                                     00004700
004800           UPSI-0 ON RPT-SWITCH-ON                                00004800
004900                  OFF RPT-SWITCH-OFF.                             00004900
005000       INPUT-OUTPUT SECTION.                                      00005000
005100       FILE-CONTROL.                                              00005100
005200           SELECT DEFECT-TRANS ASSIGN TO DEFCTRAN                 00005200
005300               ORGANIZATION IS LINE SEQUENTIAL                    00005300
005400               FILE STATUS  IS WS-DEFCTRAN-STATUS.                00005400
005500                                                                  00005500
005600           SELECT VEHICLE-MASTER-IN ASSIGN TO VEHMSTR             00005600
005700               ORGANIZATION IS LINE SEQUENTIAL                    00005700
005800               FILE STATUS  IS WS-VEHMSTR-STATUS.                 00005800
005900                                                                  00005900
006000           SELECT VEHICLE-MASTER-OUT ASSIGN TO VEHMOUT            00006000
006100               ORGANIZATION IS LINE SEQUENTIAL                    00006100
006200               FILE STATUS  IS WS-VEHMOUT-STATUS.                 00006200
006300                                                                  00006300
006400           SELECT DEFECT-MASTER-IN ASSIGN TO DEFCMSTR             00006400
006500               ORGANIZATION IS LINE SEQUENTIAL                    00006500
006600               FILE STATUS  IS WS-DEFCMSTR-STATUS.                00006600
006700                                                                  00006700
006800           SELECT DEFECT-MASTER-OUT ASSIGN TO DEFCMOUT            00006800
006900               ORGANIZATION IS LINE SEQUENTIAL                    00006900
007000               FILE STATUS  IS WS-DEFCMOUT-STATUS.                00007000
007100                                                                  00007100
007200           SELECT REPORT-FILE ASSIGN TO DEFCRPT                   00007200
007300               FILE STATUS  IS WS-REPORT-STATUS.                  00007300
007400                                                                  00007400
007500      ************************************************************00007500
007600       DATA DIVISION.                                             00007600
007700       FILE SECTION.                                              00007700
007800                                                                  00007800
007900       FD  DEFECT-TRANS                                           00007900
008000           RECORDING MODE IS F                                    00008000
008100           LABEL RECORDS ARE STANDARD                             00008100
008200           BLOCK CONTAINS 0 RECORDS.                              00008200
008300       COPY DEFCTRAN.                                             00008300
008400                                                                  00008400
008500       FD  VEHICLE-MASTER-IN                                      00008500
008600           RECORDING MODE IS F                                    00008600
008700           LABEL RECORDS ARE STANDARD                             00008700
008800           BLOCK CONTAINS 0 RECORDS.                              00008800
008900       01  VEHMSTR-IN-REC                  PIC X(130).            00008900
009000                                                                  00009000
009100       FD  VEHICLE-MASTER-OUT                                     00009100
009200           RECORDING MODE IS F                                    00009200
009300           LABEL RECORDS ARE STANDARD                             00009300
009400           BLOCK CONTAINS 0 RECORDS.                              00009400
009500       01  VEHMSTR-OUT-REC                 PIC X(130).            00009500
009600                                                                  00009600
009700       FD  DEFECT-MASTER-IN                                       00009700
009800           RECORDING MODE IS F                                    00009800
009900           LABEL RECORDS ARE STANDARD                             00009900
010000           BLOCK CONTAINS 0 RECORDS.                              00010000
010100       01  DEFCMSTR-IN-REC                 PIC X(287).            00010100
010200                                                                  00010200
010300       FD  DEFECT-MASTER-OUT                                      00010300
010400           RECORDING MODE IS F                                    00010400
010500           LABEL RECORDS ARE STANDARD                             00010500
010600           BLOCK CONTAINS 0 RECORDS.                              00010600
010700       01  DEFCMSTR-OUT-REC                PIC X(287).            00010700
010800                                                                  00010800
010900       FD  REPORT-FILE                                            00010900
011000           RECORDING MODE IS F.                                   00011000
011100       01  REPORT-RECORD                   PIC X(132).            00011100
011200                                                                  00011200
011300      ************************************************************00011300
011400       WORKING-STORAGE SECTION.                                   00011400
011500      ************************************************************00011500
011600       01  WS-FILE-STATUS-CODES.                                  00011600
011700           05  WS-DEFCTRAN-STATUS      PIC X(2) VALUE SPACES.     00011700
011800           05  WS-VEHMSTR-STATUS       PIC X(2) VALUE SPACES.     00011800
011900           05  WS-VEHMOUT-STATUS       PIC X(2) VALUE SPACES.     00011900
012000           05  WS-DEFCMSTR-STATUS      PIC X(2) VALUE SPACES.     00012000
012100           05  WS-DEFCMOUT-STATUS      PIC X(2) VALUE SPACES.     00012100
012200           05  WS-REPORT-STATUS        PIC X(2) VALUE SPACES.     00012200
012300                                                                  00012300
012400       01  WS-SWITCHES.                                           00012400
012500           05  DEFC-TRAN-EOF-SW        PIC X(1) VALUE 'N'.        00012500
012600               88  DEFC-TRAN-EOF           VALUE 'Y'.             00012600
012700           05  VEH-LOAD-EOF-SW         PIC X(1) VALUE 'N'.        00012700
012800               88  VEH-LOAD-EOF             VALUE 'Y'.            00012800
012900           05  DEFC-LOAD-EOF-SW        PIC X(1) VALUE 'N'.        00012900
013000               88  DEFC-LOAD-EOF            VALUE 'Y'.            00013000
013100           05  WS-VEH-FOUND-SW         PIC X(1) VALUE 'N'.        00013100
013200               88  WS-VEH-FOUND             VALUE 'Y'.            00013200
013300           05  WS-DEFC-FOUND-SW        PIC X(1) VALUE 'N'.        00013300
013400               88  WS-DEFC-FOUND            VALUE 'Y'.            00013400
013500           05  WS-TRAN-OK-SW           PIC X(1) VALUE 'Y'.        00013500
013600               88  WS-TRAN-OK               VALUE 'Y'.            00013600
013700           05  WS-DELETE-OK-SW         PIC X(1) VALUE 'Y'.        00013700
013800               88  WS-DELETE-OK             VALUE 'Y'.            00013800
013900                                                                  00013900
014000       01  PARA-NAME                   PIC X(40) VALUE SPACES.    00014000
014100                                                                  00014100
014200       01  WS-CURRENT-DATE-FIELDS.                                00014200
014300           05  WS-SYS-DATE-6           PIC 9(6).                  00014300
014400           05  WS-SYS-DATE-R REDEFINES WS-SYS-DATE-6.             00014400
014500               10  WS-SYS-YY           PIC 9(2).                  00014500
014600               10  WS-SYS-MM           PIC 9(2).                  00014600
014700               10  WS-SYS-DD           PIC 9(2).                  00014700
014800           05  WS-CENTURY              PIC 9(2) COMP.             00014800
014900           05  WS-TODAY-CCYYMMDD       PIC 9(8).                  00014900
015000           05  WS-TODAY-R REDEFINES WS-TODAY-CCYYMMDD.            00015000
015100               10  WS-TODAY-CCYY       PIC 9(4).                  00015100
015200               10  WS-TODAY-MM         PIC 9(2).                  00015200
015300               10  WS-TODAY-DD         PIC 9(2).                  00015300
015400                                                                  00015400
015500       01  WS-JULIAN-WORK-AREA.                                   00015500
015600           05  WS-JUL-DATE-IN          PIC 9(8).                  00015600
015700           05  WS-JUL-DATE-R REDEFINES WS-JUL-DATE-IN.            00015700
015800               10  WS-JUL-CCYY         PIC 9(4).                  00015800
015900               10  WS-JUL-MM           PIC 9(2).                  00015900
016000               10  WS-JUL-DD           PIC 9(2).                  00016000
016100           05  WS-JUL-A                PIC S9(9) COMP.            00016100
016200           05  WS-JUL-Y                PIC S9(9) COMP.            00016200
016300           05  WS-JUL-M                PIC S9(9) COMP.            00016300
016400           05  WS-JUL-RESULT           PIC 9(7)  COMP.            00016400
016500                                                                  00016500
016600       01  WS-DOWNTIME-WORK-AREA.                                 00016600
016700           05  WS-START-JULIAN         PIC 9(7) COMP.             00016700
016800           05  WS-END-JULIAN           PIC 9(7) COMP.             00016800
016900           05  WS-DOWNTIME-DAYS        PIC 9(5) COMP.             00016900
017000                                                                  00017000
017100       01  WS-TABLE-SUBSCRIPTS.                                   00017100
017200           05  VEH-IX                  PIC 9(4) COMP.             00017200
017300           05  VEH-MAX                 PIC 9(4) COMP VALUE 0.     00017300
017400           05  DEFC-IX                 PIC 9(4) COMP.             00017400
017500           05  DEFC-MAX                PIC 9(4) COMP VALUE 0.     00017500
017600           05  DEFC-NEW-IX             PIC 9(4) COMP.             00017600
017700                                                                  00017700
017800       01  REPORT-TOTALS.                                         00017800
017900           05  NUM-REPORT-REQUESTS     PIC S9(7) COMP-3 VALUE +0. 00017900
018000           05  NUM-REPORT-PROCESSED    PIC S9(7) COMP-3 VALUE +0. 00018000
018100           05  NUM-ASSIGN-REQUESTS     PIC S9(7) COMP-3 VALUE +0. 00018100
018200           05  NUM-ASSIGN-PROCESSED    PIC S9(7) COMP-3 VALUE +0. 00018200
018300           05  NUM-STARTINV-REQUESTS   PIC S9(7) COMP-3 VALUE +0. 00018300
018400           05  NUM-STARTINV-PROCESSED  PIC S9(7) COMP-3 VALUE +0. 00018400
018500           05  NUM-CMPLTINV-REQUESTS   PIC S9(7) COMP-3 VALUE +0. 00018500
018600           05  NUM-CMPLTINV-PROCESSED  PIC S9(7) COMP-3 VALUE +0. 00018600
018700           05  NUM-RESOLVE-REQUESTS    PIC S9(7) COMP-3 VALUE +0. 00018700
018800           05  NUM-RESOLVE-PROCESSED   PIC S9(7) COMP-3 VALUE +0. 00018800
018900           05  NUM-CLOSE-REQUESTS      PIC S9(7) COMP-3 VALUE +0. 00018900
019000           05  NUM-CLOSE-PROCESSED     PIC S9(7) COMP-3 VALUE +0. 00019000
019100           05  NUM-CANCEL-REQUESTS     PIC S9(7) COMP-3 VALUE +0. 00019100
019200           05  NUM-CANCEL-PROCESSED    PIC S9(7) COMP-3 VALUE +0. 00019200
019300           05  NUM-DELETE-REQUESTS     PIC S9(7) COMP-3 VALUE +0. 00019300
019400           05  NUM-DELETE-PROCESSED    PIC S9(7) COMP-3 VALUE +0. 00019400
019500           05  NUM-TRAN-ERRORS         PIC S9(7) COMP-3 VALUE +0. 00019500
019600           05  NUM-CRITICAL-OPEN       PIC S9(7) COMP-3 VALUE +0. 00019600
019700           05  NUM-OVERDUE             PIC S9(7) COMP-3 VALUE +0. 00019700
019800                                                                  00019800
019900      * IN-MEMORY VEHICLE MASTER TABLE - REWRITTEN TO VEHMOUT     00019900
020000       01  VEH-TABLE-AREA.                                        00020000
020100           05  VEH-TABLE OCCURS 1000 TIMES                        00020100
020200                         INDEXED BY VEH-TAB-IX.                   00020200
020300               10  VM-VEHICLE-ID            PIC 9(09).            00020300
020400               10  VM-COMPANY-ID            PIC 9(09).            00020400
020500               10  VM-MAKE                  PIC X(15).            00020500
020600               10  VM-MODEL                 PIC X(15).            00020600
020700               10  VM-MODEL-YEAR            PIC 9(04).            00020700
020800               10  VM-LICENSE-PLATE         PIC X(12).            00020800
020900               10  VM-VEHICLE-TYPE          PIC X(12).            00020900
021000               10  VM-VEHICLE-STATUS        PIC X(14).            00021000
021100                   88  VM-STATUS-AVAILABLE   VALUE 'AVAILABLE'.   00021100
021200                   88  VM-STATUS-RENTED      VALUE 'RENTED'.      00021200
021300                   88  VM-STATUS-MAINTENANCE VALUE 'MAINTENANCE'. 00021300
021400                   88  VM-STATUS-OUT-OF-SVC                       00021400
021500                                           VALUE 'OUT_OF_SERVICE'.00021500
021600               10  VM-DAILY-RATE            PIC S9(08)V99.        00021600
021700               10  VM-MILEAGE               PIC 9(07).            00021700
021800               10  VM-LAST-MAINT-DATE       PIC 9(08).            00021800
021900               10  VM-NEXT-MAINT-DATE       PIC 9(08).            00021900
022000               10  FILLER                   PIC X(07).            00022000
022100                                                                  00022100
022200      * IN-MEMORY DEFECT MASTER TABLE - REWRITTEN TO DEFCMOUT     00022200
022300      *** DM-ROOT-CAUSE/DM-INVESTIGATION-NOTES ADDED.  CHG1240.   00022300
022400       01  DEFC-TABLE-AREA.                                       00022400
022500           05  DEFC-TABLE OCCURS 2000 TIMES                       00022500
022600                         INDEXED BY DEFC-TAB-IX.                  00022600
022700               10  DM-DEFECT-ID             PIC 9(09).            00022700
022800               10  DM-DEFECT-NUMBER         PIC X(10).            00022800
022900               10  DM-VEHICLE-ID            PIC 9(09).            00022900
023000               10  DM-COMPANY-ID            PIC 9(09).            00023000
023100               10  DM-DEFECT-TYPE           PIC X(15).            00023100
023200               10  DM-DEFECT-SEVERITY       PIC X(08).            00023200
023300                   88  DM-SEVERITY-LOW          VALUE 'LOW'.      00023300
023400                   88  DM-SEVERITY-MEDIUM       VALUE 'MEDIUM'.   00023400
023500                   88  DM-SEVERITY-HIGH         VALUE 'HIGH'.     00023500
023600                   88  DM-SEVERITY-CRITICAL     VALUE 'CRITICAL'. 00023600
023700               10  DM-DEFECT-STATUS         PIC X(12).            00023700
023800                   88  DM-STATUS-REPORTED       VALUE 'REPORTED'. 00023800
023900                   88  DM-STATUS-INVESTIGATING                    00023900
024000                                           VALUE 'INVESTIGATING'. 00024000
024100                   88  DM-STATUS-IN-PROGRESS                      00024100
024200                                           VALUE 'IN_PROGRESS'.   00024200
024300                   88  DM-STATUS-RESOLVED       VALUE 'RESOLVED'. 00024300
024400                   88  DM-STATUS-CLOSED         VALUE 'CLOSED'.   00024400
024500                   88  DM-STATUS-CANCELLED      VALUE 'CANCELLED'.00024500
024600                   88  DM-STATUS-DUPLICATE      VALUE 'DUPLICATE'.00024600
024700                   88  DM-STATUS-DELETED        VALUE 'DELETED'.  00024700
024800               10  DM-SAFETY-IMPACT         PIC X(01).            00024800
024900                   88  DM-SAFETY-IMPACT-YES     VALUE 'Y'.        00024900
025000               10  DM-VEHICLE-OUT-OF-SERVICE PIC X(01).           00025000
025100                   88  DM-VEH-OUT-OF-SVC-YES    VALUE 'Y'.        00025100
025200               10  DM-ASSIGNED-EMPLOYEE-ID  PIC 9(09).            00025200
025300               10  DM-ESTIMATED-RESOLUTION-DT PIC 9(08).          00025300
025400               10  DM-REPORTED-DATE         PIC 9(08).            00025400
025500               10  DM-INVESTIGATION-START-DT PIC 9(08).           00025500
025600               10  DM-INVESTIGATION-CMPLT-DT PIC 9(08).           00025600
025700               10  DM-ROOT-CAUSE            PIC X(40).            00025700
025800               10  DM-INVESTIGATION-NOTES   PIC X(120).           00025800
025900               10  DM-RESOLUTION-DATE       PIC 9(08).            00025900
026000               10  DM-ACTUAL-DOWNTIME-DAYS  PIC 9(03).            00026000
026100               10  FILLER                   PIC X(01).            00026100
026200                                                                  00026200
026300      ************************************************************00026300
026400      *        REPORT LINES                                       00026400
026500      ************************************************************00026500
026600       01  RPT-HEADER1.                                           00026600
026700           05  FILLER                  PIC X(40)                  00026700
026800               VALUE 'RENTMAN DEFECT RUN REPORT           DATE:'. 00026800
026900           05  RPT-MM                  PIC 99.                    00026900
027000           05  FILLER                  PIC X VALUE '/'.           00027000
027100           05  RPT-DD                  PIC 99.                    00027100
027200           05  FILLER                  PIC X VALUE '/'.           00027200
027300           05  RPT-CCYY                PIC 9999.                  00027300
027400           05  FILLER                  PIC X(76) VALUE SPACES.    00027400
027500                                                                  00027500
027600       01  RPT-ERR-DETAIL.                                        00027600
027700           05  FILLER                  PIC X(25)                  00027700
027800               VALUE '  *** REJECTED - '.                         00027800
027900           05  RPT-ERR-MSG             PIC X(40) VALUE SPACES.    00027900
028000           05  RPT-ERR-KEY             PIC X(20) VALUE SPACES.    00028000
028100           05  FILLER                  PIC X(47) VALUE SPACES.    00028100
028200                                                                  00028200
028300       01  RPT-STATS-HDR1.                                        00028300
028400           05  FILLER PIC X(30) VALUE 'TRANSACTION TOTALS:'.      00028400
028500           05  FILLER PIC X(102) VALUE SPACES.                    00028500
028600       01  RPT-STATS-DETAIL.                                      00028600
028700           05  RPT-TRAN-NAME           PIC X(16).                 00028700
028800           05  RPT-REQUESTS-LBL    PIC X(11) VALUE 'REQUESTED:'.  00028800
028900           05  RPT-NUM-REQ             PIC ZZZ,ZZ9.               00028900
029000           05  FILLER                  PIC X(4)  VALUE SPACES.    00029000
029100           05  RPT-PROC-LBL        PIC X(11) VALUE 'PROCESSED:'.  00029100
029200           05  RPT-NUM-PROC            PIC ZZZ,ZZ9.               00029200
029300           05  FILLER                  PIC X(72) VALUE SPACES.    00029300
029400                                                                  00029400
029500      ************************************************************00029500
029600       PROCEDURE DIVISION.                                        00029600
029700      ************************************************************00029700
029800       000-MAIN.                                                  00029800
029900           PERFORM 000-SETUP-RTN THRU 000-EXIT.                   00029900
030000                                                                  00030000
030100           PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT         00030100
030200               UNTIL DEFC-TRAN-EOF.                               00030200
030300                                                                  00030300
030400           PERFORM 900-END-OF-JOB THRU 900-EXIT.                  00030400
030500           GOBACK.                                                00030500
030600                                                                  00030600
030700       000-SETUP-RTN.                                             00030700
030800           MOVE '000-SETUP-RTN' TO PARA-NAME.                     00030800
030900           PERFORM 815-OPEN-FILES THRU 815-EXIT.                  00030900
031000           PERFORM 050-GET-CURRENT-DATE THRU 050-EXIT.            00031000
031100           PERFORM 820-LOAD-VEHICLE-TABLE THRU 820-EXIT.          00031100
031200           PERFORM 830-LOAD-DEFECT-TABLE THRU 830-EXIT.           00031200
031300           PERFORM 860-READ-DEFECT-TRAN THRU 860-EXIT.            00031300
031400       000-EXIT.                                                  00031400
031500           EXIT.                                                  00031500
031600                                                                  00031600
031700       050-GET-CURRENT-DATE.                                      00031700
031800      *** Y2K WINDOW:  YY LESS THAN 50 IS 20XX, OTHERWISE 19XX.   00031800
031900           MOVE '050-GET-CURRENT-DATE' TO PARA-NAME.              00031900
032000           ACCEPT WS-SYS-DATE-6 FROM DATE.                        00032000
032100           IF WS-SYS-YY < 50                                      00032100
032200               MOVE 20 TO WS-CENTURY                              00032200
032300           ELSE                                                   00032300
032400               MOVE 19 TO WS-CENTURY                              00032400
032500           END-IF.                                                00032500
032600           MOVE WS-CENTURY TO WS-TODAY-CCYY(1:2).                 00032600
032700           MOVE WS-SYS-YY  TO WS-TODAY-CCYY(3:2).                 00032700
032800           MOVE WS-SYS-MM  TO WS-TODAY-MM.                        00032800
032900           MOVE WS-SYS-DD  TO WS-TODAY-DD.                        00032900
033000       050-EXIT.                                                  00033000
033100           EXIT.                                                  00033100
033200                                                                  00033200
033300       100-PROCESS-TRANSACTIONS.                                  00033300
033400           MOVE '100-PROCESS-TRANSACTIONS' TO PARA-NAME.          00033400
033500           MOVE 'Y' TO WS-TRAN-OK-SW.                             00033500
033600                                                                  00033600
033700           EVALUATE TRUE                                          00033700
033800               WHEN DT-TRAN-REPORT                                00033800
033900                   ADD +1 TO NUM-REPORT-REQUESTS                  00033900
034000                   PERFORM 200-PROCESS-REPORT-TRAN THRU 200-EXIT  00034000
034100                   IF WS-TRAN-OK                                  00034100
034200                       ADD +1 TO NUM-REPORT-PROCESSED             00034200
034300                   END-IF                                         00034300
034400               WHEN DT-TRAN-ASSIGN                                00034400
034500                   ADD +1 TO NUM-ASSIGN-REQUESTS                  00034500
034600                   PERFORM 210-PROCESS-ASSIGN-TRAN THRU 210-EXIT  00034600
034700                   IF WS-TRAN-OK                                  00034700
034800                       ADD +1 TO NUM-ASSIGN-PROCESSED             00034800
034900                   END-IF                                         00034900
035000               WHEN DT-TRAN-START-INVEST                          00035000
035100                   ADD +1 TO NUM-STARTINV-REQUESTS                00035100
035200                   PERFORM 220-PROCESS-STARTINV-TRAN THRU 220-EXIT00035200
035300                   IF WS-TRAN-OK                                  00035300
035400                       ADD +1 TO NUM-STARTINV-PROCESSED           00035400
035500                   END-IF                                         00035500
035600               WHEN DT-TRAN-COMPLETE-INVEST                       00035600
035700                   ADD +1 TO NUM-CMPLTINV-REQUESTS                00035700
035800                   PERFORM 230-PROCESS-CMPLTINV-TRAN THRU 230-EXIT00035800
035900                   IF WS-TRAN-OK                                  00035900
036000                       ADD +1 TO NUM-CMPLTINV-PROCESSED           00036000
036100                   END-IF                                         00036100
036200               WHEN DT-TRAN-RESOLVE                               00036200
036300                   ADD +1 TO NUM-RESOLVE-REQUESTS                 00036300
036400                   PERFORM 240-PROCESS-RESOLVE-TRAN THRU 240-EXIT 00036400
036500                   IF WS-TRAN-OK                                  00036500
036600                       ADD +1 TO NUM-RESOLVE-PROCESSED            00036600
036700                   END-IF                                         00036700
036800               WHEN DT-TRAN-CLOSE                                 00036800
036900                   ADD +1 TO NUM-CLOSE-REQUESTS                   00036900
037000                   PERFORM 250-PROCESS-CLOSE-TRAN THRU 250-EXIT   00037000
037100                   IF WS-TRAN-OK                                  00037100
037200                       ADD +1 TO NUM-CLOSE-PROCESSED              00037200
037300                   END-IF                                         00037300
037400               WHEN DT-TRAN-CANCEL                                00037400
037500                   ADD +1 TO NUM-CANCEL-REQUESTS                  00037500
037600                   PERFORM 260-PROCESS-CANCEL-TRAN THRU 260-EXIT  00037600
037700                   IF WS-TRAN-OK                                  00037700
037800                       ADD +1 TO NUM-CANCEL-PROCESSED             00037800
037900                   END-IF                                         00037900
038000               WHEN DT-TRAN-DELETE                                00038000
038100                   ADD +1 TO NUM-DELETE-REQUESTS                  00038100
038200                   PERFORM 270-PROCESS-DELETE-TRAN THRU 270-EXIT  00038200
038300                   IF WS-TRAN-OK                                  00038300
038400                       ADD +1 TO NUM-DELETE-PROCESSED             00038400
038500                   END-IF                                         00038500
038600               WHEN OTHER                                         00038600
038700                   MOVE 'N' TO WS-TRAN-OK-SW                      00038700
038800                   MOVE 'INVALID TRAN CODE' TO RPT-ERR-MSG        00038800
038900                   MOVE DT-TRAN-CODE TO RPT-ERR-KEY               00038900
039000                   PERFORM 899-REPORT-REJECT THRU 899-EXIT        00039000
039100           END-EVALUATE.                                          00039100
039200                                                                  00039200
039300           IF NOT WS-TRAN-OK                                      00039300
039400               ADD +1 TO NUM-TRAN-ERRORS                          00039400
039500           END-IF.                                                00039500
039600                                                                  00039600
039700           PERFORM 860-READ-DEFECT-TRAN THRU 860-EXIT.            00039700
039800       100-EXIT.                                                  00039800
039900           EXIT.                                                  00039900
040000                                                                  00040000
040100       200-PROCESS-REPORT-TRAN.                                   00040100
040200      *** REJECT IF THE VEHICLE DOES NOT BELONG TO THE COMPANY.   00040200
040300      *** SAFETY-IMPACT WITH NO SEVERITY SUPPLIED FORCES CRITICAL.00040300
040400           MOVE '200-PROCESS-REPORT-TRAN' TO PARA-NAME.           00040400
040500           PERFORM 840-FIND-VEHICLE THRU 840-EXIT.                00040500
040600           IF NOT WS-VEH-FOUND                                    00040600
040700               GO TO 200-EXIT                                     00040700
040800           END-IF.                                                00040800
040900                                                                  00040900
041000           IF VM-COMPANY-ID(VEH-TAB-IX) NOT = DT-COMPANY-ID       00041000
041100               MOVE 'N' TO WS-TRAN-OK-SW                          00041100
041200               MOVE 'VEHICLE NOT OWNED BY COMPANY' TO RPT-ERR-MSG 00041200
041300               MOVE DT-DEFECT-ID TO RPT-ERR-KEY                   00041300
041400               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00041400
041500               GO TO 200-EXIT                                     00041500
041600           END-IF.                                                00041600
041700                                                                  00041700
041800           ADD +1 TO DEFC-MAX.                                    00041800
041900           MOVE DEFC-MAX TO DEFC-NEW-IX.                          00041900
042000           MOVE SPACES TO DEFC-TABLE(DEFC-NEW-IX).                00042000
042100           MOVE DT-DEFECT-ID TO DM-DEFECT-ID(DEFC-NEW-IX).        00042100
042200           STRING 'DFX' DT-DEFECT-ID DELIMITED BY SIZE            00042200
042300               INTO DM-DEFECT-NUMBER(DEFC-NEW-IX).                00042300
042400           MOVE DT-VEHICLE-ID  TO DM-VEHICLE-ID(DEFC-NEW-IX).     00042400
042500           MOVE DT-COMPANY-ID  TO DM-COMPANY-ID(DEFC-NEW-IX).     00042500
042600           MOVE DT-DEFECT-TYPE TO DM-DEFECT-TYPE(DEFC-NEW-IX).    00042600
042700                                                                  00042700
042800           IF DT-SAFETY-IMPACT-YES AND DT-DEFECT-SEVERITY = SPACES00042800
042900               MOVE 'CRITICAL' TO DM-DEFECT-SEVERITY(DEFC-NEW-IX) 00042900
043000           ELSE                                                   00043000
043100               MOVE DT-DEFECT-SEVERITY                            00043100
043200                               TO DM-DEFECT-SEVERITY(DEFC-NEW-IX) 00043200
043300           END-IF.                                                00043300
043400                                                                  00043400
043500           MOVE 'REPORTED' TO DM-DEFECT-STATUS(DEFC-NEW-IX).      00043500
043600           MOVE DT-SAFETY-IMPACT TO DM-SAFETY-IMPACT(DEFC-NEW-IX).00043600
043700           MOVE DT-VEHICLE-OUT-OF-SERVICE TO                      00043700
043800               DM-VEHICLE-OUT-OF-SERVICE(DEFC-NEW-IX).            00043800
043900           MOVE DT-ESTIMATED-RESOLUTION-DT TO                     00043900
044000               DM-ESTIMATED-RESOLUTION-DT(DEFC-NEW-IX).           00044000
044100                                                                  00044100
044200           IF DT-TRAN-DATE = ZEROS                                00044200
044300               MOVE WS-TODAY-CCYYMMDD TO                          00044300
044400                   DM-REPORTED-DATE(DEFC-NEW-IX)                  00044400
044500           ELSE                                                   00044500
044600               MOVE DT-TRAN-DATE TO DM-REPORTED-DATE(DEFC-NEW-IX) 00044600
044700           END-IF.                                                00044700
044800                                                                  00044800
044900           IF DT-VEH-OUT-OF-SVC-YES                               00044900
045000               MOVE 'OUT_OF_SERVICE' TO                           00045000
045100                   VM-VEHICLE-STATUS(VEH-TAB-IX)                  00045100
045200           END-IF.                                                00045200
045300       200-EXIT.                                                  00045300
045400           EXIT.                                                  00045400
045500                                                                  00045500
045600       210-PROCESS-ASSIGN-TRAN.                                   00045600
045700      *** REPORTED TO INVESTIGATING ONLY; AN EMPLOYEE MUST BE     00045700
045800      *** GIVEN.                                                  00045800
045900           MOVE '210-PROCESS-ASSIGN-TRAN' TO PARA-NAME.           00045900
046000           PERFORM 850-FIND-DEFECT THRU 850-EXIT.                 00046000
046100           IF NOT WS-DEFC-FOUND                                   00046100
046200               GO TO 210-EXIT                                     00046200
046300           END-IF.                                                00046300
046400                                                                  00046400
046500           IF NOT DM-STATUS-REPORTED(DEFC-TAB-IX)                 00046500
046600               MOVE 'N' TO WS-TRAN-OK-SW                          00046600
046700               MOVE 'ASSIGN ONLY FROM REPORTED' TO RPT-ERR-MSG    00046700
046800               MOVE DT-DEFECT-ID TO RPT-ERR-KEY                   00046800
046900               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00046900
047000               GO TO 210-EXIT                                     00047000
047100           END-IF.                                                00047100
047200                                                                  00047200
047300           IF DT-EMPLOYEE-ID = ZEROS                              00047300
047400               MOVE 'N' TO WS-TRAN-OK-SW                          00047400
047500               MOVE 'ASSIGN REQUIRES AN EMPLOYEE' TO RPT-ERR-MSG  00047500
047600               MOVE DT-DEFECT-ID TO RPT-ERR-KEY                   00047600
047700               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00047700
047800               GO TO 210-EXIT                                     00047800
047900           END-IF.                                                00047900
048000                                                                  00048000
048100           MOVE DT-EMPLOYEE-ID TO                                 00048100
048200               DM-ASSIGNED-EMPLOYEE-ID(DEFC-TAB-IX).              00048200
048300           MOVE 'INVESTIGATING' TO DM-DEFECT-STATUS(DEFC-TAB-IX). 00048300
048400           MOVE WS-TODAY-CCYYMMDD TO                              00048400
048500               DM-INVESTIGATION-START-DT(DEFC-TAB-IX).            00048500
048600       210-EXIT.                                                  00048600
048700           EXIT.                                                  00048700
048800                                                                  00048800
048900       220-PROCESS-STARTINV-TRAN.                                 00048900
049000      *** PERMITTED FROM REPORTED (EMPLOYEE OPTIONAL) OR AS A     00049000
049100      *** NO-OP                                                   00049100
049200      *** RE-ENTRY FROM INVESTIGATING.                            00049200
049300           MOVE '220-PROCESS-STARTINV-TRAN' TO PARA-NAME.         00049300
049400           PERFORM 850-FIND-DEFECT THRU 850-EXIT.                 00049400
049500           IF NOT WS-DEFC-FOUND                                   00049500
049600               GO TO 220-EXIT                                     00049600
049700           END-IF.                                                00049700
049800                                                                  00049800
049900           IF DM-STATUS-INVESTIGATING(DEFC-TAB-IX)                00049900
050000               GO TO 220-EXIT                                     00050000
050100           END-IF.                                                00050100
050200                                                                  00050200
050300           IF NOT DM-STATUS-REPORTED(DEFC-TAB-IX)                 00050300
050400               MOVE 'N' TO WS-TRAN-OK-SW                          00050400
050500               MOVE 'START-INVEST ONLY FROM REPORTED' TO          00050500
050600                   RPT-ERR-MSG                                    00050600
050700               MOVE DT-DEFECT-ID TO RPT-ERR-KEY                   00050700
050800               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00050800
050900               GO TO 220-EXIT                                     00050900
051000           END-IF.                                                00051000
051100                                                                  00051100
051200           IF DT-EMPLOYEE-ID NOT = ZEROS                          00051200
051300               MOVE DT-EMPLOYEE-ID TO                             00051300
051400                   DM-ASSIGNED-EMPLOYEE-ID(DEFC-TAB-IX)           00051400
051500           END-IF.                                                00051500
051600                                                                  00051600
051700           MOVE 'INVESTIGATING' TO DM-DEFECT-STATUS(DEFC-TAB-IX). 00051700
051800           MOVE WS-TODAY-CCYYMMDD TO                              00051800
051900               DM-INVESTIGATION-START-DT(DEFC-TAB-IX).            00051900
052000       220-EXIT.                                                  00052000
052100           EXIT.                                                  00052100
052200                                                                  00052200
052300       230-PROCESS-CMPLTINV-TRAN.                                 00052300
052400      *** INVESTIGATING TO IN_PROGRESS ONLY.                      00052400
052500      *** ROOT CAUSE AND INVESTIGATION NOTES ARE POSTED HERE SO   00052500
052600      *** THE CLOSE/RESOLVE STAGES HAVE SOMETHING TO REPORT ON.   00052600
052700      *** CHG1240.                                                00052700
052800           MOVE '230-PROCESS-CMPLTINV-TRAN' TO PARA-NAME.         00052800
052900           PERFORM 850-FIND-DEFECT THRU 850-EXIT.                 00052900
053000           IF NOT WS-DEFC-FOUND                                   00053000
053100               GO TO 230-EXIT                                     00053100
053200           END-IF.                                                00053200
053300                                                                  00053300
053400           IF NOT DM-STATUS-INVESTIGATING(DEFC-TAB-IX)            00053400
053500               MOVE 'N' TO WS-TRAN-OK-SW                          00053500
053600               MOVE 'CMPLTINV ONLY FROM INVESTIGATING' TO         00053600
053700                   RPT-ERR-MSG                                    00053700
053800               MOVE DT-DEFECT-ID TO RPT-ERR-KEY                   00053800
053900               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00053900
054000               GO TO 230-EXIT                                     00054000
054100           END-IF.                                                00054100
054200                                                                  00054200
054300           MOVE 'IN_PROGRESS' TO DM-DEFECT-STATUS(DEFC-TAB-IX).   00054300
054400           MOVE WS-TODAY-CCYYMMDD TO                              00054400
054500               DM-INVESTIGATION-CMPLT-DT(DEFC-TAB-IX).            00054500
054600           MOVE DT-ROOT-CAUSE TO                                  00054600
054700               DM-ROOT-CAUSE(DEFC-TAB-IX).                        00054700
054800           MOVE DT-INVESTIGATION-NOTES TO                         00054800
054900               DM-INVESTIGATION-NOTES(DEFC-TAB-IX).               00054900
055000       230-EXIT.                                                  00055000
055100           EXIT.                                                  00055100
055200                                                                  00055200
055300       240-PROCESS-RESOLVE-TRAN.                                  00055300
055400      *** IN_PROGRESS TO RESOLVED ONLY; COMPUTES THE ACTUAL       00055400
055500      *** DOWNTIME                                                00055500
055600      *** DAYS FROM THE REPORTED DATE AND RESETS AN OUT-OF-SERVICE00055600
055700      *** VEHICLE TO AVAILABLE.                                   00055700
055800           MOVE '240-PROCESS-RESOLVE-TRAN' TO PARA-NAME.          00055800
055900           PERFORM 850-FIND-DEFECT THRU 850-EXIT.                 00055900
056000           IF NOT WS-DEFC-FOUND                                   00056000
056100               GO TO 240-EXIT                                     00056100
056200           END-IF.                                                00056200
056300                                                                  00056300
056400           IF NOT DM-STATUS-IN-PROGRESS(DEFC-TAB-IX)              00056400
056500               MOVE 'N' TO WS-TRAN-OK-SW                          00056500
056600               MOVE 'RESOLVE ONLY FROM IN_PROGRESS' TO RPT-ERR-MSG00056600
056700               MOVE DT-DEFECT-ID TO RPT-ERR-KEY                   00056700
056800               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00056800
056900               GO TO 240-EXIT                                     00056900
057000           END-IF.                                                00057000
057100                                                                  00057100
057200           MOVE 'RESOLVED' TO DM-DEFECT-STATUS(DEFC-TAB-IX).      00057200
057300           MOVE WS-TODAY-CCYYMMDD TO                              00057300
057400               DM-RESOLUTION-DATE(DEFC-TAB-IX).                   00057400
057500                                                                  00057500
057600           MOVE DM-REPORTED-DATE(DEFC-TAB-IX) TO WS-JUL-DATE-IN.  00057600
057700           PERFORM 870-CALC-JULIAN-DAY THRU 870-EXIT.             00057700
057800           MOVE WS-JUL-RESULT TO WS-START-JULIAN.                 00057800
057900                                                                  00057900
058000           MOVE WS-TODAY-CCYYMMDD TO WS-JUL-DATE-IN.              00058000
058100           PERFORM 870-CALC-JULIAN-DAY THRU 870-EXIT.             00058100
058200           MOVE WS-JUL-RESULT TO WS-END-JULIAN.                   00058200
058300                                                                  00058300
058400           COMPUTE WS-DOWNTIME-DAYS =                             00058400
058500               WS-END-JULIAN - WS-START-JULIAN.                   00058500
058600           IF WS-DOWNTIME-DAYS NOT > 0                            00058600
058700               MOVE 0 TO WS-DOWNTIME-DAYS                         00058700
058800           END-IF.                                                00058800
058900           MOVE WS-DOWNTIME-DAYS TO                               00058900
059000               DM-ACTUAL-DOWNTIME-DAYS(DEFC-TAB-IX).              00059000
059100                                                                  00059100
059200           IF DM-VEH-OUT-OF-SVC-YES(DEFC-TAB-IX)                  00059200
059300               PERFORM 840-FIND-VEHICLE THRU 840-EXIT             00059300
059400               IF WS-VEH-FOUND                                    00059400
059500                   MOVE 'AVAILABLE' TO                            00059500
059600                       VM-VEHICLE-STATUS(VEH-TAB-IX)              00059600
059700               END-IF                                             00059700
059800           END-IF.                                                00059800
059900       240-EXIT.                                                  00059900
060000           EXIT.                                                  00060000
060100                                                                  00060100
060200       250-PROCESS-CLOSE-TRAN.                                    00060200
060300      *** RESOLVED TO CLOSED ONLY.                                00060300
060400           MOVE '250-PROCESS-CLOSE-TRAN' TO PARA-NAME.            00060400
060500           PERFORM 850-FIND-DEFECT THRU 850-EXIT.                 00060500
060600           IF NOT WS-DEFC-FOUND                                   00060600
060700               GO TO 250-EXIT                                     00060700
060800           END-IF.                                                00060800
060900                                                                  00060900
061000           IF NOT DM-STATUS-RESOLVED(DEFC-TAB-IX)                 00061000
061100               MOVE 'N' TO WS-TRAN-OK-SW                          00061100
061200               MOVE 'CLOSE ONLY FROM RESOLVED' TO RPT-ERR-MSG     00061200
061300               MOVE DT-DEFECT-ID TO RPT-ERR-KEY                   00061300
061400               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00061400
061500               GO TO 250-EXIT                                     00061500
061600           END-IF.                                                00061600
061700                                                                  00061700
061800           MOVE 'CLOSED' TO DM-DEFECT-STATUS(DEFC-TAB-IX).        00061800
061900       250-EXIT.                                                  00061900
062000           EXIT.                                                  00062000
062100                                                                  00062100
062200       260-PROCESS-CANCEL-TRAN.                                   00062200
062300      *** REJECTED ONLY IF ALREADY CLOSED; RESETS AN OUT-OF-      00062300
062400      *** SERVICE                                                 00062400
062500      *** VEHICLE TO AVAILABLE.                                   00062500
062600           MOVE '260-PROCESS-CANCEL-TRAN' TO PARA-NAME.           00062600
062700           PERFORM 850-FIND-DEFECT THRU 850-EXIT.                 00062700
062800           IF NOT WS-DEFC-FOUND                                   00062800
062900               GO TO 260-EXIT                                     00062900
063000           END-IF.                                                00063000
063100                                                                  00063100
063200           IF DM-STATUS-CLOSED(DEFC-TAB-IX)                       00063200
063300               MOVE 'N' TO WS-TRAN-OK-SW                          00063300
063400               MOVE 'CANCEL REJECTED - CLOSED' TO RPT-ERR-MSG     00063400
063500               MOVE DT-DEFECT-ID TO RPT-ERR-KEY                   00063500
063600               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00063600
063700               GO TO 260-EXIT                                     00063700
063800           END-IF.                                                00063800
063900                                                                  00063900
064000           IF DM-VEH-OUT-OF-SVC-YES(DEFC-TAB-IX)                  00064000
064100               PERFORM 840-FIND-VEHICLE THRU 840-EXIT             00064100
064200               IF WS-VEH-FOUND                                    00064200
064300                   MOVE 'AVAILABLE' TO                            00064300
064400                       VM-VEHICLE-STATUS(VEH-TAB-IX)              00064400
064500               END-IF                                             00064500
064600           END-IF.                                                00064600
064700                                                                  00064700
064800           MOVE 'CANCELLED' TO DM-DEFECT-STATUS(DEFC-TAB-IX).     00064800
064900       260-EXIT.                                                  00064900
065000           EXIT.                                                  00065000
065100                                                                  00065100
065200       270-PROCESS-DELETE-TRAN.                                   00065200
065300      *** ONLY A REPORTED DEFECT MAY BE DELETED.  CHG0917.  A     00065300
065400      *** PASSING DEFECT IS FLAGGED DELETED AND DROPPED AT        00065400
065500      *** 856-REWRITE-DEFECT-MASTER RATHER THAN PHYSICALLY        00065500
065600      *** REMOVED FROM THE TABLE.                                 00065600
065700           MOVE '270-PROCESS-DELETE-TRAN' TO PARA-NAME.           00065700
065800           PERFORM 850-FIND-DEFECT THRU 850-EXIT.                 00065800
065900           IF NOT WS-DEFC-FOUND                                   00065900
066000               GO TO 270-EXIT                                     00066000
066100           END-IF.                                                00066100
066200                                                                  00066200
066300           MOVE 'Y' TO WS-DELETE-OK-SW.                           00066300
066400           IF NOT DM-STATUS-REPORTED(DEFC-TAB-IX)                 00066400
066500               MOVE 'N' TO WS-DELETE-OK-SW                        00066500
066600           END-IF.                                                00066600
066700                                                                  00066700
066800           IF NOT WS-DELETE-OK                                    00066800
066900               MOVE 'N' TO WS-TRAN-OK-SW                          00066900
067000               MOVE 'DELETE ONLY FROM REPORTED' TO RPT-ERR-MSG    00067000
067100               MOVE DT-DEFECT-ID TO RPT-ERR-KEY                   00067100
067200               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00067200
067300               GO TO 270-EXIT                                     00067300
067400           END-IF.                                                00067400
067500                                                                  00067500
067600           MOVE 'DELETED' TO DM-DEFECT-STATUS(DEFC-TAB-IX).       00067600
067700       270-EXIT.                                                  00067700
067800           EXIT.                                                  00067800
067900                                                                  00067900
068000       815-OPEN-FILES.                                            00068000
068100           MOVE '815-OPEN-FILES' TO PARA-NAME.                    00068100
068200           OPEN INPUT  DEFECT-TRANS                               00068200
068300                       VEHICLE-MASTER-IN                          00068300
068400                       DEFECT-MASTER-IN.                          00068400
068500           OPEN OUTPUT VEHICLE-MASTER-OUT                         00068500
068600                       DEFECT-MASTER-OUT                          00068600
068700                       REPORT-FILE.                               00068700
068800       815-EXIT.                                                  00068800
068900           EXIT.                                                  00068900
069000                                                                  00069000
069100       820-LOAD-VEHICLE-TABLE.                                    00069100
069200           MOVE '820-LOAD-VEHICLE-TABLE' TO PARA-NAME.            00069200
069300           PERFORM 821-READ-VEHICLE-MASTER THRU 821-EXIT.         00069300
069400           IF VEH-LOAD-EOF                                        00069400
069500               GO TO 820-EXIT                                     00069500
069600           END-IF.                                                00069600
069700           ADD +1 TO VEH-MAX.                                     00069700
069800           MOVE VEHMSTR-IN-REC TO VEH-TABLE(VEH-MAX).             00069800
069900           PERFORM 821-READ-VEHICLE-MASTER THRU 821-EXIT.         00069900
070000           GO TO 820-LOAD-VEHICLE-TABLE.                          00070000
070100       820-EXIT.                                                  00070100
070200           EXIT.                                                  00070200
070300                                                                  00070300
070400       821-READ-VEHICLE-MASTER.                                   00070400
070500           READ VEHICLE-MASTER-IN                                 00070500
070600               AT END MOVE 'Y' TO VEH-LOAD-EOF-SW.                00070600
070700       821-EXIT.                                                  00070700
070800           EXIT.                                                  00070800
070900                                                                  00070900
071000       830-LOAD-DEFECT-TABLE.                                     00071000
071100           MOVE '830-LOAD-DEFECT-TABLE' TO PARA-NAME.             00071100
071200           PERFORM 831-READ-DEFECT-MASTER THRU 831-EXIT.          00071200
071300           IF DEFC-LOAD-EOF                                       00071300
071400               GO TO 830-EXIT                                     00071400
071500           END-IF.                                                00071500
071600           ADD +1 TO DEFC-MAX.                                    00071600
071700           MOVE DEFCMSTR-IN-REC TO DEFC-TABLE(DEFC-MAX).          00071700
071800           PERFORM 831-READ-DEFECT-MASTER THRU 831-EXIT.          00071800
071900           GO TO 830-LOAD-DEFECT-TABLE.                           00071900
072000       830-EXIT.                                                  00072000
072100           EXIT.                                                  00072100
072200                                                                  00072200
072300       831-READ-DEFECT-MASTER.                                    00072300
072400           READ DEFECT-MASTER-IN                                  00072400
072500               AT END MOVE 'Y' TO DEFC-LOAD-EOF-SW.               00072500
072600       831-EXIT.                                                  00072600
072700           EXIT.                                                  00072700
072800                                                                  00072800
072900       840-FIND-VEHICLE.                                          00072900
073000           MOVE '840-FIND-VEHICLE' TO PARA-NAME.                  00073000
073100           MOVE 'N' TO WS-VEH-FOUND-SW.                           00073100
073200           SET VEH-TAB-IX TO 1.                                   00073200
073300           SEARCH VEH-TABLE                                       00073300
073400               AT END NEXT SENTENCE                               00073400
073500               WHEN VM-VEHICLE-ID(VEH-TAB-IX) = DT-VEHICLE-ID     00073500
073600                   MOVE 'Y' TO WS-VEH-FOUND-SW                    00073600
073700           END-SEARCH.                                            00073700
073800                                                                  00073800
073900           IF NOT WS-VEH-FOUND                                    00073900
074000               MOVE 'N' TO WS-TRAN-OK-SW                          00074000
074100               MOVE 'VEHICLE NOT FOUND' TO RPT-ERR-MSG            00074100
074200               MOVE DT-DEFECT-ID TO RPT-ERR-KEY                   00074200
074300               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00074300
074400           END-IF.                                                00074400
074500       840-EXIT.                                                  00074500
074600           EXIT.                                                  00074600
074700                                                                  00074700
074800       850-FIND-DEFECT.                                           00074800
074900           MOVE '850-FIND-DEFECT' TO PARA-NAME.                   00074900
075000           MOVE 'N' TO WS-DEFC-FOUND-SW.                          00075000
075100           SET DEFC-TAB-IX TO 1.                                  00075100
075200           SEARCH DEFC-TABLE                                      00075200
075300               AT END NEXT SENTENCE                               00075300
075400               WHEN DM-DEFECT-ID(DEFC-TAB-IX) = DT-DEFECT-ID      00075400
075500                   MOVE 'Y' TO WS-DEFC-FOUND-SW                   00075500
075600           END-SEARCH.                                            00075600
075700                                                                  00075700
075800           IF NOT WS-DEFC-FOUND                                   00075800
075900               MOVE 'N' TO WS-TRAN-OK-SW                          00075900
076000               MOVE 'DEFECT NOT FOUND' TO RPT-ERR-MSG             00076000
076100               MOVE DT-DEFECT-ID TO RPT-ERR-KEY                   00076100
076200               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00076200
076300           END-IF.                                                00076300
076400       850-EXIT.                                                  00076400
076500           EXIT.                                                  00076500
076600                                                                  00076600
076700       855-REWRITE-MASTERS.                                       00076700
076800           MOVE '855-REWRITE-MASTERS' TO PARA-NAME.               00076800
076900           MOVE 1 TO VEH-IX.                                      00076900
077000       855-REWRITE-VEH-LOOP.                                      00077000
077100           IF VEH-IX > VEH-MAX                                    00077100
077200               GO TO 856-REWRITE-DEFECT-MASTER                    00077200
077300           END-IF.                                                00077300
077400           MOVE VEH-TABLE(VEH-IX) TO VEHMSTR-OUT-REC.             00077400
077500           WRITE VEHMSTR-OUT-REC.                                 00077500
077600           ADD 1 TO VEH-IX.                                       00077600
077700           GO TO 855-REWRITE-VEH-LOOP.                            00077700
077800                                                                  00077800
077900       856-REWRITE-DEFECT-MASTER.                                 00077900
078000           MOVE 1 TO DEFC-IX.                                     00078000
078100       856-REWRITE-DEFECT-LOOP.                                   00078100
078200           IF DEFC-IX > DEFC-MAX                                  00078200
078300               GO TO 855-EXIT                                     00078300
078400           END-IF.                                                00078400
078500           IF DM-STATUS-DELETED(DEFC-IX)                          00078500
078600               ADD 1 TO DEFC-IX                                   00078600
078700               GO TO 856-REWRITE-DEFECT-LOOP                      00078700
078800           END-IF.                                                00078800
078900           MOVE DEFC-TABLE(DEFC-IX) TO DEFCMSTR-OUT-REC.          00078900
079000           WRITE DEFCMSTR-OUT-REC.                                00079000
079100                                                                  00079100
079200           IF DM-SEVERITY-CRITICAL(DEFC-IX)                       00079200
079300               AND DM-DEFECT-STATUS(DEFC-IX) NOT = 'CLOSED'       00079300
079400               AND DM-DEFECT-STATUS(DEFC-IX) NOT = 'CANCELLED'    00079400
079500               ADD +1 TO NUM-CRITICAL-OPEN                        00079500
079600           END-IF.                                                00079600
079700                                                                  00079700
079800           IF DM-ESTIMATED-RESOLUTION-DT(DEFC-IX) > ZEROS         00079800
079900               AND DM-ESTIMATED-RESOLUTION-DT(DEFC-IX) <          00079900
080000                                         WS-TODAY-CCYYMMDD        00080000
080100               AND NOT DM-STATUS-RESOLVED(DEFC-IX)                00080100
080200               ADD +1 TO NUM-OVERDUE                              00080200
080300           END-IF.                                                00080300
080400                                                                  00080400
080500           ADD 1 TO DEFC-IX.                                      00080500
080600           GO TO 856-REWRITE-DEFECT-LOOP.                         00080600
080700       855-EXIT.                                                  00080700
080800           EXIT.                                                  00080800
080900                                                                  00080900
081000       860-READ-DEFECT-TRAN.                                      00081000
081100           MOVE '860-READ-DEFECT-TRAN' TO PARA-NAME.              00081100
081200           READ DEFECT-TRANS                                      00081200
081300               AT END MOVE 'Y' TO DEFC-TRAN-EOF-SW.               00081300
081400       860-EXIT.                                                  00081400
081500           EXIT.                                                  00081500
081600                                                                  00081600
081700       870-CALC-JULIAN-DAY.                                       00081700
081800      *** STANDARD GREGORIAN-TO-JULIAN-DAY-NUMBER CONVERSION, USED00081800
081900      *** TO DIFFERENCE TWO CCYYMMDD DATES WITHOUT AN INTRINSIC   00081900
082000      *** FUNCTION.                                               00082000
082100           MOVE '870-CALC-JULIAN-DAY' TO PARA-NAME.               00082100
082200           COMPUTE WS-JUL-A = ( 14 - WS-JUL-MM ) / 12.            00082200
082300           COMPUTE WS-JUL-Y = WS-JUL-CCYY + 4800 - WS-JUL-A.      00082300
082400           COMPUTE WS-JUL-M = WS-JUL-MM + ( 12 * WS-JUL-A ) - 3.  00082400
082500           COMPUTE WS-JUL-RESULT =                                00082500
082600               WS-JUL-DD                                          00082600
082700               + ( ( 153 * WS-JUL-M ) + 2 ) / 5                   00082700
082800               + ( 365 * WS-JUL-Y )                               00082800
082900               + ( WS-JUL-Y / 4 )                                 00082900
083000               - ( WS-JUL-Y / 100 )                               00083000
083100               + ( WS-JUL-Y / 400 )                               00083100
083200               - 32045.                                           00083200
083300       870-EXIT.                                                  00083300
083400           EXIT.                                                  00083400
083500                                                                  00083500
083600       899-REPORT-REJECT.                                         00083600
083700           MOVE '899-REPORT-REJECT' TO PARA-NAME.                 00083700
083800           WRITE REPORT-RECORD FROM RPT-ERR-DETAIL.               00083800
083900       899-EXIT.                                                  00083900
084000           EXIT.                                                  00084000
084100                                                                  00084100
084200       900-END-OF-JOB.                                            00084200
084300           MOVE '900-END-OF-JOB' TO PARA-NAME.                    00084300
084400           PERFORM 855-REWRITE-MASTERS THRU 855-EXIT.             00084400
084500           MOVE WS-TODAY-MM   TO RPT-MM.                          00084500
084600           MOVE WS-TODAY-DD   TO RPT-DD.                          00084600
084700           MOVE WS-TODAY-CCYY TO RPT-CCYY.                        00084700
084800           WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.       00084800
084900                                                                  00084900
085000           WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.       00085000
085100           MOVE 'REPORT'         TO RPT-TRAN-NAME.                00085100
085200           MOVE NUM-REPORT-REQUESTS  TO RPT-NUM-REQ.              00085200
085300           MOVE NUM-REPORT-PROCESSED TO RPT-NUM-PROC.             00085300
085400           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00085400
085500                                                                  00085500
085600           MOVE 'ASSIGN'         TO RPT-TRAN-NAME.                00085600
085700           MOVE NUM-ASSIGN-REQUESTS  TO RPT-NUM-REQ.              00085700
085800           MOVE NUM-ASSIGN-PROCESSED TO RPT-NUM-PROC.             00085800
085900           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00085900
086000                                                                  00086000
086100           MOVE 'START-INVEST'   TO RPT-TRAN-NAME.                00086100
086200           MOVE NUM-STARTINV-REQUESTS  TO RPT-NUM-REQ.            00086200
086300           MOVE NUM-STARTINV-PROCESSED TO RPT-NUM-PROC.           00086300
086400           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00086400
086500                                                                  00086500
086600           MOVE 'COMPLETE-INVEST' TO RPT-TRAN-NAME.               00086600
086700           MOVE NUM-CMPLTINV-REQUESTS  TO RPT-NUM-REQ.            00086700
086800           MOVE NUM-CMPLTINV-PROCESSED TO RPT-NUM-PROC.           00086800
086900           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00086900
087000                                                                  00087000
087100           MOVE 'RESOLVE'        TO RPT-TRAN-NAME.                00087100
087200           MOVE NUM-RESOLVE-REQUESTS  TO RPT-NUM-REQ.             00087200
087300           MOVE NUM-RESOLVE-PROCESSED TO RPT-NUM-PROC.            00087300
087400           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00087400
087500                                                                  00087500
087600           MOVE 'CLOSE'          TO RPT-TRAN-NAME.                00087600
087700           MOVE NUM-CLOSE-REQUESTS  TO RPT-NUM-REQ.               00087700
087800           MOVE NUM-CLOSE-PROCESSED TO RPT-NUM-PROC.              00087800
087900           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00087900
088000                                                                  00088000
088100           MOVE 'CANCEL'         TO RPT-TRAN-NAME.                00088100
088200           MOVE NUM-CANCEL-REQUESTS  TO RPT-NUM-REQ.              00088200
088300           MOVE NUM-CANCEL-PROCESSED TO RPT-NUM-PROC.             00088300
088400           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00088400
088500                                                                  00088500
088600           MOVE 'DELETE'         TO RPT-TRAN-NAME.                00088600
088700           MOVE NUM-DELETE-REQUESTS  TO RPT-NUM-REQ.              00088700
088800           MOVE NUM-DELETE-PROCESSED TO RPT-NUM-PROC.             00088800
088900           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00088900
089000                                                                  00089000
089100           MOVE 'REJECTED'       TO RPT-TRAN-NAME.                00089100
089200           MOVE NUM-TRAN-ERRORS  TO RPT-NUM-REQ.                  00089200
089300           MOVE ZEROS            TO RPT-NUM-PROC.                 00089300
089400           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00089400
089500                                                                  00089500
089600           MOVE 'CRITICAL-OPEN'  TO RPT-TRAN-NAME.                00089600
089700           MOVE NUM-CRITICAL-OPEN TO RPT-NUM-REQ.                 00089700
089800           MOVE ZEROS             TO RPT-NUM-PROC.                00089800
089900           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00089900
090000                                                                  00090000
090100           MOVE 'OVERDUE'        TO RPT-TRAN-NAME.                00090100
090200           MOVE NUM-OVERDUE      TO RPT-NUM-REQ.                  00090200
090300           MOVE ZEROS            TO RPT-NUM-PROC.                 00090300
090400           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00090400
090500                                                                  00090500
090600           PERFORM 980-CLOSE-FILES THRU 980-EXIT.                 00090600
090700       900-EXIT.                                                  00090700
090800           EXIT.                                                  00090800
090900                                                                  00090900
091000       980-CLOSE-FILES.                                           00091000
091100           MOVE '980-CLOSE-FILES' TO PARA-NAME.                   00091100
091200           CLOSE DEFECT-TRANS                                     00091200
091300                 VEHICLE-MASTER-IN                                00091300
091400                 VEHICLE-MASTER-OUT                               00091400
091500                 DEFECT-MASTER-IN                                 00091500
091600                 DEFECT-MASTER-OUT                                00091600
091700                 REPORT-FILE.                                     00091700
091800       980-EXIT.                                                  00091800
091900           EXIT.                                                  00091900
092000                                                                  00092000
092100                                                                  00092100
092200                                                                  00092200
