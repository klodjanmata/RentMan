000100      ************************************************************00000100
000200      * LICENSED MATERIALS - PROPERTY OF IBM                      00000200
000300      * ALL RIGHTS RESERVED                                       00000300
000400      ************************************************************00000400
000500      * PROGRAM:  RESVPROC                                        00000500
000600      *                                                           00000600
000700      * AUTHOR :  R. H. McKenna                                   00000700
000800      *                                                           00000800
000900      * READS A SEQUENTIAL RESERVATION TRANSACTION FILE AND       00000900
001000      * APPLIES                                                   00001000
001100      * THE REQUESTED CREATE / CONFIRM / START / COMPLETE / CANCEL00001100
001200      * ACTION AGAINST THE IN-MEMORY RESERVATION MASTER TABLE,    00001200
001300      * USING                                                     00001300
001400      * THE CUSTOMER AND VEHICLE MASTERS FOR EDIT LOOKUPS.        00001400
001500      * VEHICLE                                                   00001500
001600      * STATUS AND MILEAGE ARE MAINTAINED AS A SIDE EFFECT OF THE 00001600
001700      * RESERVATION LIFE CYCLE AND THE VEHICLE MASTER IS REWRITTEN00001700
001800      * AT END OF RUN.                                            00001800
001900      *                                                           00001900
002000      * MAINTENANCE HISTORY                                       00002000
002100      *   2015-07-20  RHM  INITIAL VERSION FOR RENTMAN CONVERSION.00002100
002200      *   2016-02-11  RHM  ADDED GPS / CHILD SEAT / ADDITIONAL    00002200
002300      * DRIVER                                                    00002300
002400      *                    ADD-ON FEES TO THE COST CHAIN.         00002400
002500      *   2017-08-30  DJT  CHG0502 ADDED VEHICLE CONFLICT CHECK   00002500
002600      * TABLE                                                     00002600
002700      *                    SCAN AGAINST THE RESERVATION MASTER.   00002700
002800      *   1998-11-04  RHM  Y2K REMEDIATION - WINDOWED THE         00002800
002900      * TWO-DIGIT                                                 00002900
003000      *                    SYSTEM DATE YEAR AT                    00003000
003100      * 050-GET-CURRENT-DATE.                                     00003100
003200      *   2020-04-06  SPK  CHG0955 ADDED OVERDUE-AT-COMPLETE CHECK00003200
003300      * AND                                                       00003300
003400      *                    RETURN-MILEAGE POST TO VEHICLE MASTER. 00003400
003500      *   2023-01-17  MLF  CHG1201 CONTROL REPORT DOLLAR TOTALS BY00003500
003600      *                    COMPANY ADDED TO 900-END-OF-JOB.       00003600
003700      *   2026-08-09  RHM  CHG1240 CHG1201'S COMPANY BREAKDOWN WAS00003700
003800      *                    NEVER WIRED INTO 600-WRITE-RESERVATION 00003800
003900      *                    -- THE GRAND TOTAL ACCUMULATED BUT NO  00003900
004000      *                    PER-COMPANY TABLE EVER DID.  RESTORED. 00004000
004100      ************************************************************00004100
004200       IDENTIFICATION DIVISION.                                   00004200
004300       PROGRAM-ID.     RESVPROC.                                  00004300
004400       AUTHOR.         R. H. MCKENNA.                             00004400
004500       INSTALLATION.   COBOL DEVELOPMENT CENTER.                  00004500
004600       DATE-WRITTEN.   07/20/85.                                  00004600
004700       DATE-COMPILED.  07/20/85.                                  00004700
004800       SECURITY.       NON-CONFIDENTIAL.                          00004800
004900      *                                                           00004900
005000       ENVIRONMENT DIVISION.                                      00005000
005100       CONFIGURATION SECTION.                                     00005100
005200       SOURCE-COMPUTER. IBM-390.                                  00005200
005300       OBJECT-COMPUTER. IBM-390.                                  00005300
005400       SPECIAL-NAMES.                                             00005400
005500           C01 IS TOP-OF-FORM                                     00005500
005600           UPSI-0 ON RPT-SWITCH-ON                                00005600
005700                  OFF RPT-SWITCH-OFF.                             00005700
005800       INPUT-OUTPUT SECTION.                                      00005800
005900       FILE-CONTROL.                                              00005900
006000           SELECT CUSTOMER-MASTER ASSIGN TO CUSTMSTR              00006000
006100               ORGANIZATION IS LINE SEQUENTIAL                    00006100
006200               FILE STATUS  IS WS-CUSTMSTR-STATUS.                00006200
006300                                                                  00006300
006400           SELECT VEHICLE-MASTER-IN ASSIGN TO VEHMSTR             00006400
006500               ORGANIZATION IS LINE SEQUENTIAL                    00006500
006600               FILE STATUS  IS WS-VEHMSTR-STATUS.                 00006600
006700                                                                  00006700
006800           SELECT VEHICLE-MASTER-OUT ASSIGN TO VEHMOUT            00006800
006900               ORGANIZATION IS LINE SEQUENTIAL                    00006900
007000               FILE STATUS  IS WS-VEHMOUT-STATUS.                 00007000
007100                                                                  00007100
007200           SELECT RESERVATION-TRANS ASSIGN TO RESVTRAN            00007200
007300               ORGANIZATION IS LINE SEQUENTIAL                    00007300
007400               FILE STATUS  IS WS-RESVTRAN-STATUS.                00007400
007500                                                                  00007500
007600           SELECT RESERVATION-MASTER-IN ASSIGN TO RESVMSTR        00007600
007700               ORGANIZATION IS LINE SEQUENTIAL                    00007700
007800               FILE STATUS  IS WS-RESVMSTR-STATUS.                00007800
007900                                                                  00007900
008000           SELECT RESERVATION-MASTER-OUT ASSIGN TO RESVMOUT       00008000
008100               ORGANIZATION IS LINE SEQUENTIAL                    00008100
008200               FILE STATUS  IS WS-RESVMOUT-STATUS.                00008200
008300                                                                  00008300
008400           SELECT REPORT-FILE ASSIGN TO RESVRPT                   00008400
008500               FILE STATUS  IS WS-REPORT-STATUS.                  00008500
008600                                                                  00008600
008700      ************************************************************00008700
008800       DATA DIVISION.                                             00008800
008900       FILE SECTION.                                              00008900
009000                                                                  00009000
009100       FD  CUSTOMER-MASTER                                        00009100
009200           RECORDING MODE IS F                                    00009200
009300           LABEL RECORDS ARE STANDARD                             00009300
009400           BLOCK CONTAINS 0 RECORDS.                              00009400
009500       COPY CUSTMAST.                                             00009500
009600                                                                  00009600
009700       FD  VEHICLE-MASTER-IN                                      00009700
009800           RECORDING MODE IS F                                    00009800
009900           LABEL RECORDS ARE STANDARD                             00009900
010000           BLOCK CONTAINS 0 RECORDS.                              00010000
010100       01  VEHMSTR-IN-REC                  PIC X(130).            00010100
010200                                                                  00010200
010300       FD  VEHICLE-MASTER-OUT                                     00010300
010400           RECORDING MODE IS F                                    00010400
010500           LABEL RECORDS ARE STANDARD                             00010500
010600           BLOCK CONTAINS 0 RECORDS.                              00010600
010700       01  VEHMSTR-OUT-REC                 PIC X(130).            00010700
010800                                                                  00010800
010900       FD  RESERVATION-TRANS                                      00010900
011000           RECORDING MODE IS F                                    00011000
011100           LABEL RECORDS ARE STANDARD                             00011100
011200           BLOCK CONTAINS 0 RECORDS.                              00011200
011300       COPY RESVTRAN.                                             00011300
011400                                                                  00011400
011500       FD  RESERVATION-MASTER-IN                                  00011500
011600           RECORDING MODE IS F                                    00011600
011700           LABEL RECORDS ARE STANDARD                             00011700
011800           BLOCK CONTAINS 0 RECORDS.                              00011800
011900       01  RESVMSTR-IN-REC                 PIC X(185).            00011900
012000                                                                  00012000
012100       FD  RESERVATION-MASTER-OUT                                 00012100
012200           RECORDING MODE IS F                                    00012200
012300           LABEL RECORDS ARE STANDARD                             00012300
012400           BLOCK CONTAINS 0 RECORDS.                              00012400
012500       01  RESVMSTR-OUT-REC                PIC X(185).            00012500
012600                                                                  00012600
012700       FD  REPORT-FILE                                            00012700
012800           RECORDING MODE IS F.                                   00012800
012900       01  REPORT-RECORD                   PIC X(132).            00012900
013000                                                                  00013000
013100      ************************************************************00013100
013200       WORKING-STORAGE SECTION.                                   00013200
013300      ************************************************************00013300
013400       01  WS-FILE-STATUS-CODES.                                  00013400
013500           05  WS-CUSTMSTR-STATUS      PIC X(2) VALUE SPACES.     00013500
013600           05  WS-VEHMSTR-STATUS       PIC X(2) VALUE SPACES.     00013600
013700           05  WS-VEHMOUT-STATUS       PIC X(2) VALUE SPACES.     00013700
013800           05  WS-RESVTRAN-STATUS      PIC X(2) VALUE SPACES.     00013800
013900           05  WS-RESVMSTR-STATUS      PIC X(2) VALUE SPACES.     00013900
014000           05  WS-RESVMOUT-STATUS      PIC X(2) VALUE SPACES.     00014000
014100           05  WS-REPORT-STATUS        PIC X(2) VALUE SPACES.     00014100
014200                                                                  00014200
014300       01  WS-SWITCHES.                                           00014300
014400           05  RESV-TRAN-EOF-SW        PIC X(1) VALUE 'N'.        00014400
014500               88  RESV-TRAN-EOF           VALUE 'Y'.             00014500
014600           05  CUST-LOAD-EOF-SW        PIC X(1) VALUE 'N'.        00014600
014700               88  CUST-LOAD-EOF           VALUE 'Y'.             00014700
014800           05  VEH-LOAD-EOF-SW         PIC X(1) VALUE 'N'.        00014800
014900               88  VEH-LOAD-EOF             VALUE 'Y'.            00014900
015000           05  RESV-LOAD-EOF-SW        PIC X(1) VALUE 'N'.        00015000
015100               88  RESV-LOAD-EOF            VALUE 'Y'.            00015100
015200           05  WS-CUST-FOUND-SW        PIC X(1) VALUE 'N'.        00015200
015300               88  WS-CUST-FOUND            VALUE 'Y'.            00015300
015400           05  WS-VEH-FOUND-SW         PIC X(1) VALUE 'N'.        00015400
015500               88  WS-VEH-FOUND             VALUE 'Y'.            00015500
015600           05  WS-RESV-FOUND-SW        PIC X(1) VALUE 'N'.        00015600
015700               88  WS-RESV-FOUND            VALUE 'Y'.            00015700
015800           05  WS-TRAN-OK-SW           PIC X(1) VALUE 'Y'.        00015800
015900               88  WS-TRAN-OK               VALUE 'Y'.            00015900
016000           05  WS-DATES-OK-SW          PIC X(1) VALUE 'Y'.        00016000
016100               88  WS-DATES-OK              VALUE 'Y'.            00016100
016200           05  WS-CONFLICT-SW          PIC X(1) VALUE 'N'.        00016200
016300               88  WS-CONFLICT-FOUND        VALUE 'Y'.            00016300
016400           05  WS-CTOT-FOUND-SW        PIC X(1) VALUE 'N'.        00016400
016500               88  WS-CTOT-FOUND            VALUE 'Y'.            00016500
016600                                                                  00016600
016700       01  PARA-NAME                   PIC X(40) VALUE SPACES.    00016700
016800                                                                  00016800
016900       01  WS-CURRENT-DATE-FIELDS.                                00016900
017000           05  WS-SYS-DATE-6           PIC 9(6).                  00017000
017100           05  WS-SYS-DATE-R REDEFINES WS-SYS-DATE-6.             00017100
017200               10  WS-SYS-YY           PIC 9(2).                  00017200
017300               10  WS-SYS-MM           PIC 9(2).                  00017300
017400               10  WS-SYS-DD           PIC 9(2).                  00017400
017500           05  WS-CENTURY              PIC 9(2) COMP.             00017500
017600           05  WS-TODAY-CCYYMMDD       PIC 9(8).                  00017600
017700           05  WS-TODAY-R REDEFINES WS-TODAY-CCYYMMDD.            00017700
017800               10  WS-TODAY-CCYY       PIC 9(4).                  00017800
017900               10  WS-TODAY-MM         PIC 9(2).                  00017900
018000               10  WS-TODAY-DD         PIC 9(2).                  00018000
018100           05  WS-TODAY-JULIAN         PIC 9(7) COMP.             00018100
018200                                                                  00018200
018300       01  WS-JULIAN-WORK-AREA.                                   00018300
018400           05  WS-JUL-DATE-IN          PIC 9(8).                  00018400
018500           05  WS-JUL-DATE-R REDEFINES WS-JUL-DATE-IN.            00018500
018600               10  WS-JUL-CCYY         PIC 9(4).                  00018600
018700               10  WS-JUL-MM           PIC 9(2).                  00018700
018800               10  WS-JUL-DD           PIC 9(2).                  00018800
018900           05  WS-JUL-A                PIC S9(9) COMP.            00018900
019000           05  WS-JUL-Y                PIC S9(9) COMP.            00019000
019100           05  WS-JUL-M                PIC S9(9) COMP.            00019100
019200           05  WS-JUL-RESULT           PIC 9(7)  COMP.            00019200
019300                                                                  00019300
019400       01  WS-COST-WORK-AREA.                                     00019400
019500           05  WS-START-JULIAN         PIC 9(7) COMP.             00019500
019600           05  WS-END-JULIAN           PIC 9(7) COMP.             00019600
019700           05  WS-TOTAL-DAYS           PIC 9(5) COMP.             00019700
019800           05  WS-SUBTOTAL             PIC S9(8)V99.              00019800
019900           05  WS-INSURANCE-AMOUNT     PIC S9(8)V99.              00019900
020000           05  WS-ADDITIONAL-FEES      PIC S9(8)V99.              00020000
020100           05  WS-TAX-AMOUNT           PIC S9(8)V99.              00020100
020200           05  WS-DISCOUNT-AMOUNT      PIC S9(8)V99.              00020200
020300           05  WS-TOTAL-AMOUNT         PIC S9(8)V99.              00020300
020400           05  WS-RESV-ID-DISP         PIC 9(09).                 00020400
020500                                                                  00020500
020600       01  WS-TABLE-SUBSCRIPTS.                                   00020600
020700           05  CUST-IX                 PIC 9(4) COMP.             00020700
020800           05  CUST-MAX                PIC 9(4) COMP VALUE 0.     00020800
020900           05  VEH-IX                  PIC 9(4) COMP.             00020900
021000           05  VEH-MAX                 PIC 9(4) COMP VALUE 0.     00021000
021100           05  RESV-IX                 PIC 9(4) COMP.             00021100
021200           05  RESV-MAX                PIC 9(4) COMP VALUE 0.     00021200
021300           05  RESV-NEW-IX             PIC 9(4) COMP.             00021300
021400                                                                  00021400
021500       01  REPORT-TOTALS.                                         00021500
021600           05  NUM-CREATE-REQUESTS     PIC S9(7) COMP-3 VALUE +0. 00021600
021700           05  NUM-CREATE-PROCESSED    PIC S9(7) COMP-3 VALUE +0. 00021700
021800           05  NUM-STATUS-REQUESTS     PIC S9(7) COMP-3 VALUE +0. 00021800
021900           05  NUM-STATUS-PROCESSED    PIC S9(7) COMP-3 VALUE +0. 00021900
022000           05  NUM-TRAN-ERRORS         PIC S9(7) COMP-3 VALUE +0. 00022000
022100           05  WS-GRAND-TOTAL-AMOUNT   PIC S9(9)V99     VALUE +0. 00022100
022200                                                                  00022200
022300      * PER-COMPANY DOLLAR BREAKDOWN FOR THE CONTROL REPORT.      00022300
022400      * ROWS ARE APPENDED AS NEW COMPANY-IDS ARE SEEN AT          00022400
022500      * 610-ACCUM-COMPANY-TOTAL.  CHG1240.                        00022500
022600       01  COMP-TOTAL-TABLE-AREA.                                 00022600
022700           05  COMP-TOTAL-TABLE OCCURS 200 TIMES                  00022700
022800                              INDEXED BY CTOT-IX.                 00022800
022900               10  CTOT-COMPANY-ID      PIC 9(09).                00022900
023000               10  CTOT-AMOUNT          PIC S9(9)V99     VALUE +0.00023000
023100           05  CTOT-MAX                PIC 9(4) COMP VALUE 0.     00023100
023200                                                                  00023200
023300      * IN-MEMORY CUSTOMER LOOKUP TABLE - LOADED ONCE AT          00023300
023400      * 800-LOAD-TABLES                                           00023400
023500       01  CUST-TABLE-AREA.                                       00023500
023600           05  CUST-TABLE OCCURS 1000 TIMES                       00023600
023700                          INDEXED BY CUST-TAB-IX.                 00023700
023800               10  TBL-CM-USER-ID      PIC 9(09).                 00023800
023900               10  TBL-CM-ROLE         PIC X(08).                 00023900
024000               10  TBL-CM-STATUS       PIC X(20).                 00024000
024100                                                                  00024100
024200      * IN-MEMORY VEHICLE MASTER TABLE - REWRITTEN TO VEHMOUT AT  00024200
024300      * EOJ                                                       00024300
024400       01  VEH-TABLE-AREA.                                        00024400
024500           05  VEH-TABLE OCCURS 1000 TIMES                        00024500
024600                         INDEXED BY VEH-TAB-IX.                   00024600
024700               10  VM-VEHICLE-ID            PIC 9(09).            00024700
024800               10  VM-COMPANY-ID            PIC 9(09).            00024800
024900               10  VM-MAKE                  PIC X(15).            00024900
025000               10  VM-MODEL                 PIC X(15).            00025000
025100               10  VM-MODEL-YEAR            PIC 9(04).            00025100
025200               10  VM-LICENSE-PLATE         PIC X(12).            00025200
025300               10  VM-VEHICLE-TYPE          PIC X(12).            00025300
025400               10  VM-VEHICLE-STATUS        PIC X(14).            00025400
025500                   88  VM-STATUS-AVAILABLE      VALUE 'AVAILABLE'.00025500
025600                   88  VM-STATUS-RENTED         VALUE 'RENTED'.   00025600
025700                   88  VM-STATUS-MAINTENANCE    VALUE             00025700
025800                       'MAINTENANCE'.                             00025800
025900                   88  VM-STATUS-OUT-OF-SVC     VALUE             00025900
026000                       'OUT_OF_SERVICE'.                          00026000
026100               10  VM-DAILY-RATE            PIC S9(08)V99.        00026100
026200               10  VM-MILEAGE               PIC 9(07).            00026200
026300               10  VM-LAST-MAINT-DATE       PIC 9(08).            00026300
026400               10  VM-NEXT-MAINT-DATE       PIC 9(08).            00026400
026500               10  FILLER                   PIC X(07).            00026500
026600                                                                  00026600
026700      * IN-MEMORY RESERVATION MASTER TABLE - REWRITTEN TO RESVMOUT00026700
026800       01  RESV-TABLE-AREA.                                       00026800
026900           05  RESV-TABLE OCCURS 2000 TIMES                       00026900
027000                          INDEXED BY RESV-TAB-IX.                 00027000
027100               10  RM-RESERVATION-ID        PIC 9(09).            00027100
027200               10  RM-RESERVATION-NUMBER    PIC X(14).            00027200
027300               10  RM-CUSTOMER-ID           PIC 9(09).            00027300
027400               10  RM-VEHICLE-ID            PIC 9(09).            00027400
027500               10  RM-COMPANY-ID            PIC 9(09).            00027500
027600               10  RM-START-DATE            PIC 9(08).            00027600
027700               10  RM-END-DATE              PIC 9(08).            00027700
027800               10  RM-RESERVATION-STATUS    PIC X(11).            00027800
027900                   88  RM-STATUS-PENDING        VALUE 'PENDING'.  00027900
028000                   88  RM-STATUS-CONFIRMED      VALUE 'CONFIRMED'.00028000
028100                   88  RM-STATUS-IN-PROGRESS    VALUE             00028100
028200                       'IN_PROGRESS'.                             00028200
028300                   88  RM-STATUS-COMPLETED      VALUE 'COMPLETED'.00028300
028400                   88  RM-STATUS-CANCELLED      VALUE 'CANCELLED'.00028400
028500               10  RM-DAILY-RATE            PIC S9(08)V99.        00028500
028600               10  RM-TOTAL-DAYS            PIC 9(05).            00028600
028700               10  RM-SUBTOTAL              PIC S9(08)V99.        00028700
028800               10  RM-TAX-AMOUNT            PIC S9(08)V99.        00028800
028900               10  RM-INSURANCE-AMOUNT      PIC S9(08)V99.        00028900
029000               10  RM-ADDITIONAL-FEES       PIC S9(08)V99.        00029000
029100               10  RM-DISCOUNT-AMOUNT       PIC S9(08)V99.        00029100
029200               10  RM-TOTAL-AMOUNT          PIC S9(08)V99.        00029200
029300               10  RM-AMOUNT-PAID           PIC S9(08)V99.        00029300
029400               10  RM-INSURANCE-INCLUDED    PIC X(01).            00029400
029500               10  RM-ADDITIONAL-DRIVER     PIC X(01).            00029500
029600               10  RM-GPS-INCLUDED          PIC X(01).            00029600
029700               10  RM-CHILD-SEAT-INCLUDED   PIC X(01).            00029700
029800               10  RM-RETURN-MILEAGE        PIC 9(07).            00029800
029900               10  RM-STATUS-DATE           PIC 9(08).            00029900
030000               10  FILLER                   PIC X(04).            00030000
030100                                                                  00030100
030200      ************************************************************00030200
030300      *        REPORT LINES                                       00030300
030400      ************************************************************00030400
030500       01  RPT-HEADER1.                                           00030500
030600           05  FILLER                  PIC X(40)                  00030600
030700               VALUE 'RENTMAN RESERVATION UPDATE REPORT  DATE:'.  00030700
030800           05  RPT-MM                  PIC 99.                    00030800
030900           05  FILLER                  PIC X VALUE '/'.           00030900
031000           05  RPT-DD                  PIC 99.                    00031000
031100           05  FILLER                  PIC X VALUE '/'.           00031100
031200           05  RPT-CCYY                PIC 9999.                  00031200
031300           05  FILLER                  PIC X(77) VALUE SPACES.    00031300
031400                                                                  00031400
031500       01  RPT-ERR-DETAIL.                                        00031500
031600           05  FILLER                  PIC X(25)                  00031600
031700               VALUE '  *** REJECTED - '.                         00031700
031800           05  RPT-ERR-MSG             PIC X(40) VALUE SPACES.    00031800
031900           05  RPT-ERR-KEY             PIC X(20) VALUE SPACES.    00031900
032000           05  FILLER                  PIC X(47) VALUE SPACES.    00032000
032100                                                                  00032100
032200       01  RPT-STATS-HDR1.                                        00032200
032300           05  FILLER PIC X(30) VALUE                             00032300
032400               'TRANSACTION TOTALS:           '.                  00032400
032500           05  FILLER PIC X(102) VALUE SPACES.                    00032500
032600       01  RPT-STATS-DETAIL.                                      00032600
032700           05  RPT-TRAN-NAME           PIC X(16).                 00032700
032800           05  RPT-REQUESTS-LBL        PIC X(12) VALUE            00032800
032900               'REQUESTED: '.                                     00032900
033000           05  RPT-NUM-REQ             PIC ZZZ,ZZ9.               00033000
033100           05  FILLER                  PIC X(4)  VALUE SPACES.    00033100
033200           05  RPT-PROC-LBL            PIC X(12) VALUE            00033200
033300               'PROCESSED: '.                                     00033300
033400           05  RPT-NUM-PROC            PIC ZZZ,ZZ9.               00033400
033500           05  FILLER                  PIC X(72) VALUE SPACES.    00033500
033600       01  RPT-DOLLAR-TOTAL.                                      00033600
033700           05  FILLER PIC X(30) VALUE                             00033700
033800               'TOTAL RESERVATION DOLLARS:    '.                  00033800
033900           05  RPT-DOLLAR-AMT          PIC $$,$$$,$$9.99.         00033900
034000           05  FILLER                  PIC X(89) VALUE SPACES.    00034000
034100       01  RPT-CTOT-HDR1.                                         00034100
034200           05  FILLER PIC X(32) VALUE                             00034200
034300               'RESERVATION DOLLARS BY COMPANY:'.                 00034300
034400           05  FILLER PIC X(100) VALUE SPACES.                    00034400
034500       01  RPT-CTOT-DETAIL.                                       00034500
034600           05  FILLER                  PIC X(12) VALUE            00034600
034700               'COMPANY ID:'.                                     00034700
034800           05  RPT-CTOT-COMPANY-ID     PIC ZZZZZZZZ9.             00034800
034900           05  FILLER                  PIC X(8)  VALUE SPACES.    00034900
035000           05  RPT-CTOT-AMT            PIC $$,$$$,$$9.99.         00035000
035100           05  FILLER                  PIC X(90) VALUE SPACES.    00035100
035200                                                                  00035200
035300      ************************************************************00035300
035400       PROCEDURE DIVISION.                                        00035400
035500      ************************************************************00035500
035600       000-MAIN.                                                  00035600
035700           PERFORM 000-SETUP-RTN THRU 000-EXIT.                   00035700
035800                                                                  00035800
035900           PERFORM 100-EDIT-TRANSACTION THRU 100-EXIT             00035900
036000               UNTIL RESV-TRAN-EOF.                               00036000
036100                                                                  00036100
036200           PERFORM 900-END-OF-JOB THRU 900-EXIT.                  00036200
036300           GOBACK.                                                00036300
036400                                                                  00036400
036500       000-SETUP-RTN.                                             00036500
036600           MOVE '000-SETUP-RTN' TO PARA-NAME.                     00036600
036700           PERFORM 800-OPEN-FILES THRU 800-EXIT.                  00036700
036800           PERFORM 050-GET-CURRENT-DATE THRU 050-EXIT.            00036800
036900           PERFORM 810-LOAD-CUSTOMER-TABLE THRU 810-EXIT.         00036900
037000           PERFORM 820-LOAD-VEHICLE-TABLE THRU 820-EXIT.          00037000
037100           PERFORM 830-LOAD-RESERVATION-TABLE THRU 830-EXIT.      00037100
037200           PERFORM 860-READ-RESV-TRAN THRU 860-EXIT.              00037200
037300       000-EXIT.                                                  00037300
037400           EXIT.                                                  00037400
037500                                                                  00037500
037600       050-GET-CURRENT-DATE.                                      00037600
037700      *** Y2K WINDOW:  YY LESS THAN 50 IS 20XX, OTHERWISE 19XX.   00037700
037800           MOVE '050-GET-CURRENT-DATE' TO PARA-NAME.              00037800
037900           ACCEPT WS-SYS-DATE-6 FROM DATE.                        00037900
038000           IF WS-SYS-YY < 50                                      00038000
038100               MOVE 20 TO WS-CENTURY                              00038100
038200           ELSE                                                   00038200
038300               MOVE 19 TO WS-CENTURY                              00038300
038400           END-IF.                                                00038400
038500           MOVE WS-CENTURY TO WS-TODAY-CCYY(1:2).                 00038500
038600           MOVE WS-SYS-YY  TO WS-TODAY-CCYY(3:2).                 00038600
038700           MOVE WS-SYS-MM  TO WS-TODAY-MM.                        00038700
038800           MOVE WS-SYS-DD  TO WS-TODAY-DD.                        00038800
038900           MOVE WS-TODAY-CCYYMMDD TO WS-JUL-DATE-IN.              00038900
039000           PERFORM 870-CALC-JULIAN-DAY THRU 870-EXIT.             00039000
039100           MOVE WS-JUL-RESULT TO WS-TODAY-JULIAN.                 00039100
039200       050-EXIT.                                                  00039200
039300           EXIT.                                                  00039300
039400                                                                  00039400
039500       100-EDIT-TRANSACTION.                                      00039500
039600           MOVE '100-EDIT-TRANSACTION' TO PARA-NAME.              00039600
039700           MOVE 'Y' TO WS-TRAN-OK-SW.                             00039700
039800                                                                  00039800
039900           EVALUATE TRUE                                          00039900
040000               WHEN RT-TRAN-CREATE                                00040000
040100                   ADD +1 TO NUM-CREATE-REQUESTS                  00040100
040200                   PERFORM 200-VALIDATE-CUSTOMER THRU 200-EXIT    00040200
040300                   IF WS-TRAN-OK                                  00040300
040400                       PERFORM 300-VALIDATE-VEHICLE THRU 300-EXIT 00040400
040500                   END-IF                                         00040500
040600                   IF WS-TRAN-OK                                  00040600
040700                       PERFORM 350-VALIDATE-DATES THRU 350-EXIT   00040700
040800                   END-IF                                         00040800
040900                   IF WS-TRAN-OK                                  00040900
041000                       PERFORM 400-CHECK-VEHICLE-CONFLICT THRU    00041000
041100                           400-EXIT                               00041100
041200                   END-IF                                         00041200
041300                   IF WS-TRAN-OK                                  00041300
041400                       PERFORM 500-CALCULATE-RESERVATION-COST     00041400
041500                           THRU 500-EXIT                          00041500
041600                       PERFORM 600-WRITE-RESERVATION THRU 600-EXIT00041600
041700                       ADD +1 TO NUM-CREATE-PROCESSED             00041700
041800                   END-IF                                         00041800
041900               WHEN RT-TRAN-CONFIRM OR RT-TRAN-START              00041900
042000                       OR RT-TRAN-COMPLETE OR RT-TRAN-CANCEL      00042000
042100                   ADD +1 TO NUM-STATUS-REQUESTS                  00042100
042200                   PERFORM 700-PROCESS-STATUS-TRANSACTION THRU    00042200
042300                       700-EXIT                                   00042300
042400                   IF WS-TRAN-OK                                  00042400
042500                       ADD +1 TO NUM-STATUS-PROCESSED             00042500
042600                   END-IF                                         00042600
042700               WHEN OTHER                                         00042700
042800                   MOVE 'N' TO WS-TRAN-OK-SW                      00042800
042900                   MOVE 'INVALID TRAN CODE' TO RPT-ERR-MSG        00042900
043000                   MOVE RT-TRAN-CODE TO RPT-ERR-KEY               00043000
043100                   PERFORM 899-REPORT-REJECT THRU 899-EXIT        00043100
043200           END-EVALUATE.                                          00043200
043300                                                                  00043300
043400           IF NOT WS-TRAN-OK                                      00043400
043500               ADD +1 TO NUM-TRAN-ERRORS                          00043500
043600           END-IF.                                                00043600
043700                                                                  00043700
043800           PERFORM 860-READ-RESV-TRAN THRU 860-EXIT.              00043800
043900       100-EXIT.                                                  00043900
044000           EXIT.                                                  00044000
044100                                                                  00044100
044200       200-VALIDATE-CUSTOMER.                                     00044200
044300           MOVE '200-VALIDATE-CUSTOMER' TO PARA-NAME.             00044300
044400           MOVE 'N' TO WS-CUST-FOUND-SW.                          00044400
044500           SET CUST-TAB-IX TO 1.                                  00044500
044600           SEARCH CUST-TABLE VARYING CUST-TAB-IX                  00044600
044700               AT END NEXT SENTENCE                               00044700
044800               WHEN TBL-CM-USER-ID(CUST-TAB-IX) = RT-CUSTOMER-ID  00044800
044900                   MOVE 'Y' TO WS-CUST-FOUND-SW                   00044900
045000           END-SEARCH.                                            00045000
045100                                                                  00045100
045200           IF NOT WS-CUST-FOUND                                   00045200
045300               MOVE 'N' TO WS-TRAN-OK-SW                          00045300
045400               MOVE 'CUSTOMER NOT FOUND' TO RPT-ERR-MSG           00045400
045500               MOVE RT-CUSTOMER-ID TO RPT-ERR-KEY                 00045500
045600               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00045600
045700           ELSE                                                   00045700
045800               IF TBL-CM-ROLE(CUST-TAB-IX) NOT = 'CUSTOMER'       00045800
045900                   MOVE 'N' TO WS-TRAN-OK-SW                      00045900
046000                   MOVE 'USER IS NOT A CUSTOMER' TO RPT-ERR-MSG   00046000
046100                   MOVE RT-CUSTOMER-ID TO RPT-ERR-KEY             00046100
046200                   PERFORM 899-REPORT-REJECT THRU 899-EXIT        00046200
046300               END-IF                                             00046300
046400           END-IF.                                                00046400
046500       200-EXIT.                                                  00046500
046600           EXIT.                                                  00046600
046700                                                                  00046700
046800       300-VALIDATE-VEHICLE.                                      00046800
046900           MOVE '300-VALIDATE-VEHICLE' TO PARA-NAME.              00046900
047000           MOVE 'N' TO WS-VEH-FOUND-SW.                           00047000
047100           SET VEH-TAB-IX TO 1.                                   00047100
047200           SEARCH VEH-TABLE VARYING VEH-TAB-IX                    00047200
047300               AT END NEXT SENTENCE                               00047300
047400               WHEN VM-VEHICLE-ID(VEH-TAB-IX) = RT-VEHICLE-ID     00047400
047500                   MOVE 'Y' TO WS-VEH-FOUND-SW                    00047500
047600           END-SEARCH.                                            00047600
047700                                                                  00047700
047800           IF NOT WS-VEH-FOUND                                    00047800
047900               MOVE 'N' TO WS-TRAN-OK-SW                          00047900
048000               MOVE 'VEHICLE NOT FOUND' TO RPT-ERR-MSG            00048000
048100               MOVE RT-VEHICLE-ID TO RPT-ERR-KEY                  00048100
048200               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00048200
048300           ELSE                                                   00048300
048400               IF NOT VM-STATUS-AVAILABLE(VEH-TAB-IX)             00048400
048500                   MOVE 'N' TO WS-TRAN-OK-SW                      00048500
048600                   MOVE 'VEHICLE NOT AVAILABLE' TO RPT-ERR-MSG    00048600
048700                   MOVE RT-VEHICLE-ID TO RPT-ERR-KEY              00048700
048800                   PERFORM 899-REPORT-REJECT THRU 899-EXIT        00048800
048900               END-IF                                             00048900
049000           END-IF.                                                00049000
049100       300-EXIT.                                                  00049100
049200           EXIT.                                                  00049200
049300                                                                  00049300
049400       350-VALIDATE-DATES.                                        00049400
049500           MOVE '350-VALIDATE-DATES' TO PARA-NAME.                00049500
049600           MOVE 'Y' TO WS-DATES-OK-SW.                            00049600
049700                                                                  00049700
049800           IF RT-START-DATE = ZEROS OR RT-END-DATE = ZEROS        00049800
049900               MOVE 'N' TO WS-DATES-OK-SW                         00049900
050000           END-IF.                                                00050000
050100                                                                  00050100
050200           IF WS-DATES-OK AND RT-START-DATE < WS-TODAY-CCYYMMDD   00050200
050300               MOVE 'N' TO WS-DATES-OK-SW                         00050300
050400           END-IF.                                                00050400
050500                                                                  00050500
050600           IF WS-DATES-OK AND RT-END-DATE NOT > RT-START-DATE     00050600
050700               MOVE 'N' TO WS-DATES-OK-SW                         00050700
050800           END-IF.                                                00050800
050900                                                                  00050900
051000           IF NOT WS-DATES-OK                                     00051000
051100               MOVE 'N' TO WS-TRAN-OK-SW                          00051100
051200               MOVE 'INVALID RESERVATION DATES' TO RPT-ERR-MSG    00051200
051300               MOVE RT-VEHICLE-ID TO RPT-ERR-KEY                  00051300
051400               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00051400
051500           END-IF.                                                00051500
051600       350-EXIT.                                                  00051600
051700           EXIT.                                                  00051700
051800                                                                  00051800
051900       400-CHECK-VEHICLE-CONFLICT.                                00051900
052000      *** SCAN THE IN-MEMORY RESERVATION TABLE FOR ANY EXISTING   00052000
052100      *** RESERVATION ON THIS VEHICLE WHOSE DATE RANGE OVERLAPS   00052100
052200      *** THE REQUESTED RANGE.  CANCELLED RESERVATIONS DO NOT     00052200
052300      * COUNT.                                                    00052300
052400           MOVE '400-CHECK-VEHICLE-CONFLICT' TO PARA-NAME.        00052400
052500           MOVE 'N' TO WS-CONFLICT-SW.                            00052500
052600           MOVE 1 TO RESV-IX.                                     00052600
052700       400-SCAN-LOOP.                                             00052700
052800           IF RESV-IX > RESV-MAX OR WS-CONFLICT-FOUND             00052800
052900               GO TO 400-SCAN-DONE                                00052900
053000           END-IF.                                                00053000
053100           IF RM-VEHICLE-ID(RESV-IX) = RT-VEHICLE-ID              00053100
053200               AND NOT RM-STATUS-CANCELLED(RESV-IX)               00053200
053300               IF RM-START-DATE(RESV-IX) < RT-END-DATE            00053300
053400                   AND RM-END-DATE(RESV-IX) > RT-START-DATE       00053400
053500                   MOVE 'Y' TO WS-CONFLICT-SW                     00053500
053600               END-IF                                             00053600
053700           END-IF.                                                00053700
053800           ADD 1 TO RESV-IX.                                      00053800
053900           GO TO 400-SCAN-LOOP.                                   00053900
054000       400-SCAN-DONE.                                             00054000
054100           IF WS-CONFLICT-FOUND                                   00054100
054200               MOVE 'N' TO WS-TRAN-OK-SW                          00054200
054300               MOVE 'VEHICLE ALREADY RESERVED' TO RPT-ERR-MSG     00054300
054400               MOVE RT-VEHICLE-ID TO RPT-ERR-KEY                  00054400
054500               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00054500
054600           END-IF.                                                00054600
054700       400-EXIT.                                                  00054700
054800           EXIT.                                                  00054800
054900                                                                  00054900
055000       500-CALCULATE-RESERVATION-COST.                            00055000
055100      *** TOTAL-DAYS, SUBTOTAL, ADD-ON FEES, TAX AND TOTAL-AMOUNT 00055100
055200      *** FOR THE NEW RESERVATION.  MIRRORS THE CALCCOST COST     00055200
055300      * CHAIN.                                                    00055300
055400           MOVE '500-CALCULATE-RESERVATION-COST' TO PARA-NAME.    00055400
055500           MOVE RT-START-DATE TO WS-JUL-DATE-IN.                  00055500
055600           PERFORM 870-CALC-JULIAN-DAY THRU 870-EXIT.             00055600
055700           MOVE WS-JUL-RESULT TO WS-START-JULIAN.                 00055700
055800                                                                  00055800
055900           MOVE RT-END-DATE TO WS-JUL-DATE-IN.                    00055900
056000           PERFORM 870-CALC-JULIAN-DAY THRU 870-EXIT.             00056000
056100           MOVE WS-JUL-RESULT TO WS-END-JULIAN.                   00056100
056200                                                                  00056200
056300           COMPUTE WS-TOTAL-DAYS = WS-END-JULIAN -                00056300
056400               WS-START-JULIAN.                                   00056400
056500           IF WS-TOTAL-DAYS NOT > 0                               00056500
056600               MOVE 1 TO WS-TOTAL-DAYS                            00056600
056700           END-IF.                                                00056700
056800                                                                  00056800
056900           COMPUTE WS-SUBTOTAL ROUNDED =                          00056900
057000               VM-DAILY-RATE(VEH-TAB-IX) * WS-TOTAL-DAYS.         00057000
057100                                                                  00057100
057200           MOVE ZEROS TO WS-INSURANCE-AMOUNT WS-ADDITIONAL-FEES.  00057200
057300                                                                  00057300
057400           IF RT-INSURANCE-INCLUDED = 'Y'                         00057400
057500               COMPUTE WS-INSURANCE-AMOUNT ROUNDED =              00057500
057600                   15.00 * WS-TOTAL-DAYS                          00057600
057700           END-IF.                                                00057700
057800                                                                  00057800
057900           IF RT-GPS-INCLUDED = 'Y'                               00057900
058000               COMPUTE WS-ADDITIONAL-FEES ROUNDED =               00058000
058100                   WS-ADDITIONAL-FEES + ( 5.00 * WS-TOTAL-DAYS )  00058100
058200           END-IF.                                                00058200
058300                                                                  00058300
058400           IF RT-CHILD-SEAT-INCLUDED = 'Y'                        00058400
058500               COMPUTE WS-ADDITIONAL-FEES ROUNDED =               00058500
058600                   WS-ADDITIONAL-FEES + ( 8.00 * WS-TOTAL-DAYS )  00058600
058700           END-IF.                                                00058700
058800                                                                  00058800
058900           IF RT-ADDITIONAL-DRIVER = 'Y'                          00058900
059000               COMPUTE WS-ADDITIONAL-FEES ROUNDED =               00059000
059100                   WS-ADDITIONAL-FEES + ( 10.00 * WS-TOTAL-DAYS ) 00059100
059200           END-IF.                                                00059200
059300                                                                  00059300
059400           COMPUTE WS-TAX-AMOUNT ROUNDED =                        00059400
059500               ( WS-SUBTOTAL + WS-ADDITIONAL-FEES ) * 0.085.      00059500
059600                                                                  00059600
059700           MOVE RT-DISCOUNT-AMOUNT TO WS-DISCOUNT-AMOUNT.         00059700
059800                                                                  00059800
059900           COMPUTE WS-TOTAL-AMOUNT ROUNDED =                      00059900
060000               WS-SUBTOTAL + WS-TAX-AMOUNT + WS-INSURANCE-AMOUNT  00060000
060100                   + WS-ADDITIONAL-FEES - WS-DISCOUNT-AMOUNT.     00060100
060200       500-EXIT.                                                  00060200
060300           EXIT.                                                  00060300
060400                                                                  00060400
060500       600-WRITE-RESERVATION.                                     00060500
060600      *** APPEND THE NEW PENDING RESERVATION TO THE IN-MEMORY     00060600
060700      * TABLE.                                                    00060700
060800           MOVE '600-WRITE-RESERVATION' TO PARA-NAME.             00060800
060900           ADD +1 TO RESV-MAX.                                    00060900
061000           MOVE RESV-MAX TO RESV-NEW-IX.                          00061000
061100           MOVE SPACES TO RESV-TABLE(RESV-NEW-IX).                00061100
061200           MOVE RT-RESERVATION-ID   TO                            00061200
061300               RM-RESERVATION-ID(RESV-NEW-IX).                    00061300
061400           MOVE RT-RESERVATION-ID   TO WS-RESV-ID-DISP.           00061400
061500           STRING 'RES' WS-RESV-ID-DISP DELIMITED BY SIZE         00061500
061600               INTO RM-RESERVATION-NUMBER(RESV-NEW-IX).           00061600
061700           MOVE RT-CUSTOMER-ID      TO                            00061700
061800               RM-CUSTOMER-ID(RESV-NEW-IX).                       00061800
061900           MOVE RT-VEHICLE-ID       TO RM-VEHICLE-ID(RESV-NEW-IX).00061900
062000           MOVE RT-COMPANY-ID       TO RM-COMPANY-ID(RESV-NEW-IX).00062000
062100           MOVE RT-START-DATE       TO RM-START-DATE(RESV-NEW-IX).00062100
062200           MOVE RT-END-DATE         TO RM-END-DATE(RESV-NEW-IX).  00062200
062300           MOVE 'PENDING'           TO                            00062300
062400               RM-RESERVATION-STATUS(RESV-NEW-IX).                00062400
062500           MOVE VM-DAILY-RATE(VEH-TAB-IX) TO                      00062500
062600               RM-DAILY-RATE(RESV-NEW-IX).                        00062600
062700           MOVE WS-TOTAL-DAYS       TO RM-TOTAL-DAYS(RESV-NEW-IX).00062700
062800           MOVE WS-SUBTOTAL         TO RM-SUBTOTAL(RESV-NEW-IX).  00062800
062900           MOVE WS-TAX-AMOUNT       TO RM-TAX-AMOUNT(RESV-NEW-IX).00062900
063000           MOVE WS-INSURANCE-AMOUNT TO                            00063000
063100               RM-INSURANCE-AMOUNT(RESV-NEW-IX).                  00063100
063200           MOVE WS-ADDITIONAL-FEES  TO                            00063200
063300               RM-ADDITIONAL-FEES(RESV-NEW-IX).                   00063300
063400           MOVE RT-DISCOUNT-AMOUNT  TO                            00063400
063500               RM-DISCOUNT-AMOUNT(RESV-NEW-IX).                   00063500
063600           MOVE WS-TOTAL-AMOUNT     TO                            00063600
063700               RM-TOTAL-AMOUNT(RESV-NEW-IX).                      00063700
063800           MOVE ZEROS               TO                            00063800
063900               RM-AMOUNT-PAID(RESV-NEW-IX).                       00063900
064000           MOVE RT-INSURANCE-INCLUDED TO                          00064000
064100               RM-INSURANCE-INCLUDED(RESV-NEW-IX).                00064100
064200           MOVE RT-ADDITIONAL-DRIVER TO                           00064200
064300               RM-ADDITIONAL-DRIVER(RESV-NEW-IX).                 00064300
064400           MOVE RT-GPS-INCLUDED     TO                            00064400
064500               RM-GPS-INCLUDED(RESV-NEW-IX).                      00064500
064600           MOVE RT-CHILD-SEAT-INCLUDED TO                         00064600
064700               RM-CHILD-SEAT-INCLUDED(RESV-NEW-IX).               00064700
064800           MOVE WS-TODAY-CCYYMMDD   TO                            00064800
064900               RM-STATUS-DATE(RESV-NEW-IX).                       00064900
065000           ADD WS-TOTAL-AMOUNT TO WS-GRAND-TOTAL-AMOUNT.          00065000
065100           PERFORM 610-ACCUM-COMPANY-TOTAL THRU 610-EXIT.         00065100
065200       600-EXIT.                                                  00065200
065300           EXIT.                                                  00065300
065400                                                                  00065400
065500       610-ACCUM-COMPANY-TOTAL.                                   00065500
065600      *** SCANS COMP-TOTAL-TABLE FOR RT-COMPANY-ID AND ADDS       00065600
065700      *** WS-TOTAL-AMOUNT TO ITS RUNNING DOLLAR TOTAL, APPENDING A00065700
065800      *** NEW ROW THE FIRST TIME A COMPANY IS SEEN.  CHG1240.     00065800
065900           MOVE '610-ACCUM-COMPANY-TOTAL' TO PARA-NAME.           00065900
066000           MOVE 'N' TO WS-CTOT-FOUND-SW.                          00066000
066100           MOVE 1 TO CTOT-IX.                                     00066100
066200       610-SCAN-LOOP.                                             00066200
066300           IF CTOT-IX > CTOT-MAX                                  00066300
066400               GO TO 610-SCAN-DONE                                00066400
066500           END-IF.                                                00066500
066600           IF CTOT-COMPANY-ID(CTOT-IX) = RT-COMPANY-ID            00066600
066700               ADD WS-TOTAL-AMOUNT TO CTOT-AMOUNT(CTOT-IX)        00066700
066800               MOVE 'Y' TO WS-CTOT-FOUND-SW                       00066800
066900               GO TO 610-SCAN-DONE                                00066900
067000           END-IF.                                                00067000
067100           ADD 1 TO CTOT-IX.                                      00067100
067200           GO TO 610-SCAN-LOOP.                                   00067200
067300       610-SCAN-DONE.                                             00067300
067400           IF NOT WS-CTOT-FOUND                                   00067400
067500               ADD 1 TO CTOT-MAX                                  00067500
067600               MOVE RT-COMPANY-ID  TO CTOT-COMPANY-ID(CTOT-MAX)   00067600
067700               MOVE WS-TOTAL-AMOUNT TO CTOT-AMOUNT(CTOT-MAX)      00067700
067800           END-IF.                                                00067800
067900       610-EXIT.                                                  00067900
068000           EXIT.                                                  00068000
068100                                                                  00068100
068200       700-PROCESS-STATUS-TRANSACTION.                            00068200
068300      *** CONFIRM / START / COMPLETE / CANCEL AGAINST AN EXISTING 00068300
068400      *** RESERVATION, WITH VEHICLE STATUS SIDE EFFECTS.          00068400
068500           MOVE '700-PROCESS-STATUS-TRANSACTION' TO PARA-NAME.    00068500
068600           MOVE 'N' TO WS-RESV-FOUND-SW.                          00068600
068700           SET RESV-TAB-IX TO 1.                                  00068700
068800           SEARCH RESV-TABLE VARYING RESV-TAB-IX                  00068800
068900               AT END NEXT SENTENCE                               00068900
069000               WHEN RM-RESERVATION-ID(RESV-TAB-IX) =              00069000
069100                   RT-RESERVATION-ID                              00069100
069200                   MOVE 'Y' TO WS-RESV-FOUND-SW                   00069200
069300           END-SEARCH.                                            00069300
069400                                                                  00069400
069500           IF NOT WS-RESV-FOUND                                   00069500
069600               MOVE 'N' TO WS-TRAN-OK-SW                          00069600
069700               MOVE 'RESERVATION NOT FOUND' TO RPT-ERR-MSG        00069700
069800               MOVE RT-RESERVATION-ID TO RPT-ERR-KEY              00069800
069900               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00069900
070000               GO TO 700-EXIT                                     00070000
070100           END-IF.                                                00070100
070200                                                                  00070200
070300      *** LOCATE THE VEHICLE TABLE ENTRY FOR THE SIDE EFFECT      00070300
070400      * UPDATE.                                                   00070400
070500           MOVE 'N' TO WS-VEH-FOUND-SW.                           00070500
070600           SET VEH-TAB-IX TO 1.                                   00070600
070700           SEARCH VEH-TABLE VARYING VEH-TAB-IX                    00070700
070800               AT END NEXT SENTENCE                               00070800
070900               WHEN VM-VEHICLE-ID(VEH-TAB-IX) =                   00070900
071000                       RM-VEHICLE-ID(RESV-TAB-IX)                 00071000
071100                   MOVE 'Y' TO WS-VEH-FOUND-SW                    00071100
071200           END-SEARCH.                                            00071200
071300                                                                  00071300
071400           EVALUATE TRUE                                          00071400
071500               WHEN RT-TRAN-CONFIRM                               00071500
071600                   PERFORM 710-PROCESS-CONFIRM-TRAN THRU 710-EXIT 00071600
071700               WHEN RT-TRAN-START                                 00071700
071800                   PERFORM 720-PROCESS-START-TRAN THRU 720-EXIT   00071800
071900               WHEN RT-TRAN-COMPLETE                              00071900
072000                   PERFORM 730-PROCESS-COMPLETE-TRAN THRU 730-EXIT00072000
072100               WHEN RT-TRAN-CANCEL                                00072100
072200                   PERFORM 740-PROCESS-CANCEL-TRAN THRU 740-EXIT  00072200
072300           END-EVALUATE.                                          00072300
072400       700-EXIT.                                                  00072400
072500           EXIT.                                                  00072500
072600                                                                  00072600
072700       710-PROCESS-CONFIRM-TRAN.                                  00072700
072800           MOVE '710-PROCESS-CONFIRM-TRAN' TO PARA-NAME.          00072800
072900           IF RM-STATUS-PENDING(RESV-TAB-IX)                      00072900
073000               MOVE 'CONFIRMED' TO                                00073000
073100                   RM-RESERVATION-STATUS(RESV-TAB-IX)             00073100
073200               MOVE WS-TODAY-CCYYMMDD TO                          00073200
073300                   RM-STATUS-DATE(RESV-TAB-IX)                    00073300
073400           ELSE                                                   00073400
073500               MOVE 'N' TO WS-TRAN-OK-SW                          00073500
073600               MOVE 'RESERVATION NOT PENDING' TO RPT-ERR-MSG      00073600
073700               MOVE RT-RESERVATION-ID TO RPT-ERR-KEY              00073700
073800               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00073800
073900           END-IF.                                                00073900
074000       710-EXIT.                                                  00074000
074100           EXIT.                                                  00074100
074200                                                                  00074200
074300       720-PROCESS-START-TRAN.                                    00074300
074400           MOVE '720-PROCESS-START-TRAN' TO PARA-NAME.            00074400
074500           IF RM-STATUS-CONFIRMED(RESV-TAB-IX)                    00074500
074600               MOVE 'IN_PROGRESS' TO                              00074600
074700                   RM-RESERVATION-STATUS(RESV-TAB-IX)             00074700
074800               MOVE WS-TODAY-CCYYMMDD TO                          00074800
074900                   RM-STATUS-DATE(RESV-TAB-IX)                    00074900
075000               IF WS-VEH-FOUND                                    00075000
075100                   MOVE 'RENTED' TO VM-VEHICLE-STATUS(VEH-TAB-IX) 00075100
075200               END-IF                                             00075200
075300           ELSE                                                   00075300
075400               MOVE 'N' TO WS-TRAN-OK-SW                          00075400
075500               MOVE 'RESERVATION NOT CONFIRMED' TO RPT-ERR-MSG    00075500
075600               MOVE RT-RESERVATION-ID TO RPT-ERR-KEY              00075600
075700               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00075700
075800           END-IF.                                                00075800
075900       720-EXIT.                                                  00075900
076000           EXIT.                                                  00076000
076100                                                                  00076100
076200       730-PROCESS-COMPLETE-TRAN.                                 00076200
076300           MOVE '730-PROCESS-COMPLETE-TRAN' TO PARA-NAME.         00076300
076400           IF RM-STATUS-IN-PROGRESS(RESV-TAB-IX)                  00076400
076500               MOVE 'COMPLETED' TO                                00076500
076600                   RM-RESERVATION-STATUS(RESV-TAB-IX)             00076600
076700               MOVE WS-TODAY-CCYYMMDD TO                          00076700
076800                   RM-STATUS-DATE(RESV-TAB-IX)                    00076800
076900               MOVE RT-RETURN-MILEAGE TO                          00076900
077000                   RM-RETURN-MILEAGE(RESV-TAB-IX)                 00077000
077100               IF WS-VEH-FOUND                                    00077100
077200                   MOVE 'AVAILABLE' TO                            00077200
077300                       VM-VEHICLE-STATUS(VEH-TAB-IX)              00077300
077400                   MOVE RT-RETURN-MILEAGE TO                      00077400
077500                       VM-MILEAGE(VEH-TAB-IX)                     00077500
077600               END-IF                                             00077600
077700           ELSE                                                   00077700
077800               MOVE 'N' TO WS-TRAN-OK-SW                          00077800
077900               MOVE 'RESERVATION NOT IN PROGRESS' TO RPT-ERR-MSG  00077900
078000               MOVE RT-RESERVATION-ID TO RPT-ERR-KEY              00078000
078100               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00078100
078200           END-IF.                                                00078200
078300       730-EXIT.                                                  00078300
078400           EXIT.                                                  00078400
078500                                                                  00078500
078600       740-PROCESS-CANCEL-TRAN.                                   00078600
078700           MOVE '740-PROCESS-CANCEL-TRAN' TO PARA-NAME.           00078700
078800           IF RM-STATUS-PENDING(RESV-TAB-IX)                      00078800
078900                   OR RM-STATUS-CONFIRMED(RESV-TAB-IX)            00078900
079000               IF WS-VEH-FOUND AND VM-STATUS-RENTED(VEH-TAB-IX)   00079000
079100                   MOVE 'AVAILABLE' TO                            00079100
079200                       VM-VEHICLE-STATUS(VEH-TAB-IX)              00079200
079300               END-IF                                             00079300
079400               MOVE 'CANCELLED' TO                                00079400
079500                   RM-RESERVATION-STATUS(RESV-TAB-IX)             00079500
079600               MOVE WS-TODAY-CCYYMMDD TO                          00079600
079700                   RM-STATUS-DATE(RESV-TAB-IX)                    00079700
079800           ELSE                                                   00079800
079900               MOVE 'N' TO WS-TRAN-OK-SW                          00079900
080000               MOVE 'RESERVATION CANNOT BE CANCELLED' TO          00080000
080100                   RPT-ERR-MSG                                    00080100
080200               MOVE RT-RESERVATION-ID TO RPT-ERR-KEY              00080200
080300               PERFORM 899-REPORT-REJECT THRU 899-EXIT            00080300
080400           END-IF.                                                00080400
080500       740-EXIT.                                                  00080500
080600           EXIT.                                                  00080600
080700                                                                  00080700
080800       800-OPEN-FILES.                                            00080800
080900           MOVE '800-OPEN-FILES' TO PARA-NAME.                    00080900
081000           OPEN INPUT  CUSTOMER-MASTER                            00081000
081100                       VEHICLE-MASTER-IN                          00081100
081200                       RESERVATION-TRANS                          00081200
081300                       RESERVATION-MASTER-IN.                     00081300
081400           OPEN OUTPUT VEHICLE-MASTER-OUT                         00081400
081500                       RESERVATION-MASTER-OUT                     00081500
081600                       REPORT-FILE.                               00081600
081700       800-EXIT.                                                  00081700
081800           EXIT.                                                  00081800
081900                                                                  00081900
082000       810-LOAD-CUSTOMER-TABLE.                                   00082000
082100           MOVE '810-LOAD-CUSTOMER-TABLE' TO PARA-NAME.           00082100
082200           PERFORM 811-READ-CUSTOMER-MASTER THRU 811-EXIT.        00082200
082300           IF CUST-LOAD-EOF                                       00082300
082400               GO TO 810-EXIT                                     00082400
082500           END-IF.                                                00082500
082600           ADD +1 TO CUST-MAX.                                    00082600
082700           MOVE CM-USER-ID TO TBL-CM-USER-ID(CUST-MAX).           00082700
082800           MOVE CM-ROLE    TO TBL-CM-ROLE(CUST-MAX).              00082800
082900           MOVE CM-STATUS  TO TBL-CM-STATUS(CUST-MAX).            00082900
083000           PERFORM 811-READ-CUSTOMER-MASTER THRU 811-EXIT.        00083000
083100           GO TO 810-LOAD-CUSTOMER-TABLE.                         00083100
083200       810-EXIT.                                                  00083200
083300           EXIT.                                                  00083300
083400                                                                  00083400
083500       811-READ-CUSTOMER-MASTER.                                  00083500
083600           READ CUSTOMER-MASTER                                   00083600
083700               AT END MOVE 'Y' TO CUST-LOAD-EOF-SW.               00083700
083800       811-EXIT.                                                  00083800
083900           EXIT.                                                  00083900
084000                                                                  00084000
084100       820-LOAD-VEHICLE-TABLE.                                    00084100
084200           MOVE '820-LOAD-VEHICLE-TABLE' TO PARA-NAME.            00084200
084300           PERFORM 821-READ-VEHICLE-MASTER THRU 821-EXIT.         00084300
084400           IF VEH-LOAD-EOF                                        00084400
084500               GO TO 820-EXIT                                     00084500
084600           END-IF.                                                00084600
084700           ADD +1 TO VEH-MAX.                                     00084700
084800           MOVE VEHMSTR-IN-REC TO VEH-TABLE(VEH-MAX).             00084800
084900           PERFORM 821-READ-VEHICLE-MASTER THRU 821-EXIT.         00084900
085000           GO TO 820-LOAD-VEHICLE-TABLE.                          00085000
085100       820-EXIT.                                                  00085100
085200           EXIT.                                                  00085200
085300                                                                  00085300
085400       821-READ-VEHICLE-MASTER.                                   00085400
085500           READ VEHICLE-MASTER-IN                                 00085500
085600               AT END MOVE 'Y' TO VEH-LOAD-EOF-SW.                00085600
085700       821-EXIT.                                                  00085700
085800           EXIT.                                                  00085800
085900                                                                  00085900
086000       830-LOAD-RESERVATION-TABLE.                                00086000
086100           MOVE '830-LOAD-RESERVATION-TABLE' TO PARA-NAME.        00086100
086200           PERFORM 831-READ-RESERVATION-MASTER THRU 831-EXIT.     00086200
086300           IF RESV-LOAD-EOF                                       00086300
086400               GO TO 830-EXIT                                     00086400
086500           END-IF.                                                00086500
086600           ADD +1 TO RESV-MAX.                                    00086600
086700           MOVE RESVMSTR-IN-REC TO RESV-TABLE(RESV-MAX).          00086700
086800           PERFORM 831-READ-RESERVATION-MASTER THRU 831-EXIT.     00086800
086900           GO TO 830-LOAD-RESERVATION-TABLE.                      00086900
087000       830-EXIT.                                                  00087000
087100           EXIT.                                                  00087100
087200                                                                  00087200
087300       831-READ-RESERVATION-MASTER.                               00087300
087400           READ RESERVATION-MASTER-IN                             00087400
087500               AT END MOVE 'Y' TO RESV-LOAD-EOF-SW.               00087500
087600       831-EXIT.                                                  00087600
087700           EXIT.                                                  00087700
087800                                                                  00087800
087900       850-REWRITE-MASTERS.                                       00087900
088000      *** REWRITE THE VEHICLE AND RESERVATION MASTERS FROM THE    00088000
088100      *** IN-MEMORY TABLES AS UPDATED BY THIS RUN.                00088100
088200           MOVE '850-REWRITE-MASTERS' TO PARA-NAME.               00088200
088300           MOVE 1 TO VEH-IX.                                      00088300
088400       850-REWRITE-VEH-LOOP.                                      00088400
088500           IF VEH-IX > VEH-MAX                                    00088500
088600               GO TO 851-REWRITE-RESV-MASTER                      00088600
088700           END-IF.                                                00088700
088800           MOVE VEH-TABLE(VEH-IX) TO VEHMSTR-OUT-REC.             00088800
088900           WRITE VEHMSTR-OUT-REC.                                 00088900
089000           ADD 1 TO VEH-IX.                                       00089000
089100           GO TO 850-REWRITE-VEH-LOOP.                            00089100
089200                                                                  00089200
089300       851-REWRITE-RESV-MASTER.                                   00089300
089400           MOVE 1 TO RESV-IX.                                     00089400
089500       851-REWRITE-RESV-LOOP.                                     00089500
089600           IF RESV-IX > RESV-MAX                                  00089600
089700               GO TO 850-EXIT                                     00089700
089800           END-IF.                                                00089800
089900           MOVE RESV-TABLE(RESV-IX) TO RESVMSTR-OUT-REC.          00089900
090000           WRITE RESVMSTR-OUT-REC.                                00090000
090100           ADD 1 TO RESV-IX.                                      00090100
090200           GO TO 851-REWRITE-RESV-LOOP.                           00090200
090300       850-EXIT.                                                  00090300
090400           EXIT.                                                  00090400
090500                                                                  00090500
090600       860-READ-RESV-TRAN.                                        00090600
090700           MOVE '860-READ-RESV-TRAN' TO PARA-NAME.                00090700
090800           READ RESERVATION-TRANS                                 00090800
090900               AT END MOVE 'Y' TO RESV-TRAN-EOF-SW.               00090900
091000       860-EXIT.                                                  00091000
091100           EXIT.                                                  00091100
091200                                                                  00091200
091300       870-CALC-JULIAN-DAY.                                       00091300
091400      *** STANDARD GREGORIAN-TO-JULIAN-DAY-NUMBER CONVERSION, USED00091400
091500      * TO                                                        00091500
091600      *** DIFFERENCE TWO CCYYMMDD DATES WITHOUT AN INTRINSIC      00091600
091700      * FUNCTION.                                                 00091700
091800           MOVE '870-CALC-JULIAN-DAY' TO PARA-NAME.               00091800
091900           COMPUTE WS-JUL-A = ( 14 - WS-JUL-MM ) / 12.            00091900
092000           COMPUTE WS-JUL-Y = WS-JUL-CCYY + 4800 - WS-JUL-A.      00092000
092100           COMPUTE WS-JUL-M = WS-JUL-MM + ( 12 * WS-JUL-A ) - 3.  00092100
092200           COMPUTE WS-JUL-RESULT =                                00092200
092300               WS-JUL-DD                                          00092300
092400               + ( ( 153 * WS-JUL-M ) + 2 ) / 5                   00092400
092500               + ( 365 * WS-JUL-Y )                               00092500
092600               + ( WS-JUL-Y / 4 )                                 00092600
092700               - ( WS-JUL-Y / 100 )                               00092700
092800               + ( WS-JUL-Y / 400 )                               00092800
092900               - 32045.                                           00092900
093000       870-EXIT.                                                  00093000
093100           EXIT.                                                  00093100
093200                                                                  00093200
093300       899-REPORT-REJECT.                                         00093300
093400           MOVE '899-REPORT-REJECT' TO PARA-NAME.                 00093400
093500           WRITE REPORT-RECORD FROM RPT-ERR-DETAIL.               00093500
093600       899-EXIT.                                                  00093600
093700           EXIT.                                                  00093700
093800                                                                  00093800
093900       900-END-OF-JOB.                                            00093900
094000           MOVE '900-END-OF-JOB' TO PARA-NAME.                    00094000
094100           PERFORM 850-REWRITE-MASTERS THRU 850-EXIT.             00094100
094200           MOVE WS-TODAY-MM   TO RPT-MM.                          00094200
094300           MOVE WS-TODAY-DD   TO RPT-DD.                          00094300
094400           MOVE WS-TODAY-CCYY TO RPT-CCYY.                        00094400
094500           WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.       00094500
094600                                                                  00094600
094700           WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.       00094700
094800           MOVE 'CREATE'         TO RPT-TRAN-NAME.                00094800
094900           MOVE NUM-CREATE-REQUESTS  TO RPT-NUM-REQ.              00094900
095000           MOVE NUM-CREATE-PROCESSED TO RPT-NUM-PROC.             00095000
095100           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00095100
095200                                                                  00095200
095300           MOVE 'STATUS CHANGE'  TO RPT-TRAN-NAME.                00095300
095400           MOVE NUM-STATUS-REQUESTS  TO RPT-NUM-REQ.              00095400
095500           MOVE NUM-STATUS-PROCESSED TO RPT-NUM-PROC.             00095500
095600           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00095600
095700                                                                  00095700
095800           MOVE NUM-TRAN-ERRORS TO RPT-NUM-REQ.                   00095800
095900           MOVE 'REJECTED'       TO RPT-TRAN-NAME.                00095900
096000           MOVE ZEROS            TO RPT-NUM-PROC.                 00096000
096100           WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.             00096100
096200                                                                  00096200
096300           MOVE WS-GRAND-TOTAL-AMOUNT TO RPT-DOLLAR-AMT.          00096300
096400           WRITE REPORT-RECORD FROM RPT-DOLLAR-TOTAL AFTER 2.     00096400
096500                                                                  00096500
096600           IF CTOT-MAX > 0                                        00096600
096700               WRITE REPORT-RECORD FROM RPT-CTOT-HDR1 AFTER 2     00096700
096800               PERFORM 910-PRINT-COMPANY-TOTALS THRU 910-EXIT     00096800
096900           END-IF.                                                00096900
097000                                                                  00097000
097100           PERFORM 980-CLOSE-FILES THRU 980-EXIT.                 00097100
097200       900-EXIT.                                                  00097200
097300           EXIT.                                                  00097300
097400                                                                  00097400
097500       910-PRINT-COMPANY-TOTALS.                                  00097500
097600      *** ONE DETAIL LINE PER COMPANY-ID ACCUMULATED AT           00097600
097700      *** 610-ACCUM-COMPANY-TOTAL.  CHG1240.                      00097700
097800           MOVE '910-PRINT-COMPANY-TOTALS' TO PARA-NAME.          00097800
097900           MOVE 1 TO CTOT-IX.                                     00097900
098000       910-PRINT-LOOP.                                            00098000
098100           IF CTOT-IX > CTOT-MAX                                  00098100
098200               GO TO 910-EXIT                                     00098200
098300           END-IF.                                                00098300
098400           MOVE CTOT-COMPANY-ID(CTOT-IX) TO RPT-CTOT-COMPANY-ID.  00098400
098500           MOVE CTOT-AMOUNT(CTOT-IX)     TO RPT-CTOT-AMT.         00098500
098600           WRITE REPORT-RECORD FROM RPT-CTOT-DETAIL.              00098600
098700           ADD 1 TO CTOT-IX.                                      00098700
098800           GO TO 910-PRINT-LOOP.                                  00098800
098900       910-EXIT.                                                  00098900
099000           EXIT.                                                  00099000
099100                                                                  00099100
099200       980-CLOSE-FILES.                                           00099200
099300           MOVE '980-CLOSE-FILES' TO PARA-NAME.                   00099300
099400           CLOSE CUSTOMER-MASTER                                  00099400
099500                 VEHICLE-MASTER-IN                                00099500
099600                 VEHICLE-MASTER-OUT                               00099600
099700                 RESERVATION-TRANS                                00099700
099800                 RESERVATION-MASTER-IN                            00099800
099900                 RESERVATION-MASTER-OUT                           00099900
100000                 REPORT-FILE.                                     00100000
100100       980-EXIT.                                                  00100100
100200           EXIT.                                                  00100200
100300                                                                  00100300
100400                                                                  00100400
